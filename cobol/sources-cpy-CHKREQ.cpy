000100* CHKREQ.CPYBK
000200*****************************************************************
000300* CHECK-REQUEST RECORD - INBOUND FILE CHECKREQ                  *
000400* ONE RECORD PER SELLER/LISTING/PROFILE SUBMITTED FOR SCREENING *
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* RCK0002 03/09/1990 WEETL   - INITIAL VERSION                     RCK0002
000900*                    RECORD LENGTH 300  (TFSSPTL-STYLE BLOB)
001000* RCK0017 16/04/1997 LIMSK   - ADD CR-LINKED-ACCT (3) AND          RCK0017
001100*                    CR-ATTACH-SHA (2) FOR CROSS-ENTITY WORK
001200*                    RECORD LENGTH 396
001300* RCK0029 19/11/1998 ONGPY   - Y2K REVIEW - NO DATE FIELDS CARRIED RCK0029
001400*                    ON THIS RECORD, PASSED
001500* RCK0071 02/08/2016 5Q1ARV  - ADD CR-EVIDENCE BLOCK (7 FLAGS) AND RCK0071
001600*                    CR-PRICE FOR THE NEW RULE BATTERY
001700*                    RECORD LENGTH 432
001800* RCK0084 14/02/2022 TANBH   - INTAKE SPEC CALLS THIS A 420 BYTE   RCK0084
001900*                    RECORD BUT THE FIELD LIST BELOW TOTALS 432.
002000*                    PADDED TO 440 RATHER THAN FORCE A MISMATCH -
002100*                    RAISED WITH THE INTAKE TEAM, TICKET RCK0084,  RCK0084
002200*                    STILL OPEN AT TIME OF WRITING
002300* RCK0112 10/08/2026 TANBH   - CR-ENTITY-TYPE COMMENT STILL NAMED  RCK0112
002400*                    "SELLER"/"LISTING"/"PROFILE" FROM THE OLD
002500*                    TFSSPTL BLOB LAYOUT - THAT VALUE SET WAS
002600*                    NEVER CARRIED OVER. CORRECTED TO THE MARKET-
002700*                    PLACE/PLATFORM LIST THE INTAKE SYSTEM ACTUALL
002800*                    SENDS
002900*****************************************************************
003000 01  CHKREQ-RECORD                  PIC X(440).
003100*
003200 05  CR-RECORD REDEFINES CHKREQ-RECORD.
003300     06  CR-ID                      PIC 9(06).
003400*        UNIQUE CHECK-REQUEST ID, ASSIGNED BY THE INTAKE SYSTEM
003500     06  CR-ENTITY-TYPE              PIC X(12).
003600*        "FACEBOOK", "INSTAGRAM", "WEBSITE", "OLX", "DARAZ",
003700*        "AMAZON", "EBAY", "ALIEXPRESS", "PAKWHEELS",
003800*        "AUTOTRADER", "CRAIGSLIST", "GUMTREE", "CAROUSELL",
003900*        "WHATSAPP", "TELEGRAM", "EMAIL" OR OTHER - RCK0112        RCK0112
004000     06  CR-ENTITY-VALUE             PIC X(80).
004100*        THE RAW VALUE BEING SCREENED (URL, HANDLE, PAGE ADDRESS)
004200     06  CR-SELLER-PHONE             PIC X(20).
004300*        RAW SELLER PHONE NUMBER, NOT YET E.164 NORMALISED
004400     06  CR-SELLER-EMAIL             PIC X(50).
004500*        RAW SELLER EMAIL ADDRESS
004600     06  CR-SELLER-WEBSITE           PIC X(60).
004700*        RAW SELLER WEBSITE, MAY BE BLANK
004800     06  CR-LINKED-ACCT-TBL.
004900         08  CR-LINKED-ACCT OCCURS 3 TIMES
005000                            INDEXED BY CR-LKACCT-IX.
005100*        UP TO 3 OTHER SOCIAL / MARKETPLACE ACCOUNTS THE SELLER
005200*        HAS DECLARED AS LINKED TO THIS ENTITY
005300             10  CR-LKACCT-PLATFORM  PIC X(12).
005400             10  CR-LKACCT-VALUE     PIC X(40).
005500     06  CR-LKACCT-ALL REDEFINES CR-LINKED-ACCT-TBL
005600                            PIC X(156).
005700     06  CR-ATTACH-SHA-TBL.
005800         08  CR-ATTACH-SHA  OCCURS 2 TIMES
005900                            PIC X(16)
006000                            INDEXED BY CR-SHA-IX.
006100*        SHA-256 HASH (FIRST 16 CHARACTERS CARRIED) OF UP TO 2
006200*        ATTACHMENTS SUBMITTED WITH THIS CHECK REQUEST
006300     06  CR-SHA-ALL REDEFINES CR-ATTACH-SHA-TBL
006400                            PIC X(32).
006500     06  CR-EVIDENCE.
006600*        "Y"/"N" ANSWERS THE SUBMITTER GAVE ON THE INTAKE FORM
006700         08  CR-EV-ABOUT             PIC X(01).
006800*            HAS AN "ABOUT US" / COMPANY PAGE
006900         08  CR-EV-REVIEWS           PIC X(01).
007000*            HAS VISIBLE THIRD-PARTY REVIEWS
007100         08  CR-EV-ADDRESS           PIC X(01).
007200*            HAS A VERIFIABLE PHYSICAL ADDRESS
007300         08  CR-EV-CONTACT           PIC X(01).
007400*            HAS A WORKING CONTACT METHOD OTHER THAN THE ONE BEING
007500*            SCREENED
007600         08  CR-EV-OLDPOSTS          PIC X(01).
007700*            ACCOUNT/LISTING HAS POSTS OLDER THAN 90 DAYS
007800         08  CR-EV-RECENT            PIC X(01).
007900*            ACCOUNT/LISTING HAS ACTIVITY IN THE LAST 7 DAYS
008000         08  CR-EV-ADVANCE           PIC X(01).
008100*            SELLER IS ASKING FOR PAYMENT IN ADVANCE OF DELIVERY
008200     06  CR-EV-ALL REDEFINES CR-EVIDENCE
008300                            PIC X(07).
008400     06  CR-PRICE                   PIC 9(09).
008500*        ASKING PRICE IN WHOLE MINOR UNITS (E.G. CENTS)
008600     06  FILLER                      PIC X(08).
