000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RSKFOOT.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. RISKCHECK CONSUMER PROTECTION UNIT.
000500 DATE-WRITTEN. 12 AUG 2016.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: Footprint analyser - negative keyword scan
001100*
001200* This subroutine scans up to 8 pre-fetched search result items
001300* (title + snippet + link domain) for negative keywords and
001400* ranks the result domains by how often they occur.
001500*
001600*=================================================================
001700*
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000*
002100*MOD.# INIT DATE DESCRIPTION
002200*------ ------ ---------- --------------------------------------*
002300*RCK074 5Q1ARV 12/08/2016 - RISKCHECK R1 - INITIAL VERSION          RCK074
002400*RCK091 MPIMBA 19/06/2023 - ADD ROMAN URDU KEYWORD LIST PER         RCK091
002500*                           REGIONAL MARKET REQUEST
002600*RCK103 TANBH  11/03/2025 - DOMAIN TIE-BREAK WAS NOT STABLE -       RCK103
002700*                           RESORT NOW COMPARES DOMAIN NAME ON
002800*                           A COUNT TIE
002900*RCK106 TANBH  08/03/2025 - ADDED THE BYTE-VIEW REDEFINES ON        RCK106
003000*                           WK-C-WORK-AREA - REVIEW COMMENT, NO
003100*                           LOGIC CHANGE
003200*RCK109 TANBH  10/08/2026 - C230-SWAP-DOMAINS WAS SWAPPING THE      RCK109
003300*                           NAME+COUNT GROUP INTO A WORK FIELD
003400*                           SIZED FOR THE NAME ALONE, THEN ONLY
003500*                           RESTORING THE NAME ON THE WAY BACK -
003600*                           COUNT WAS LOST ON EVERY SWAP. WORK
003700*                           FIELD IS NOW A NAME+COUNT GROUP
003800*                           MATCHING WK-C-DOM-ENTRY
003900*=================================================================
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004600        UPSI-0 ON STATUS IS U0-ON
004700               OFF STATUS IS U0-OFF.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  FILLER                  PIC X(24) VALUE
005100        "** PROGRAM RSKFOOT **".
005200
005300* ------------------ PROGRAM WORKING STORAGE ------------------*
005400 01  WK-C-COMMON.
005500        COPY RSKCMWS.
005600
005700 01  WK-C-CASE-TABLE.
005800     05  WK-C-UPPER          PIC X(26) VALUE
005900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006000     05  WK-C-LOWER          PIC X(26) VALUE
006100         "abcdefghijklmnopqrstuvwxyz".
006200     05  FILLER              PIC X(04).
006300
006400*    NEGATIVE KEYWORD LIST - ENGLISH (18) THEN ROMAN URDU (6),
006500*    BUILT THE OLD WAY AS A LITERAL TABLE UNDER A REDEFINES.
006600 01  WK-C-KEYWORD-LIST.
006700     05  FILLER  PIC X(20) VALUE "scam                ".
006800     05  FILLER  PIC X(20) VALUE "scammer             ".
006900     05  FILLER  PIC X(20) VALUE "fraud               ".
007000     05  FILLER  PIC X(20) VALUE "fake                ".
007100     05  FILLER  PIC X(20) VALUE "complaint           ".
007200     05  FILLER  PIC X(20) VALUE "ripoff              ".
007300     05  FILLER  PIC X(20) VALUE "cheat               ".
007400     05  FILLER  PIC X(20) VALUE "cheater             ".
007500     05  FILLER  PIC X(20) VALUE "phishing            ".
007600     05  FILLER  PIC X(20) VALUE "spammer             ".
007700     05  FILLER  PIC X(20) VALUE "blacklist           ".
007800     05  FILLER  PIC X(20) VALUE "beware              ".
007900     05  FILLER  PIC X(20) VALUE "not delivered       ".
008000     05  FILLER  PIC X(20) VALUE "non delivery        ".
008100     05  FILLER  PIC X(20) VALUE "non-delivery        ".
008200     05  FILLER  PIC X(20) VALUE "advance payment     ".
008300     05  FILLER  PIC X(20) VALUE "advance-pay         ".
008400     05  FILLER  PIC X(20) VALUE "chargeback          ".
008500     05  FILLER  PIC X(20) VALUE "dhoka               ".
008600     05  FILLER  PIC X(20) VALUE "fraudiya            ".
008700     05  FILLER  PIC X(20) VALUE "chor                ".
008800     05  FILLER  PIC X(20) VALUE "farib               ".
008900     05  FILLER  PIC X(20) VALUE "thug                ".
009000     05  FILLER  PIC X(20) VALUE "dhokebaaz           ".
009100 01  WK-C-KEYWORD-TABLE REDEFINES WK-C-KEYWORD-LIST.
009200     05  WK-C-KEYWORD OCCURS 24 TIMES PIC X(20).
009300
009400 01  WK-C-WORK-AREA.
009500     05  WK-C-BLOB               PIC X(180).
009600     05  WK-C-ITEM-HIT           PIC X(01).
009700     05  WK-C-KW-FOUND           PIC X(01).
009800     05  WK-C-DOM-WORK.
009900         10  WK-C-DOM-WORK-NAME  PIC X(40).
010000         10  WK-C-DOM-WORK-COUNT PIC 9(02) COMP.
010100     05  WK-C-SWAPPED            PIC X(01).
010200     05  FILLER                  PIC X(04).
010300 01  WK-C-WORK-AREA-ALL REDEFINES WK-C-WORK-AREA
010400                          PIC X(229).
010500
010600 01  WK-C-DOMAIN-TABLE.
010700     05  WK-C-DOM-ENTRY OCCURS 8 TIMES.
010800         10  WK-C-DOM-NAME       PIC X(40).
010900         10  WK-C-DOM-COUNT      PIC 9(02) COMP.
011000 01  WK-C-DOMAIN-TABLE-ALL REDEFINES WK-C-DOMAIN-TABLE
011100                          PIC X(336).
011200
011300 01  WK-N-WORK-AREA.
011400     05  WK-N-ITEM-IX            PIC 9(02) COMP.
011500     05  WK-N-KW-IX              PIC 9(02) COMP.
011600     05  WK-N-KW-LEN             PIC 9(02) COMP.
011700     05  WK-N-POS                PIC 9(03) COMP.
011800     05  WK-N-POS-MAX            PIC 9(03) COMP.
011900     05  WK-N-DOM-IX             PIC 9(02) COMP.
012000     05  WK-N-SORT-IX            PIC 9(02) COMP.
012100     05  FILLER                  PIC X(06).
012200
012300********************
012400 LINKAGE SECTION.
012500********************
012600        COPY FOOT.
012700
012800****************************************
012900 PROCEDURE DIVISION USING WK-FOOT.
013000****************************************
013100 MAIN-MODULE.
013200     PERFORM A000-START-PROGRAM-ROUTINE
013300        THRU A999-START-PROGRAM-ROUTINE-EX.
013400     PERFORM B000-MAIN-PROCESSING
013500        THRU B999-MAIN-PROCESSING-EX.
013600     PERFORM Z000-END-PROGRAM-ROUTINE
013700        THRU Z999-END-PROGRAM-ROUTINE-EX.
013800 GOBACK.
013900
014000*----------------------------------------------------------------*
014100 A000-START-PROGRAM-ROUTINE.
014200*----------------------------------------------------------------*
014300     INITIALIZE WK-FOOT-OUTPUT WK-C-DOMAIN-TABLE.
014400     MOVE "Y" TO WK-FOOT-O-NO-ERROR.
014500     MOVE 0 TO WK-N-DOM-IX.
014600*================================================================*
014700 A999-START-PROGRAM-ROUTINE-EX.
014800*================================================================*
014900 EXIT.
015000
015100*----------------------------------------------------------------*
015200 B000-MAIN-PROCESSING.
015300*----------------------------------------------------------------*
015400     IF WK-FOOT-I-ITEM-CT > 0
015500        PERFORM C100-SCAN-ONE-ITEM
015600           THRU C199-SCAN-ONE-ITEM-EX
015700           VARYING WK-N-ITEM-IX FROM 1 BY 1
015800           UNTIL WK-N-ITEM-IX > WK-FOOT-I-ITEM-CT
015900     END-IF.
016000     PERFORM C200-SORT-DOMAINS
016100        THRU C299-SORT-DOMAINS-EX.
016200     PERFORM C300-MOVE-RESULTS
016300        THRU C399-MOVE-RESULTS-EX.
016400*================================================================*
016500 B999-MAIN-PROCESSING-EX.
016600*================================================================*
016700 EXIT.
016800
016900*----------------------------------------------------------------*
017000 C100-SCAN-ONE-ITEM.
017100*----------------------------------------------------------------*
017200     MOVE SPACES TO WK-C-BLOB.
017300     STRING WK-FOOT-I-TITLE(WK-N-ITEM-IX) DELIMITED BY SIZE
017400            WK-FOOT-I-SNIPPET(WK-N-ITEM-IX) DELIMITED BY SIZE
017500        INTO WK-C-BLOB.
017600     INSPECT WK-C-BLOB CONVERTING WK-C-UPPER TO WK-C-LOWER.
017700     MOVE "N" TO WK-C-ITEM-HIT.
017800     PERFORM C110-SCAN-KEYWORDS
017900        THRU C119-SCAN-KEYWORDS-EX
018000        VARYING WK-N-KW-IX FROM 1 BY 1
018100        UNTIL WK-N-KW-IX > 24 OR WK-C-ITEM-HIT = "Y".
018200     IF WK-C-ITEM-HIT = "Y"
018300        ADD 1 TO WK-FOOT-O-NEG-HITS
018400     END-IF.
018500     IF WK-FOOT-I-DOMAIN(WK-N-ITEM-IX) NOT = SPACES
018600        PERFORM C150-TALLY-DOMAIN
018700           THRU C159-TALLY-DOMAIN-EX
018800     END-IF.
018900 C199-SCAN-ONE-ITEM-EX.
019000 EXIT.
019100
019200*----------------------------------------------------------------*
019300 C110-SCAN-KEYWORDS.
019400*----------------------------------------------------------------*
019500     MOVE 0 TO WK-N-KW-LEN.
019600     INSPECT WK-C-KEYWORD(WK-N-KW-IX) TALLYING WK-N-KW-LEN
019700        FOR CHARACTERS BEFORE SPACE.
019800     IF WK-N-KW-LEN > 0
019900        COMPUTE WK-N-POS-MAX = 180 - WK-N-KW-LEN + 1
020000        MOVE "N" TO WK-C-KW-FOUND
020100        MOVE 1 TO WK-N-POS
020200        PERFORM C120-SCAN-ONE-POSITION
020300           THRU C129-SCAN-ONE-POSITION-EX
020400           VARYING WK-N-POS FROM 1 BY 1
020500           UNTIL WK-N-POS > WK-N-POS-MAX OR WK-C-KW-FOUND = "Y"
020600        IF WK-C-KW-FOUND = "Y"
020700           MOVE "Y" TO WK-C-ITEM-HIT
020800        END-IF
020900     END-IF.
021000 C119-SCAN-KEYWORDS-EX.
021100 EXIT.
021200
021300*----------------------------------------------------------------*
021400 C120-SCAN-ONE-POSITION.
021500*----------------------------------------------------------------*
021600     IF WK-C-BLOB(WK-N-POS:WK-N-KW-LEN) =
021700           WK-C-KEYWORD(WK-N-KW-IX)(1:WK-N-KW-LEN)
021800        MOVE "Y" TO WK-C-KW-FOUND
021900     END-IF.
022000 C129-SCAN-ONE-POSITION-EX.
022100 EXIT.
022200
022300*----------------------------------------------------------------*
022400 C150-TALLY-DOMAIN.
022500*----------------------------------------------------------------*
022600     MOVE 0 TO WK-N-DOM-IX.
022700     IF WK-FOOT-O-DOMAIN-CT > 0
022800        PERFORM C160-FIND-DOMAIN-SLOT
022900           THRU C169-FIND-DOMAIN-SLOT-EX
023000           VARYING WK-N-SORT-IX FROM 1 BY 1
023100           UNTIL WK-N-SORT-IX > WK-FOOT-O-DOMAIN-CT
023200              OR WK-N-DOM-IX > 0
023300     END-IF.
023400     IF WK-N-DOM-IX > 0
023500        ADD 1 TO WK-C-DOM-COUNT(WK-N-DOM-IX)
023600     ELSE
023700        IF WK-FOOT-O-DOMAIN-CT < 8
023800           ADD 1 TO WK-FOOT-O-DOMAIN-CT
023900           MOVE WK-FOOT-I-DOMAIN(WK-N-ITEM-IX)
024000              TO WK-C-DOM-NAME(WK-FOOT-O-DOMAIN-CT)
024100           MOVE 1 TO WK-C-DOM-COUNT(WK-FOOT-O-DOMAIN-CT)
024200        END-IF
024300     END-IF.
024400 C159-TALLY-DOMAIN-EX.
024500 EXIT.
024600
024700*----------------------------------------------------------------*
024800 C160-FIND-DOMAIN-SLOT.
024900*----------------------------------------------------------------*
025000     IF WK-C-DOM-NAME(WK-N-SORT-IX) =
025100           WK-FOOT-I-DOMAIN(WK-N-ITEM-IX)
025200        MOVE WK-N-SORT-IX TO WK-N-DOM-IX
025300     END-IF.
025400 C169-FIND-DOMAIN-SLOT-EX.
025500 EXIT.
025600
025700*----------------------------------------------------------------*
025800 C200-SORT-DOMAINS.
025900*----------------------------------------------------------------*
026000*    SIMPLE BUBBLE SORT - COUNT DESCENDING, DOMAIN ASCENDING ON
026100*    A TIE. AT MOST 8 ENTRIES, SO A BUBBLE SORT IS PLENTY.
026200     IF WK-FOOT-O-DOMAIN-CT > 1
026300        MOVE "Y" TO WK-C-SWAPPED
026400        PERFORM C210-ONE-BUBBLE-PASS
026500           THRU C219-ONE-BUBBLE-PASS-EX
026600           UNTIL WK-C-SWAPPED = "N"
026700     END-IF.
026800 C299-SORT-DOMAINS-EX.
026900 EXIT.
027000
027100*----------------------------------------------------------------*
027200 C210-ONE-BUBBLE-PASS.
027300*----------------------------------------------------------------*
027400     MOVE "N" TO WK-C-SWAPPED.
027500     PERFORM C220-COMPARE-ADJACENT
027600        THRU C229-COMPARE-ADJACENT-EX
027700        VARYING WK-N-SORT-IX FROM 1 BY 1
027800        UNTIL WK-N-SORT-IX > WK-FOOT-O-DOMAIN-CT - 1.
027900 C219-ONE-BUBBLE-PASS-EX.
028000 EXIT.
028100
028200*----------------------------------------------------------------*
028300 C220-COMPARE-ADJACENT.
028400*----------------------------------------------------------------*
028500     IF WK-C-DOM-COUNT(WK-N-SORT-IX) <
028600           WK-C-DOM-COUNT(WK-N-SORT-IX + 1)
028700        PERFORM C230-SWAP-DOMAINS THRU C239-SWAP-DOMAINS-EX
028800     ELSE
028900        IF WK-C-DOM-COUNT(WK-N-SORT-IX) =
029000              WK-C-DOM-COUNT(WK-N-SORT-IX + 1)
029100           AND WK-C-DOM-NAME(WK-N-SORT-IX) >
029200              WK-C-DOM-NAME(WK-N-SORT-IX + 1)
029300           PERFORM C230-SWAP-DOMAINS THRU C239-SWAP-DOMAINS-EX
029400        END-IF
029500     END-IF.
029600 C229-COMPARE-ADJACENT-EX.
029700 EXIT.
029800
029900*----------------------------------------------------------------*
030000 C230-SWAP-DOMAINS.
030100*----------------------------------------------------------------*
030200     MOVE WK-C-DOM-ENTRY(WK-N-SORT-IX)     TO WK-C-DOM-WORK.
030300     MOVE WK-C-DOM-ENTRY(WK-N-SORT-IX + 1) TO
030400        WK-C-DOM-ENTRY(WK-N-SORT-IX).
030500     MOVE WK-C-DOM-WORK                    TO
030600        WK-C-DOM-ENTRY(WK-N-SORT-IX + 1).
030700     MOVE "Y" TO WK-C-SWAPPED.
030800 C239-SWAP-DOMAINS-EX.
030900 EXIT.
031000
031100*----------------------------------------------------------------*
031200 C300-MOVE-RESULTS.
031300*----------------------------------------------------------------*
031400     IF WK-FOOT-O-DOMAIN-CT > 0
031500        PERFORM C310-MOVE-ONE-DOMAIN
031600           THRU C319-MOVE-ONE-DOMAIN-EX
031700           VARYING WK-N-SORT-IX FROM 1 BY 1
031800           UNTIL WK-N-SORT-IX > WK-FOOT-O-DOMAIN-CT
031900     END-IF.
032000 C399-MOVE-RESULTS-EX.
032100 EXIT.
032200
032300*----------------------------------------------------------------*
032400 C310-MOVE-ONE-DOMAIN.
032500*----------------------------------------------------------------*
032600     MOVE WK-C-DOM-NAME(WK-N-SORT-IX)
032700        TO WK-FOOT-O-DOMAIN(WK-N-SORT-IX).
032800     MOVE WK-C-DOM-COUNT(WK-N-SORT-IX)
032900        TO WK-FOOT-O-DOMAIN-HITS(WK-N-SORT-IX).
033000 C319-MOVE-ONE-DOMAIN-EX.
033100 EXIT.
033200
033300*----------------------------------------------------------------*
033400 Z000-END-PROGRAM-ROUTINE.
033500*----------------------------------------------------------------*
033600     CONTINUE.
033700*================================================================*
033800 Z999-END-PROGRAM-ROUTINE-EX.
033900*================================================================*
034000 EXIT.
