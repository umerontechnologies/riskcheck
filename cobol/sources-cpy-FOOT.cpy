000100* HISTORY OF MODIFICATION:
000200* ================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* RCK0074 5Q1ARV 12/08/2016 - RCK0074 SUBROUTINE LINKAGE FOR THE   RCK0074
000600* FOOTPRINT ANALYSER - CARRIES UP TO 8 PRE-FETCHED SEARCH
000700* RESULT ITEMS IN, NEGATIVE-KEYWORD HIT COUNT AND RANKED
000800* DOMAIN LIST OUT
000900* RCK0091 19/06/2023 MPIMBA  - ALIGNED ITEM TITLE/SNIPPET/DOMAIN   RCK0091
001000* WIDTHS TO THE INTAKE FEED - 60/120/40
001100* ----------------------------------------------------------------
001200 01  WK-FOOT.
001300     05  WK-FOOT-INPUT.
001400         10  WK-FOOT-I-ITEM-CT      PIC 9(02).
001500*            HOW MANY OF THE 8 ITEM SLOTS BELOW ARE IN USE
001600         10  WK-FOOT-I-ITEM OCCURS 8 TIMES
001700                            INDEXED BY WK-FOOT-I-IX.
001800             15  WK-FOOT-I-TITLE     PIC X(60).
001900             15  WK-FOOT-I-SNIPPET   PIC X(120).
002000             15  WK-FOOT-I-DOMAIN    PIC X(40).
002100     05  WK-FOOT-OUTPUT.
002200         10  WK-FOOT-O-NO-ERROR      PIC X(01).
002300         10  WK-FOOT-O-NEG-HITS      PIC 9(02).
002400*            COUNT OF ITEMS WHOSE TITLE+SNIPPET MATCHED A
002500*            NEGATIVE KEYWORD (ENGLISH OR ROMAN URDU LIST)
002600         10  WK-FOOT-O-DOMAIN-CT     PIC 9(02).
002700*            HOW MANY OF THE 8 RANKED DOMAIN SLOTS BELOW ARE SET
002800         10  WK-FOOT-O-DOMAIN-RANK OCCURS 8 TIMES
002900                            INDEXED BY WK-FOOT-O-IX.
003000*            RANKED DOMAIN COUNTS - COUNT DESCENDING, DOMAIN NAME
003100*            ASCENDING ON TIES
003200             15  WK-FOOT-O-DOMAIN    PIC X(40).
003300             15  WK-FOOT-O-DOMAIN-HITS PIC 9(02).
