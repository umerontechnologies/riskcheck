000100* HISTORY OF MODIFICATION:
000200* ================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* RCK0075 5Q1ARV 15/08/2016 - RCK0075 SUBROUTINE LINKAGE FOR THE   RCK0075
000600* SCORING BATTERY - EVERYTHING THE 14 RULES NEED IN ONE
000700* PLACE: THE CHECK-REQUEST FIELDS, THE LOOKUP-SIGNAL
000800* RESULTS, THE COMMUNITY-REPORT AND MEDIA-REUSE COUNTS
000900* RCK0089 30/01/2023 SM0TY1  - ADD WK-SCOR-I-DOMAIN-RANK-CT FOR    RCK0089
001000* RULE 11 (DOMAIN SPREAD)
001100* RCK0102 27/02/2025 TANBH  - RULES 6/7/8 EACH SCORE A DIFFERENT   RCK0102
001200* FOOTPRINT (SELLER PHONE, SELLER E-MAIL, SELLER WEBSITE) - THE
001300* DRIVER NOW RESOLVES EACH ONE SEPARATELY AGAINST THE LOOKUPS
001400* TABLE BEFORE THE CALL, SO THE OLD SINGLE LK-SEARCH/LK-HTTP
001500* GROUP IS SPLIT INTO MAIN/SELLER-PHONE/SELLER-EMAIL/SELLER-
001600* WEBSITE BLOCKS. DROPPED WK-SCOR-I-DOMAIN-RANK-CT, NEVER USED.
001700* RCK0105 08/03/2025 TANBH  - DROPPED WK-SCOR-O-INFO-POINTS, NEVER RCK0105
001800* SET BY RSKSCORE AND NEVER READ BY THE DRIVER OR THE REPORT -
001900* SAME CLEANUP AS SIGTAB.CPYBK THIS REQUEST
002000* ----------------------------------------------------------------
002100 01  WK-SCOR.
002200     05  WK-SCOR-INPUT.
002300         10  WK-SCOR-I-ENTITY-TYPE  PIC X(12).
002400         10  WK-SCOR-I-ENTITY-KEY   PIC X(80).
002500         10  WK-SCOR-I-ENTITY-VALUE PIC X(80).
002600         10  WK-SCOR-I-FB-KIND      PIC X(10).
002700         10  WK-SCOR-I-EVIDENCE.
002800             15  WK-SCOR-I-EV-ABOUT     PIC X(01).
002900             15  WK-SCOR-I-EV-REVIEWS   PIC X(01).
003000             15  WK-SCOR-I-EV-ADDRESS   PIC X(01).
003100             15  WK-SCOR-I-EV-CONTACT   PIC X(01).
003200             15  WK-SCOR-I-EV-OLDPOSTS  PIC X(01).
003300             15  WK-SCOR-I-EV-RECENT    PIC X(01).
003400             15  WK-SCOR-I-EV-ADVANCE   PIC X(01).
003500         10  WK-SCOR-I-EVIDENCE-ALL REDEFINES
003600                            WK-SCOR-I-EVIDENCE PIC X(07).
003700         10  WK-SCOR-I-PRICE        PIC 9(09).
003800*        -------- MAIN ENTITY SIGNALS (RULES 1, 3, 4, 5) -------
003900         10  WK-SCOR-I-MAIN-HAS-HOST     PIC X(01).
004000         10  WK-SCOR-I-MAIN-PHONE-VALID  PIC X(01).
004100         10  WK-SCOR-I-MAIN-REACH-ENAB   PIC X(01).
004200         10  WK-SCOR-I-MAIN-HTTP-STATUS  PIC 9(03).
004300         10  WK-SCOR-I-MAIN-HTTPS-FLAG   PIC X(01).
004400         10  WK-SCOR-I-MAIN-AGE-ENAB     PIC X(01).
004500         10  WK-SCOR-I-MAIN-AGE-DAYS     PIC 9(05).
004600         10  WK-SCOR-I-MAIN-FOOT-ENAB    PIC X(01).
004700         10  WK-SCOR-I-MAIN-FOOT-TOTAL   PIC 9(07).
004800         10  WK-SCOR-I-MAIN-FOOT-NEG     PIC 9(03).
004900*        -------- SELLER PHONE (RULE 6) -------------------------
005000         10  WK-SCOR-I-SPHONE-PRESENT    PIC X(01).
005100         10  WK-SCOR-I-SPHONE-VALID      PIC X(01).
005200         10  WK-SCOR-I-SPHONE-FOOT-ENAB  PIC X(01).
005300         10  WK-SCOR-I-SPHONE-FOOT-TOTAL PIC 9(07).
005400         10  WK-SCOR-I-SPHONE-FOOT-NEG   PIC 9(03).
005500*        -------- SELLER E-MAIL (RULE 7) -------------------------
005600         10  WK-SCOR-I-SEMAIL-PRESENT    PIC X(01).
005700         10  WK-SCOR-I-SEMAIL-MX-ENAB    PIC X(01).
005800         10  WK-SCOR-I-SEMAIL-MX-VALID   PIC X(01).
005900         10  WK-SCOR-I-SEMAIL-FOOT-ENAB  PIC X(01).
006000         10  WK-SCOR-I-SEMAIL-FOOT-TOTAL PIC 9(07).
006100         10  WK-SCOR-I-SEMAIL-FOOT-NEG   PIC 9(03).
006200*        -------- SELLER WEBSITE (RULE 8) ------------------------
006300         10  WK-SCOR-I-SWEB-PRESENT      PIC X(01).
006400         10  WK-SCOR-I-SWEB-HAS-HOST     PIC X(01).
006500         10  WK-SCOR-I-SWEB-REACH-ENAB   PIC X(01).
006600         10  WK-SCOR-I-SWEB-HTTP-STATUS  PIC 9(03).
006700         10  WK-SCOR-I-SWEB-HTTPS-FLAG   PIC X(01).
006800         10  WK-SCOR-I-SWEB-FOOT-ENAB    PIC X(01).
006900         10  WK-SCOR-I-SWEB-FOOT-TOTAL   PIC 9(07).
007000         10  WK-SCOR-I-SWEB-FOOT-NEG     PIC 9(03).
007100*        -------- CROSS PLATFORM ACCOUNTS (RULE 9) ---------------
007200         10  WK-SCOR-I-ACCT-CT           PIC 9(01).
007300         10  WK-SCOR-I-ACCT-ENTRY OCCURS 3 TIMES.
007400             15  WK-SCOR-I-ACCT-FOOT-ENAB  PIC X(01).
007500             15  WK-SCOR-I-ACCT-FOOT-NEG   PIC 9(03).
007600*        -------- COMMUNITY REPORTS (RULE 10) --------------------
007700         10  WK-SCOR-I-APPROVED-CT       PIC 9(03).
007800         10  WK-SCOR-I-PENDING-CT        PIC 9(03).
007900*        -------- SCREENSHOT REUSE (RULE 11) ---------------------
008000         10  WK-SCOR-I-HAS-ATTACH        PIC X(01).
008100         10  WK-SCOR-I-MEDIA-REUSE-CT    PIC 9(03).
008200     05  WK-SCOR-OUTPUT.
008300         10  WK-SCOR-O-NO-ERROR     PIC X(01).
008400         10  WK-SCOR-O-RISK-LEVEL   PIC X(07).
008500         10  WK-SCOR-O-CONFIDENCE   PIC 9(03).
008600         10  WK-SCOR-O-GRADE        PIC X(12).
008700         10  WK-SCOR-O-RISK-POINTS  PIC 9(03).
008800         10  WK-SCOR-O-SIGNAL-COUNT PIC 9(03).
