000100* ENTMDX.CPYBK
000200*****************************************************************
000300* ENTITY-MEDIA RECORD - INBOUND FILE ENTMEDIA                   *
000400* ONE RECORD PER ATTACHMENT HASH EVER SEEN AGAINST AN ENTITY,    *
000500* LOADED INTO AN IN-CORE TABLE FOR THE MEDIA-REUSE CHECK         *
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RCK0005 03/09/1990 WEETL   - INITIAL VERSION                     RCK0005
001000* RCK0029 19/11/1998 ONGPY   - Y2K REVIEW - NO DATE FIELDS ON      RCK0029
001100*                    THIS RECORD, PASSED
001200*****************************************************************
001300 01  ENTMDX-RECORD                  PIC X(100).
001400*
001500 05  EM-RECORD REDEFINES ENTMDX-RECORD.
001600     06  EM-ENTITY-KEY              PIC X(80).
001700*        NORMALISED ENTITY KEY THIS ATTACHMENT WAS SEEN AGAINST
001800     06  EM-SHA                     PIC X(16).
001900*        SHA-256 HASH (FIRST 16 CHARACTERS CARRIED) OF THE
002000*        ATTACHMENT - JOINS BACK TO CR-ATTACH-SHA
002100     06  FILLER                     PIC X(04).
