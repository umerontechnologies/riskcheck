000100* HISTORY OF MODIFICATION:
000200* ================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* RCK0076 5Q1ARV 16/08/2016 - RCK0076 SUBROUTINE LINKAGE FOR THE   RCK0076
000600* COMMUNITY-REPORT MATCH - LOOKS UP THE IN-CORE COMMRPT
000700* TABLE BY ENTITY TYPE + KEY AND RETURNS APPROVED/PENDING
000800* REPORT COUNTS
000900* ----------------------------------------------------------------
001000 01  WK-CMRP.
001100     05  WK-CMRP-INPUT.
001200         10  WK-CMRP-I-ENTITY-TYPE  PIC X(12).
001300         10  WK-CMRP-I-ENTITY-KEY   PIC X(80).
001400     05  WK-CMRP-OUTPUT.
001500         10  WK-CMRP-O-NO-ERROR     PIC X(01).
001600         10  WK-CMRP-O-APPROVED-CT  PIC 9(03).
001700         10  WK-CMRP-O-PENDING-CT   PIC 9(03).
