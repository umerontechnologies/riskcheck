000100* HISTORY OF MODIFICATION:
000200* ================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* RCK0077 5Q1ARV 17/08/2016 - RCK0077 SUBROUTINE LINKAGE FOR THE   RCK0077
000600* MEDIA-REUSE MATCH - TAKES THE CURRENT ENTITY KEY AND UP
000700* TO 2 ATTACHMENT HASHES, RETURNS HOW MANY OTHER, DISTINCT
000800* ENTITIES HAVE BEEN SEEN WITH A MATCHING HASH
000900* ----------------------------------------------------------------
001000 01  WK-MEDA.
001100     05  WK-MEDA-INPUT.
001200         10  WK-MEDA-I-ENTITY-KEY   PIC X(80).
001300         10  WK-MEDA-I-SHA OCCURS 2 TIMES
001400                            PIC X(16).
001500     05  WK-MEDA-OUTPUT.
001600         10  WK-MEDA-O-NO-ERROR     PIC X(01).
001700         10  WK-MEDA-O-REUSE-CT     PIC 9(03).
