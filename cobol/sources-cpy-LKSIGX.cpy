000100* LKSIGX.CPYBK
000200*****************************************************************
000300* LOOKUP-SIGNAL RECORD - INBOUND FILE LOOKUPS                   *
000400* ONE RECORD PER PRE-FETCHED FOOTPRINT / VALIDATION LOOKUP       *
000500* (SEARCH RESULTS, HTTP PROBES, DOMAIN AGE, MX AND PHONE CHECKS) *
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RCK0003 03/09/1990 WEETL   - INITIAL VERSION, RECORD LENGTH 100  RCK0003
001000* RCK0018 16/04/1997 LIMSK   - ADD LK-REGION AND LK-E164 FOR THE   RCK0018
001100*                    PHONE VALIDATOR FEED, RECORD LENGTH 120
001200* RCK0029 19/11/1998 ONGPY   - Y2K REVIEW - LK-AGE-DAYS IS A       RCK0029
001300*                    DURATION, NOT A DATE - NO CHANGE REQUIRED
001400*****************************************************************
001500 01  LKSIGX-RECORD                  PIC X(125).
001600*
001700 05  LK-RECORD REDEFINES LKSIGX-RECORD.
001800     06  LK-VALUE                   PIC X(80).
001900*        THE LOOKED-UP VALUE - NORMALISED URL, E.164 PHONE, OR
002000*        NORMALISED EMAIL - JOINS BACK TO THE CHECK-REQUEST
002100     06  LK-KIND                    PIC X(01).
002200*        "F"=FOOTPRINT "R"=REACHABILITY "A"=DOMAIN AGE
002300*        "M"=MAIL MX "P"=PHONE VALIDITY
002400     06  LK-ENABLED                 PIC X(01).
002500*        "Y" IF THIS LOOKUP SOURCE WAS ENABLED/CONFIGURED FOR
002600*        THE RUN
002700     06  LK-TOTAL                   PIC 9(07).
002800*        FOOTPRINT (KIND=F): TOTAL PUBLIC SEARCH RESULTS
002900     06  LK-NEG-HITS                PIC 9(03).
003000*        FOOTPRINT (KIND=F): RESULTS CONTAINING NEGATIVE KEYWORDS
003100     06  LK-HTTP-STATUS             PIC 9(03).
003200*        REACHABILITY (KIND=R): HTTP STATUS, 0 = UNREACHABLE
003300     06  LK-HTTPS-FLAG              PIC X(01).
003400*        REACHABILITY (KIND=R): "Y" IF FINAL URL IS HTTPS
003500     06  LK-AGE-DAYS                PIC 9(05).
003600*        DOMAIN AGE (KIND=A) IN DAYS, 99999 = UNKNOWN
003700     06  LK-VALID-FLAG              PIC X(01).
003800*        MX/PHONE (KIND=M OR P): "Y" VALID "N" INVALID "U" UNKNOWN
003900     06  LK-REGION                  PIC X(02).
004000*        PHONE (KIND=P): REGION CODE, E.G. "PK"
004100     06  LK-E164                    PIC X(16).
004200*        PHONE (KIND=P): VALIDATOR-NORMALISED E.164 FORM
004300     06  FILLER                     PIC X(05).
