000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RSKSCORE.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. RISKCHECK CONSUMER PROTECTION UNIT.
000500 DATE-WRITTEN. 15 AUG 2016.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: Scoring battery - the 14 risk rules
001100*
001200* Given one normalized check request plus every pre-resolved
001300* signal the driver could gather for it (reachability, domain
001400* age, footprint, community-report and media-reuse counts), this
001500* subroutine runs the fixed battery of risk rules in order,
001600* builds the signal detail table, accumulates risk and info
001700* points, and derives the final risk level, grade, confidence
001800* and signal count.
001900*
002000*=================================================================
002100*
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400*
002500*MOD.# INIT DATE DESCRIPTION
002600*------ ------ ---------- --------------------------------------*
002700*RCK075 5Q1ARV 15/08/2016 - RISKCHECK R1 - INITIAL VERSION, RULES   RCK075
002800*                           1 THROUGH 14 PLUS FINAL CLASSIFICATION
002900*RCK089 SM0TY1 30/01/2023 - RULE 9 WAS COUNTING BLANK LINKED        RCK089
003000*                           ACCOUNTS AS "CHECKED" - NOW ONLY
003100*                           COUNTS SLOTS WITH FOOTPRINT ENABLED
003200*RCK102 TANBH  27/02/2025 - SPLIT OUT SEPARATE SELLER PHONE/        RCK102
003300*                           EMAIL/WEBSITE SIGNAL BLOCKS, SEE
003400*                           SCOR.CPY HISTORY
003500*RCK104 TANBH  03/03/2025 - WK-SIGTAB MOVED FROM WORKING STORAGE    RCK104
003600*                           TO LINKAGE - RSKRPT NEEDS TO READ THE
003700*                           SAME TABLE THIS PROGRAM BUILDS, SO THE
003800*                           DRIVER NOW OWNS IT AND PASSES IT IN ON
003900*                           EVERY CALL, ALONGSIDE WK-SCOR
004000*RCK108 TANBH  09/08/2026 - RULE 8 HIGH-BRANCH NOTE AND THE         RCK108
004100*                           CRITICAL-OVERRIDE OR-CONDITION IN F100
004200*                           EACH HAD A QUOTED LITERAL RUNNING ONTO
004300*                           THE CONTINUATION LINE WITHOUT A COL 7
004400*                           HYPHEN - CLOSED BOTH LITERALS ON ONE
004500*                           LINE EACH, NO LOGIC CHANGE
004600*=================================================================
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-AS400.
005100 OBJECT-COMPUTER. IBM-AS400.
005200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005300        UPSI-0 ON STATUS IS U0-ON
005400               OFF STATUS IS U0-OFF.
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700 01  FILLER                  PIC X(24) VALUE
005800        "** PROGRAM RSKSCORE **".
005900
006000* ------------------ PROGRAM WORKING STORAGE ------------------*
006100 01  WK-C-COMMON.
006200        COPY RSKCMWS.
006300
006400 01  WK-C-WORK-AREA.
006500     05  WK-C-SIG-NAME           PIC X(30).
006600     05  WK-C-SIG-STATUS         PIC X(07).
006700     05  WK-C-SIG-NOTE           PIC X(70).
006800     05  WK-C-EV-ANSWER          PIC X(01).
006900     05  WK-C-CRIT-HIGH          PIC X(01).
007000     05  WK-C-COUNT-ED           PIC Z9.
007100     05  FILLER                  PIC X(05).
007200
007300 01  WK-N-SCAN-AREA.
007400     05  WK-N-SCAN-IX            PIC 9(02) COMP.
007500     05  WK-N-ACCT-IX            PIC 9(01) COMP.
007600     05  WK-N-ACCT-CHECKED       PIC 9(01) COMP.
007700     05  WK-N-ACCT-NEG-CT        PIC 9(01) COMP.
007800     05  WK-N-SIG-RISK-ADD       PIC 9(01) COMP.
007900     05  WK-N-VERIFY-CT          PIC 9(02) COMP.
008000     05  FILLER                  PIC X(02).
008100 01  WK-N-SCAN-AREA-ALL REDEFINES WK-N-SCAN-AREA
008200                            PIC X(10).
008300
008400********************
008500 LINKAGE SECTION.
008600********************
008700        COPY SCOR.
008800        COPY SIGTAB.
008900
009000****************************************
009100 PROCEDURE DIVISION USING WK-SCOR WK-SIGTAB.
009200****************************************
009300 MAIN-MODULE.
009400     PERFORM A000-START-PROGRAM-ROUTINE
009500        THRU A999-START-PROGRAM-ROUTINE-EX.
009600     PERFORM B000-MAIN-PROCESSING
009700        THRU B999-MAIN-PROCESSING-EX.
009800     PERFORM Z000-END-PROGRAM-ROUTINE
009900        THRU Z999-END-PROGRAM-ROUTINE-EX.
010000 GOBACK.
010100
010200*----------------------------------------------------------------*
010300 A000-START-PROGRAM-ROUTINE.
010400*----------------------------------------------------------------*
010500     INITIALIZE WK-SCOR-OUTPUT WK-SIGTAB.
010600     MOVE "Y" TO WK-SCOR-O-NO-ERROR.
010700     MOVE 25 TO WK-INFO-POINTS.
010800     MOVE 0 TO WK-RISK-POINTS WK-SIG-COUNT WK-N-SIG-RISK-ADD.
010900*================================================================*
011000 A999-START-PROGRAM-ROUTINE-EX.
011100*================================================================*
011200 EXIT.
011300
011400*----------------------------------------------------------------*
011500 B000-MAIN-PROCESSING.
011600*----------------------------------------------------------------*
011700     PERFORM D100-SCORE-IDENTIFIER
011800        THRU D199-SCORE-IDENTIFIER-EX.
011900     PERFORM D200-SCORE-FACEBOOK-KIND
012000        THRU D299-SCORE-FACEBOOK-KIND-EX.
012100     PERFORM D300-SCORE-REACHABILITY
012200        THRU D399-SCORE-REACHABILITY-EX.
012300     PERFORM D400-SCORE-DOMAIN-AGE
012400        THRU D499-SCORE-DOMAIN-AGE-EX.
012500     PERFORM D500-SCORE-FOOTPRINT
012600        THRU D599-SCORE-FOOTPRINT-EX.
012700     PERFORM D600-SCORE-SELLER-PHONE
012800        THRU D699-SCORE-SELLER-PHONE-EX.
012900     PERFORM D700-SCORE-SELLER-EMAIL
013000        THRU D799-SCORE-SELLER-EMAIL-EX.
013100     PERFORM D800-SCORE-SELLER-WEBSITE
013200        THRU D899-SCORE-SELLER-WEBSITE-EX.
013300     PERFORM D900-SCORE-CROSS-ACCOUNTS
013400        THRU D999-SCORE-CROSS-ACCOUNTS-EX.
013500     PERFORM D1000-SCORE-COMMUNITY-REPORTS
013600        THRU D1099-SCORE-COMMUNITY-REPORTS-EX.
013700     PERFORM D1100-SCORE-SCREENSHOT-REUSE
013800        THRU D1199-SCORE-SCREENSHOT-REUSE-EX.
013900     PERFORM D1200-SCORE-EVIDENCE
014000        THRU D1299-SCORE-EVIDENCE-EX.
014100     PERFORM D1300-SCORE-ADVANCE-PAYMENT
014200        THRU D1399-SCORE-ADVANCE-PAYMENT-EX.
014300     PERFORM D1400-SCORE-TRANSACTION-STAKES
014400        THRU D1499-SCORE-TRANSACTION-STAKES-EX.
014500     PERFORM F000-FINAL-CLASSIFICATION
014600        THRU F999-FINAL-CLASSIFICATION-EX.
014700*================================================================*
014800 B999-MAIN-PROCESSING-EX.
014900*================================================================*
015000 EXIT.
015100
015200*----------------------------------------------------------------*
015300*RULE 1 - IDENTIFIER VALIDITY
015400*----------------------------------------------------------------*
015500 D100-SCORE-IDENTIFIER.
015600     EVALUATE WK-SCOR-I-ENTITY-TYPE
015700        WHEN "FACEBOOK"    WHEN "INSTAGRAM"  WHEN "WEBSITE"
015800        WHEN "OLX"         WHEN "DARAZ"      WHEN "AMAZON"
015900        WHEN "EBAY"        WHEN "ALIEXPRESS" WHEN "PAKWHEELS"
016000        WHEN "AUTOTRADER"  WHEN "CRAIGSLIST" WHEN "GUMTREE"
016100        WHEN "CAROUSELL"
016200           PERFORM D110-SCORE-URL-IDENTIFIER
016300              THRU D119-SCORE-URL-IDENTIFIER-EX
016400        WHEN "WHATSAPP"    WHEN "TELEGRAM"
016500           PERFORM D120-SCORE-PHONE-IDENTIFIER
016600              THRU D129-SCORE-PHONE-IDENTIFIER-EX
016700        WHEN OTHER
016800           PERFORM D130-SCORE-OTHER-IDENTIFIER
016900              THRU D139-SCORE-OTHER-IDENTIFIER-EX
017000     END-EVALUATE.
017100 D199-SCORE-IDENTIFIER-EX.
017200 EXIT.
017300
017400 D110-SCORE-URL-IDENTIFIER.
017500     MOVE "URL validity" TO WK-C-SIG-NAME.
017600     IF WK-SCOR-I-MAIN-HAS-HOST = "Y"
017700        ADD 5 TO WK-INFO-POINTS
017800        MOVE "LOW" TO WK-C-SIG-STATUS
017900        MOVE "Normalized identifier has a resolvable host"
018000           TO WK-C-SIG-NOTE
018100     ELSE
018200        MOVE 4 TO WK-N-SIG-RISK-ADD
018300        MOVE "HIGH" TO WK-C-SIG-STATUS
018400        MOVE "Normalized identifier has no resolvable host"
018500           TO WK-C-SIG-NOTE
018600     END-IF.
018700     PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX.
018800 D119-SCORE-URL-IDENTIFIER-EX.
018900 EXIT.
019000
019100 D120-SCORE-PHONE-IDENTIFIER.
019200     MOVE "Phone format validity" TO WK-C-SIG-NAME.
019300     IF WK-SCOR-I-MAIN-PHONE-VALID = "Y"
019400        ADD 5 TO WK-INFO-POINTS
019500        MOVE "LOW" TO WK-C-SIG-STATUS
019600        MOVE "Phone number is a valid E.164 number"
019700           TO WK-C-SIG-NOTE
019800     ELSE
019900        MOVE 2 TO WK-N-SIG-RISK-ADD
020000        MOVE "MEDIUM" TO WK-C-SIG-STATUS
020100        MOVE "Phone number failed format validation"
020200           TO WK-C-SIG-NOTE
020300     END-IF.
020400     PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX.
020500 D129-SCORE-PHONE-IDENTIFIER-EX.
020600 EXIT.
020700
020800 D130-SCORE-OTHER-IDENTIFIER.
020900     MOVE "Identifier"       TO WK-C-SIG-NAME.
021000     MOVE "UNKNOWN"          TO WK-C-SIG-STATUS.
021100     MOVE "Identifier type is not URL or phone based"
021200        TO WK-C-SIG-NOTE.
021300     PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX.
021400 D139-SCORE-OTHER-IDENTIFIER-EX.
021500 EXIT.
021600
021700*----------------------------------------------------------------*
021800*RULE 2 - FACEBOOK ENTITY TYPE
021900*----------------------------------------------------------------*
022000 D200-SCORE-FACEBOOK-KIND.
022100     IF WK-SCOR-I-ENTITY-TYPE = "FACEBOOK"
022200        MOVE "Facebook entity type" TO WK-C-SIG-NAME
022300        IF WK-SCOR-I-FB-KIND = "GROUP"
022400           ADD 2 TO WK-INFO-POINTS
022500           MOVE "UNKNOWN" TO WK-C-SIG-STATUS
022600           MOVE "Facebook group carries limited verification"
022700              TO WK-C-SIG-NOTE
022800        ELSE
022900           ADD 3 TO WK-INFO-POINTS
023000           MOVE "LOW" TO WK-C-SIG-STATUS
023100           MOVE "Facebook profile or page identity"
023200              TO WK-C-SIG-NOTE
023300        END-IF
023400        PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX
023500     END-IF.
023600 D299-SCORE-FACEBOOK-KIND-EX.
023700 EXIT.
023800
023900*----------------------------------------------------------------*
024000*RULE 3 - WEBSITE REACHABILITY (MAIN ENTITY)
024100*----------------------------------------------------------------*
024200 D300-SCORE-REACHABILITY.
024300     IF WK-SCOR-I-MAIN-HAS-HOST = "Y"
024400        MOVE "Website reachability" TO WK-C-SIG-NAME
024500        IF WK-SCOR-I-MAIN-REACH-ENAB = "N"
024600           OR WK-SCOR-I-MAIN-HTTP-STATUS = 0
024700           MOVE "UNKNOWN" TO WK-C-SIG-STATUS
024800           MOVE "Site could not be reached"
024900              TO WK-C-SIG-NOTE
025000        ELSE
025100           ADD 6 TO WK-INFO-POINTS
025200           IF WK-SCOR-I-MAIN-HTTP-STATUS >= 200
025300              AND WK-SCOR-I-MAIN-HTTP-STATUS <= 399
025400              IF WK-SCOR-I-MAIN-HTTPS-FLAG = "Y"
025500                 MOVE "LOW" TO WK-C-SIG-STATUS
025600                 MOVE "Site responded over HTTPS"
025700                    TO WK-C-SIG-NOTE
025800              ELSE
025900                 MOVE 2 TO WK-N-SIG-RISK-ADD
026000                 MOVE "MEDIUM" TO WK-C-SIG-STATUS
026100                 MOVE "Site responded but not over HTTPS"
026200                    TO WK-C-SIG-NOTE
026300              END-IF
026400           ELSE
026500              MOVE 2 TO WK-N-SIG-RISK-ADD
026600              MOVE "MEDIUM" TO WK-C-SIG-STATUS
026700              MOVE "Site responded with an unexpected status"
026800                 TO WK-C-SIG-NOTE
026900           END-IF
027000        END-IF
027100        PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX
027200     END-IF.
027300 D399-SCORE-REACHABILITY-EX.
027400 EXIT.
027500
027600*----------------------------------------------------------------*
027700*RULE 4 - DOMAIN AGE (WEBSITE ONLY)
027800*----------------------------------------------------------------*
027900 D400-SCORE-DOMAIN-AGE.
028000     IF WK-SCOR-I-ENTITY-TYPE = "WEBSITE"
028100        MOVE "Domain age" TO WK-C-SIG-NAME
028200        IF WK-SCOR-I-MAIN-AGE-ENAB = "N"
028300           MOVE "UNKNOWN" TO WK-C-SIG-STATUS
028400           MOVE "Domain age could not be determined"
028500              TO WK-C-SIG-NOTE
028600        ELSE
028700           ADD 6 TO WK-INFO-POINTS
028800           IF WK-SCOR-I-MAIN-AGE-DAYS < 30
028900              MOVE 4 TO WK-N-SIG-RISK-ADD
029000              MOVE "HIGH" TO WK-C-SIG-STATUS
029100              MOVE "Domain registered less than 30 days ago"
029200                 TO WK-C-SIG-NOTE
029300           ELSE
029400              IF WK-SCOR-I-MAIN-AGE-DAYS < 180
029500                 MOVE 2 TO WK-N-SIG-RISK-ADD
029600                 MOVE "MEDIUM" TO WK-C-SIG-STATUS
029700                 MOVE "Domain registered less than 6 months ago"
029800                    TO WK-C-SIG-NOTE
029900              ELSE
030000                 MOVE "LOW" TO WK-C-SIG-STATUS
030100                 MOVE "Domain has an established registration"
030200                    TO WK-C-SIG-NOTE
030300              END-IF
030400           END-IF
030500        END-IF
030600        PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX
030700     END-IF.
030800 D499-SCORE-DOMAIN-AGE-EX.
030900 EXIT.
031000
031100*----------------------------------------------------------------*
031200*RULE 5 - INTERNET FOOTPRINT (MAIN ENTITY)
031300*----------------------------------------------------------------*
031400 D500-SCORE-FOOTPRINT.
031500     MOVE "Internet footprint" TO WK-C-SIG-NAME.
031600     IF WK-SCOR-I-MAIN-FOOT-ENAB = "N"
031700        MOVE "UNKNOWN" TO WK-C-SIG-STATUS
031800        MOVE "Footprint lookup was not available"
031900           TO WK-C-SIG-NOTE
032000     ELSE
032100        ADD 18 TO WK-INFO-POINTS
032200        IF WK-SCOR-I-MAIN-FOOT-TOTAL = 0
032300           MOVE 2 TO WK-N-SIG-RISK-ADD
032400           MOVE "MEDIUM" TO WK-C-SIG-STATUS
032500           MOVE "No public search results found"
032600              TO WK-C-SIG-NOTE
032700        ELSE
032800           IF WK-SCOR-I-MAIN-FOOT-NEG > 0
032900              MOVE 4 TO WK-N-SIG-RISK-ADD
033000              MOVE "HIGH" TO WK-C-SIG-STATUS
033100              MOVE "Public results contain negative keywords"
033200                 TO WK-C-SIG-NOTE
033300           ELSE
033400              MOVE "LOW" TO WK-C-SIG-STATUS
033500              MOVE "Public search results look clean"
033600                 TO WK-C-SIG-NOTE
033700           END-IF
033800        END-IF
033900     END-IF.
034000     PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX.
034100 D599-SCORE-FOOTPRINT-EX.
034200 EXIT.
034300
034400*----------------------------------------------------------------*
034500*RULE 6 - SELLER PHONE
034600*----------------------------------------------------------------*
034700 D600-SCORE-SELLER-PHONE.
034800     IF WK-SCOR-I-SPHONE-PRESENT = "Y"
034900        IF WK-SCOR-I-SPHONE-VALID NOT = "Y"
035000           MOVE "Phone format"   TO WK-C-SIG-NAME
035100           MOVE 2 TO WK-N-SIG-RISK-ADD
035200           MOVE "MEDIUM" TO WK-C-SIG-STATUS
035300           MOVE "Seller phone failed format validation"
035400              TO WK-C-SIG-NOTE
035500           PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX
035600        ELSE
035700           ADD 4 TO WK-INFO-POINTS
035800           MOVE "Phone footprint" TO WK-C-SIG-NAME
035900           IF WK-SCOR-I-SPHONE-FOOT-ENAB = "N"
036000              MOVE "UNKNOWN" TO WK-C-SIG-STATUS
036100              MOVE "Seller phone footprint lookup unavailable"
036200                 TO WK-C-SIG-NOTE
036300           ELSE
036400              ADD 8 TO WK-INFO-POINTS
036500              IF WK-SCOR-I-SPHONE-FOOT-NEG > 0
036600                 MOVE 4 TO WK-N-SIG-RISK-ADD
036700                 MOVE "HIGH" TO WK-C-SIG-STATUS
036800                 MOVE "Seller phone found with negative keywords"
036900                    TO WK-C-SIG-NOTE
037000              ELSE
037100                 IF WK-SCOR-I-SPHONE-FOOT-TOTAL = 0
037200                    MOVE 2 TO WK-N-SIG-RISK-ADD
037300                    MOVE "MEDIUM" TO WK-C-SIG-STATUS
037400                    MOVE "No public results for seller phone"
037500                       TO WK-C-SIG-NOTE
037600                 ELSE
037700                    MOVE "LOW" TO WK-C-SIG-STATUS
037800                    MOVE "Seller phone footprint looks clean"
037900                       TO WK-C-SIG-NOTE
038000                 END-IF
038100              END-IF
038200           END-IF
038300           PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX
038400        END-IF
038500     END-IF.
038600 D699-SCORE-SELLER-PHONE-EX.
038700 EXIT.
038800
038900*----------------------------------------------------------------*
039000*RULE 7 - SELLER EMAIL
039100*----------------------------------------------------------------*
039200 D700-SCORE-SELLER-EMAIL.
039300     IF WK-SCOR-I-SEMAIL-PRESENT = "Y"
039400        MOVE "Email validity" TO WK-C-SIG-NAME
039500        IF WK-SCOR-I-SEMAIL-MX-ENAB = "N"
039600           MOVE "UNKNOWN" TO WK-C-SIG-STATUS
039700           MOVE "Mail server check unavailable"
039800              TO WK-C-SIG-NOTE
039900        ELSE
040000           IF WK-SCOR-I-SEMAIL-MX-VALID = "Y"
040100              ADD 4 TO WK-INFO-POINTS
040200              MOVE "LOW" TO WK-C-SIG-STATUS
040300              MOVE "Seller e-mail domain has a valid mail server"
040400                 TO WK-C-SIG-NOTE
040500           ELSE
040600              MOVE 2 TO WK-N-SIG-RISK-ADD
040700              MOVE "MEDIUM" TO WK-C-SIG-STATUS
040800              MOVE "Seller e-mail domain failed mail server check"
040900                 TO WK-C-SIG-NOTE
041000           END-IF
041100        END-IF
041200        PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX
041300        MOVE "Email footprint" TO WK-C-SIG-NAME
041400        IF WK-SCOR-I-SEMAIL-FOOT-ENAB = "N"
041500           MOVE "UNKNOWN" TO WK-C-SIG-STATUS
041600           MOVE "Seller e-mail footprint lookup unavailable"
041700              TO WK-C-SIG-NOTE
041800        ELSE
041900           ADD 8 TO WK-INFO-POINTS
042000           IF WK-SCOR-I-SEMAIL-FOOT-NEG > 0
042100              MOVE 4 TO WK-N-SIG-RISK-ADD
042200              MOVE "HIGH" TO WK-C-SIG-STATUS
042300              MOVE "Seller e-mail found with negative keywords"
042400                 TO WK-C-SIG-NOTE
042500           ELSE
042600              IF WK-SCOR-I-SEMAIL-FOOT-TOTAL = 0
042700                 MOVE 2 TO WK-N-SIG-RISK-ADD
042800                 MOVE "MEDIUM" TO WK-C-SIG-STATUS
042900                 MOVE "No public results for seller e-mail"
043000                    TO WK-C-SIG-NOTE
043100              ELSE
043200                 MOVE "LOW" TO WK-C-SIG-STATUS
043300                 MOVE "Seller e-mail footprint looks clean"
043400                    TO WK-C-SIG-NOTE
043500              END-IF
043600           END-IF
043700        END-IF
043800        PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX
043900     END-IF.
044000 D799-SCORE-SELLER-EMAIL-EX.
044100 EXIT.
044200
044300*----------------------------------------------------------------*
044400*RULE 8 - SELLER WEBSITE
044500*----------------------------------------------------------------*
044600 D800-SCORE-SELLER-WEBSITE.
044700     IF WK-SCOR-I-SWEB-PRESENT = "Y"
044800        IF WK-SCOR-I-SWEB-HAS-HOST NOT = "Y"
044900           MOVE "Seller website validity" TO WK-C-SIG-NAME
045000           MOVE 2 TO WK-N-SIG-RISK-ADD
045100           MOVE "MEDIUM" TO WK-C-SIG-STATUS
045200           MOVE "Seller website is not a valid URL"
045300              TO WK-C-SIG-NOTE
045400           PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX
045500        ELSE
045600           ADD 4 TO WK-INFO-POINTS
045700           MOVE "Seller website reachability" TO WK-C-SIG-NAME
045800           IF WK-SCOR-I-SWEB-REACH-ENAB = "N"
045900              OR WK-SCOR-I-SWEB-HTTP-STATUS = 0
046000              MOVE "UNKNOWN" TO WK-C-SIG-STATUS
046100              MOVE "Seller website could not be reached"
046200                 TO WK-C-SIG-NOTE
046300           ELSE
046400              IF WK-SCOR-I-SWEB-HTTP-STATUS >= 200
046500                 AND WK-SCOR-I-SWEB-HTTP-STATUS <= 399
046600                 IF WK-SCOR-I-SWEB-HTTPS-FLAG = "Y"
046700                    MOVE "LOW" TO WK-C-SIG-STATUS
046800                    MOVE "Seller website responded over HTTPS"
046900                       TO WK-C-SIG-NOTE
047000                 ELSE
047100                    MOVE 2 TO WK-N-SIG-RISK-ADD
047200                    MOVE "MEDIUM" TO WK-C-SIG-STATUS
047300                    MOVE "Seller website not over HTTPS"
047400                       TO WK-C-SIG-NOTE
047500                 END-IF
047600              ELSE
047700                 MOVE 2 TO WK-N-SIG-RISK-ADD
047800                 MOVE "MEDIUM" TO WK-C-SIG-STATUS
047900                 MOVE "Seller website returned unexpected status"
048000                    TO WK-C-SIG-NOTE
048100              END-IF
048200           END-IF
048300           PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX
048400           MOVE "Seller website footprint" TO WK-C-SIG-NAME
048500           IF WK-SCOR-I-SWEB-FOOT-ENAB = "N"
048600              MOVE "UNKNOWN" TO WK-C-SIG-STATUS
048700              MOVE "Seller website footprint lookup unavailable"
048800                 TO WK-C-SIG-NOTE
048900           ELSE
049000              ADD 8 TO WK-INFO-POINTS
049100              IF WK-SCOR-I-SWEB-FOOT-NEG > 0
049200                 MOVE 4 TO WK-N-SIG-RISK-ADD
049300                 MOVE "HIGH" TO WK-C-SIG-STATUS
049400                 MOVE "Seller website has negative keyword hits"
049500                    TO WK-C-SIG-NOTE
049600              ELSE
049700                 IF WK-SCOR-I-SWEB-FOOT-TOTAL = 0
049800                    MOVE 2 TO WK-N-SIG-RISK-ADD
049900                    MOVE "MEDIUM" TO WK-C-SIG-STATUS
050000                    MOVE "No public results for seller website"
050100                       TO WK-C-SIG-NOTE
050200                 ELSE
050300                    MOVE "LOW" TO WK-C-SIG-STATUS
050400                    MOVE "Seller website footprint looks clean"
050500                       TO WK-C-SIG-NOTE
050600                 END-IF
050700              END-IF
050800           END-IF
050900           PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX
051000        END-IF
051100     END-IF.
051200 D899-SCORE-SELLER-WEBSITE-EX.
051300 EXIT.
051400
051500*----------------------------------------------------------------*
051600*RULE 9 - CROSS-PLATFORM ACCOUNTS
051700*----------------------------------------------------------------*
051800 D900-SCORE-CROSS-ACCOUNTS.
051900     MOVE "Cross-platform accounts" TO WK-C-SIG-NAME.
052000     IF WK-SCOR-I-ACCT-CT = 0
052100        MOVE "UNKNOWN" TO WK-C-SIG-STATUS
052200        MOVE "No linked accounts provided"
052300           TO WK-C-SIG-NOTE
052400        PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX
052500     ELSE
052600        ADD 3 TO WK-INFO-POINTS
052700        MOVE 0 TO WK-N-ACCT-CHECKED WK-N-ACCT-NEG-CT
052800        PERFORM D910-SCAN-ACCOUNT
052900           THRU D919-SCAN-ACCOUNT-EX
053000           VARYING WK-N-ACCT-IX FROM 1 BY 1
053100           UNTIL WK-N-ACCT-IX > WK-SCOR-I-ACCT-CT
053200        IF WK-N-ACCT-CHECKED = 0
053300           MOVE "UNKNOWN" TO WK-C-SIG-STATUS
053400           MOVE "Linked accounts could not be checked"
053500              TO WK-C-SIG-NOTE
053600        ELSE
053700           MOVE WK-N-ACCT-CHECKED TO WK-C-COUNT-ED
053800           IF WK-N-ACCT-NEG-CT > 0
053900              MOVE 4 TO WK-N-SIG-RISK-ADD
054000              MOVE "HIGH" TO WK-C-SIG-STATUS
054100              STRING WK-C-COUNT-ED DELIMITED BY SIZE
054200                 " related account(s) flagged" DELIMITED BY SIZE
054300                 INTO WK-C-SIG-NOTE
054400           ELSE
054500              MOVE "LOW" TO WK-C-SIG-STATUS
054600              STRING WK-C-COUNT-ED DELIMITED BY SIZE
054700                 " related account(s) provided" DELIMITED BY SIZE
054800                 INTO WK-C-SIG-NOTE
054900           END-IF
055000        END-IF
055100        PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX
055200     END-IF.
055300 D999-SCORE-CROSS-ACCOUNTS-EX.
055400 EXIT.
055500
055600 D910-SCAN-ACCOUNT.
055700     IF WK-SCOR-I-ACCT-FOOT-ENAB(WK-N-ACCT-IX) = "Y"
055800        ADD 1 TO WK-N-ACCT-CHECKED
055900        ADD 4 TO WK-INFO-POINTS
056000        IF WK-SCOR-I-ACCT-FOOT-NEG(WK-N-ACCT-IX) > 0
056100           ADD 1 TO WK-N-ACCT-NEG-CT
056200        END-IF
056300     END-IF.
056400 D919-SCAN-ACCOUNT-EX.
056500 EXIT.
056600
056700*----------------------------------------------------------------*
056800*RULE 10 - COMMUNITY REPORTS
056900*----------------------------------------------------------------*
057000 D1000-SCORE-COMMUNITY-REPORTS.
057100     MOVE "Community reports (approved)" TO WK-C-SIG-NAME.
057200     IF WK-SCOR-I-APPROVED-CT > 0
057300        MOVE 4 TO WK-N-SIG-RISK-ADD
057400        ADD 8 TO WK-INFO-POINTS
057500        MOVE "HIGH" TO WK-C-SIG-STATUS
057600        MOVE "Approved community report(s) filed"
057700           TO WK-C-SIG-NOTE
057800     ELSE
057900        ADD 5 TO WK-INFO-POINTS
058000        MOVE "LOW" TO WK-C-SIG-STATUS
058100        MOVE "No approved community reports filed"
058200           TO WK-C-SIG-NOTE
058300     END-IF.
058400     PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX.
058500     MOVE "Community reports (pending)" TO WK-C-SIG-NAME.
058600     IF WK-SCOR-I-PENDING-CT > 0
058700        MOVE 2 TO WK-N-SIG-RISK-ADD
058800        ADD 3 TO WK-INFO-POINTS
058900        MOVE "MEDIUM" TO WK-C-SIG-STATUS
059000        MOVE "Pending community report(s) filed"
059100           TO WK-C-SIG-NOTE
059200     ELSE
059300        ADD 2 TO WK-INFO-POINTS
059400        MOVE "LOW" TO WK-C-SIG-STATUS
059500        MOVE "No pending community reports filed"
059600           TO WK-C-SIG-NOTE
059700     END-IF.
059800     PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX.
059900 D1099-SCORE-COMMUNITY-REPORTS-EX.
060000 EXIT.
060100
060200*----------------------------------------------------------------*
060300*RULE 11 - SCREENSHOT REUSE
060400*----------------------------------------------------------------*
060500 D1100-SCORE-SCREENSHOT-REUSE.
060600     MOVE "User screenshot reuse" TO WK-C-SIG-NAME.
060700     IF WK-SCOR-I-HAS-ATTACH = "Y"
060800        ADD 4 TO WK-INFO-POINTS
060900        IF WK-SCOR-I-MEDIA-REUSE-CT > 0
061000           MOVE 4 TO WK-N-SIG-RISK-ADD
061100           MOVE "HIGH" TO WK-C-SIG-STATUS
061200           MOVE "Attached screenshot(s) seen on other listings"
061300              TO WK-C-SIG-NOTE
061400        ELSE
061500           MOVE "LOW" TO WK-C-SIG-STATUS
061600           MOVE "Attached screenshot(s) not seen elsewhere"
061700              TO WK-C-SIG-NOTE
061800        END-IF
061900     ELSE
062000        MOVE "UNKNOWN" TO WK-C-SIG-STATUS
062100        MOVE "No screenshot attached" TO WK-C-SIG-NOTE
062200     END-IF.
062300     PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX.
062400 D1199-SCORE-SCREENSHOT-REUSE-EX.
062500 EXIT.
062600
062700*----------------------------------------------------------------*
062800*RULE 12 - EVIDENCE CHECKLIST
062900*----------------------------------------------------------------*
063000 D1200-SCORE-EVIDENCE.
063100     MOVE "About section" TO WK-C-SIG-NAME.
063200     MOVE WK-SCOR-I-EV-ABOUT TO WK-C-EV-ANSWER.
063300     PERFORM D1290-EVALUATE-EVIDENCE
063400        THRU D1299-EVALUATE-EVIDENCE-EX.
063500     MOVE "Reviews visible" TO WK-C-SIG-NAME.
063600     MOVE WK-SCOR-I-EV-REVIEWS TO WK-C-EV-ANSWER.
063700     PERFORM D1290-EVALUATE-EVIDENCE
063800        THRU D1299-EVALUATE-EVIDENCE-EX.
063900     MOVE "Address given" TO WK-C-SIG-NAME.
064000     MOVE WK-SCOR-I-EV-ADDRESS TO WK-C-EV-ANSWER.
064100     PERFORM D1290-EVALUATE-EVIDENCE
064200        THRU D1299-EVALUATE-EVIDENCE-EX.
064300     MOVE "Contact shown" TO WK-C-SIG-NAME.
064400     MOVE WK-SCOR-I-EV-CONTACT TO WK-C-EV-ANSWER.
064500     PERFORM D1290-EVALUATE-EVIDENCE
064600        THRU D1299-EVALUATE-EVIDENCE-EX.
064700     MOVE "Old posts" TO WK-C-SIG-NAME.
064800     MOVE WK-SCOR-I-EV-OLDPOSTS TO WK-C-EV-ANSWER.
064900     PERFORM D1290-EVALUATE-EVIDENCE
065000        THRU D1299-EVALUATE-EVIDENCE-EX.
065100     MOVE "Recent activity" TO WK-C-SIG-NAME.
065200     MOVE WK-SCOR-I-EV-RECENT TO WK-C-EV-ANSWER.
065300     PERFORM D1290-EVALUATE-EVIDENCE
065400        THRU D1299-EVALUATE-EVIDENCE-EX.
065500 D1299-SCORE-EVIDENCE-EX.
065600 EXIT.
065700
065800 D1290-EVALUATE-EVIDENCE.
065900     ADD 2 TO WK-INFO-POINTS.
066000     MOVE 0 TO WK-N-SIG-RISK-ADD.
066100     EVALUATE WK-C-EV-ANSWER
066200        WHEN "Y"
066300           MOVE "LOW" TO WK-C-SIG-STATUS
066400           MOVE "Answered yes" TO WK-C-SIG-NOTE
066500        WHEN "N"
066600           MOVE 2 TO WK-N-SIG-RISK-ADD
066700           MOVE "MEDIUM" TO WK-C-SIG-STATUS
066800           MOVE "Answered no" TO WK-C-SIG-NOTE
066900        WHEN OTHER
067000           MOVE "UNKNOWN" TO WK-C-SIG-STATUS
067100           MOVE "Not sure" TO WK-C-SIG-NOTE
067200     END-EVALUATE.
067300     PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX.
067400 D1299-EVALUATE-EVIDENCE-EX.
067500 EXIT.
067600
067700*----------------------------------------------------------------*
067800*RULE 13 - ADVANCE PAYMENT
067900*----------------------------------------------------------------*
068000 D1300-SCORE-ADVANCE-PAYMENT.
068100     IF WK-SCOR-I-EV-ADVANCE = "Y"
068200        MOVE "Advance payment request" TO WK-C-SIG-NAME
068300        MOVE 6 TO WK-N-SIG-RISK-ADD
068400        ADD 2 TO WK-INFO-POINTS
068500        MOVE "HIGH" TO WK-C-SIG-STATUS
068600        MOVE "Seller asked for advance payment before delivery"
068700           TO WK-C-SIG-NOTE
068800        PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX
068900     END-IF.
069000 D1399-SCORE-ADVANCE-PAYMENT-EX.
069100 EXIT.
069200
069300*----------------------------------------------------------------*
069400*RULE 14 - TRANSACTION STAKES
069500*----------------------------------------------------------------*
069600 D1400-SCORE-TRANSACTION-STAKES.
069700     MOVE "Transaction stakes" TO WK-C-SIG-NAME.
069800     IF WK-SCOR-I-PRICE = 0
069900        MOVE "UNKNOWN" TO WK-C-SIG-STATUS
070000        MOVE "No transaction price provided" TO WK-C-SIG-NOTE
070100     ELSE
070200        ADD 2 TO WK-INFO-POINTS
070300        IF WK-SCOR-I-PRICE >= 100000
070400           MOVE 2 TO WK-N-SIG-RISK-ADD
070500           MOVE "MEDIUM" TO WK-C-SIG-STATUS
070600           MOVE "High-value transaction" TO WK-C-SIG-NOTE
070700        ELSE
070800           IF WK-SCOR-I-PRICE >= 20000
070900              MOVE "UNKNOWN" TO WK-C-SIG-STATUS
071000              MOVE "Moderate value depends on payment method"
071100                 TO WK-C-SIG-NOTE
071200           ELSE
071300              MOVE "LOW" TO WK-C-SIG-STATUS
071400              MOVE "Low-value transaction" TO WK-C-SIG-NOTE
071500           END-IF
071600        END-IF
071700     END-IF.
071800     PERFORM E100-ADD-SIGNAL THRU E199-ADD-SIGNAL-EX.
071900 D1499-SCORE-TRANSACTION-STAKES-EX.
072000 EXIT.
072100
072200*----------------------------------------------------------------*
072300 E100-ADD-SIGNAL.
072400*----------------------------------------------------------------*
072500     ADD 1 TO WK-SIG-COUNT.
072600     MOVE WK-C-SIG-NAME   TO SG-NAME(WK-SIG-COUNT).
072700     MOVE WK-C-SIG-STATUS TO SG-STATUS(WK-SIG-COUNT).
072800     MOVE WK-C-SIG-NOTE   TO SG-NOTE(WK-SIG-COUNT).
072900     ADD WK-N-SIG-RISK-ADD TO WK-RISK-POINTS.
073000     MOVE 0 TO WK-N-SIG-RISK-ADD.
073100     MOVE SPACES TO WK-C-SIG-NOTE.
073200 E199-ADD-SIGNAL-EX.
073300 EXIT.
073400
073500*----------------------------------------------------------------*
073600 F000-FINAL-CLASSIFICATION.
073700*----------------------------------------------------------------*
073800     MOVE "N" TO WK-C-CRIT-HIGH.
073900     MOVE 0 TO WK-N-VERIFY-CT.
074000     IF WK-SIG-COUNT > 0
074100        PERFORM F100-CHECK-ONE-FOR-CRITICAL
074200           THRU F109-CHECK-ONE-FOR-CRITICAL-EX
074300           VARYING WK-N-SCAN-IX FROM 1 BY 1
074400           UNTIL WK-N-SCAN-IX > WK-SIG-COUNT
074500        PERFORM F200-CHECK-ONE-FOR-VERIFY
074600           THRU F209-CHECK-ONE-FOR-VERIFY-EX
074700           VARYING WK-N-SCAN-IX FROM 1 BY 1
074800           UNTIL WK-N-SCAN-IX > WK-SIG-COUNT
074900     END-IF.
075000     IF WK-C-CRIT-HIGH = "Y"
075100        MOVE "HIGH"      TO WK-SCOR-O-RISK-LEVEL
075200        MOVE "HIGH RISK" TO WK-SCOR-O-GRADE
075300     ELSE
075400        IF WK-RISK-POINTS >= 10
075500           MOVE "HIGH"      TO WK-SCOR-O-RISK-LEVEL
075600           MOVE "HIGH RISK" TO WK-SCOR-O-GRADE
075700        ELSE
075800           IF WK-RISK-POINTS >= 5
075900              MOVE "MEDIUM" TO WK-SCOR-O-RISK-LEVEL
076000              MOVE "WARNING" TO WK-SCOR-O-GRADE
076100           ELSE
076200              IF WK-RISK-POINTS <= 1 AND WK-N-VERIFY-CT >= 2
076300                 MOVE "LOW"  TO WK-SCOR-O-RISK-LEVEL
076400                 MOVE "GOOD" TO WK-SCOR-O-GRADE
076500              ELSE
076600                 MOVE "UNKNOWN"    TO WK-SCOR-O-RISK-LEVEL
076700                 MOVE "UNVERIFIED" TO WK-SCOR-O-GRADE
076800              END-IF
076900           END-IF
077000        END-IF
077100     END-IF.
077200     IF WK-INFO-POINTS < 10
077300        MOVE 10 TO WK-SCOR-O-CONFIDENCE
077400     ELSE
077500        IF WK-INFO-POINTS > 95
077600           MOVE 95 TO WK-SCOR-O-CONFIDENCE
077700        ELSE
077800           MOVE WK-INFO-POINTS TO WK-SCOR-O-CONFIDENCE
077900        END-IF
078000     END-IF.
078100     MOVE WK-RISK-POINTS TO WK-SCOR-O-RISK-POINTS.
078200     MOVE WK-SIG-COUNT   TO WK-SCOR-O-SIGNAL-COUNT.
078300*================================================================*
078400 F999-FINAL-CLASSIFICATION-EX.
078500*================================================================*
078600 EXIT.
078700
078800 F100-CHECK-ONE-FOR-CRITICAL.
078900     IF SG-STATUS(WK-N-SCAN-IX) = "HIGH"
079000        AND (SG-NAME(WK-N-SCAN-IX) = "Advance payment request"
079100         OR  SG-NAME(WK-N-SCAN-IX) =
079200             "Community reports (approved)"
079300         OR  SG-NAME(WK-N-SCAN-IX) = "User screenshot reuse")
079400        MOVE "Y" TO WK-C-CRIT-HIGH
079500     END-IF.
079600 F109-CHECK-ONE-FOR-CRITICAL-EX.
079700 EXIT.
079800
079900 F200-CHECK-ONE-FOR-VERIFY.
080000     IF SG-STATUS(WK-N-SCAN-IX) = "LOW"
080100        AND (SG-NAME(WK-N-SCAN-IX) = "Internet footprint"
080200         OR  SG-NAME(WK-N-SCAN-IX) = "Website reachability"
080300         OR  SG-NAME(WK-N-SCAN-IX) = "Phone footprint"
080400         OR  SG-NAME(WK-N-SCAN-IX) = "Email footprint"
080500         OR  SG-NAME(WK-N-SCAN-IX) = "Seller website footprint")
080600        ADD 1 TO WK-N-VERIFY-CT
080700     END-IF.
080800 F209-CHECK-ONE-FOR-VERIFY-EX.
080900 EXIT.
081000
081100*----------------------------------------------------------------*
081200 Z000-END-PROGRAM-ROUTINE.
081300*----------------------------------------------------------------*
081400     CONTINUE.
081500*================================================================*
081600 Z999-END-PROGRAM-ROUTINE-EX.
081700*================================================================*
081800 EXIT.
