000100* HISTORY OF MODIFICATION:
000200* ================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* RCK0078 5Q1ARV 18/08/2016 - RCK0078 SUBROUTINE LINKAGE FOR THE   RCK0078
000600* REPORT WRITER - WK-RPTD-MODE "D" PRINTS ONE SUBMISSION'S
000700* DETAIL REPORT, "T" PRINTS THE END-OF-RUN CONTROL TOTALS
000800* ----------------------------------------------------------------
000900 01  WK-RPTD.
001000     05  WK-RPTD-INPUT.
001100         10  WK-RPTD-MODE           PIC X(01).
001200*            "D" = DETAIL REPORT FOR ONE SUBMISSION
001300*            "T" = END-OF-RUN CONTROL TOTALS
001400         10  WK-RPTD-I-RUN-DATE     PIC 9(06).
001500*            RUN DATE, YYMMDD - SAME VALUE ON EVERY CALL
001600         10  WK-RPTD-I-DETAIL.
001700             15  WK-RPTD-I-ID           PIC 9(06).
001800             15  WK-RPTD-I-ENTITY-TYPE  PIC X(12).
001900             15  WK-RPTD-I-ENTITY-KEY   PIC X(80).
002000             15  WK-RPTD-I-ENTITY-VALUE PIC X(80).
002100             15  WK-RPTD-I-RISK-LEVEL   PIC X(07).
002200             15  WK-RPTD-I-CONFIDENCE   PIC 9(03).
002300             15  WK-RPTD-I-GRADE        PIC X(12).
002400             15  WK-RPTD-I-RISK-POINTS  PIC 9(03).
002500             15  WK-RPTD-I-APPROVED-CT  PIC 9(03).
002600             15  WK-RPTD-I-PENDING-CT   PIC 9(03).
002700         10  WK-RPTD-I-TOTALS REDEFINES WK-RPTD-I-DETAIL.
002800             15  WK-RPTD-I-TOT-READ      PIC 9(07) COMP.
002900             15  WK-RPTD-I-TOT-WRITTEN   PIC 9(07) COMP.
003000             15  WK-RPTD-I-TOT-HIGH      PIC 9(07) COMP.
003100             15  WK-RPTD-I-TOT-MEDIUM    PIC 9(07) COMP.
003200             15  WK-RPTD-I-TOT-LOW       PIC 9(07) COMP.
003300             15  WK-RPTD-I-TOT-UNKNOWN   PIC 9(07) COMP.
003400             15  WK-RPTD-I-TOT-APPROVED  PIC 9(07) COMP.
003500             15  WK-RPTD-I-TOT-PENDING   PIC 9(07) COMP.
003600             15  WK-RPTD-I-TOT-RISK-PTS  PIC 9(07) COMP.
003700     05  WK-RPTD-OUTPUT.
003800         10  WK-RPTD-O-NO-ERROR     PIC X(01).
