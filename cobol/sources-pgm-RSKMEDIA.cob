000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RSKMEDIA.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. RISKCHECK CONSUMER PROTECTION UNIT.
000500 DATE-WRITTEN. 19 AUG 2016.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: Screenshot / media reuse matcher
001100*
001200* Loads the entity-media cross-reference extract into an in-core
001300* table on its first call. Every subsequent call takes the
001400* current entity key and up to 2 attachment hashes and returns
001500* how many OTHER, DISTINCT entity keys have been seen carrying
001600* a matching hash.
001700*
001800*=================================================================
001900*
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200*
002300*MOD.# INIT DATE DESCRIPTION
002400*------ ------ ---------- --------------------------------------*
002500*RCK077 5Q1ARV 19/08/2016 - RISKCHECK R1 - INITIAL VERSION          RCK077
002600*RCK096 LIMSK  02/02/2024 - DISTINCT-KEY LIST WAS NOT BOUNDED -     RCK096
002700*                           CAPPED AT 50 OTHER KEYS, PLENTY FOR
002800*                           A 2-HASH ATTACHMENT SET
002900*=================================================================
003000*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-AS400.
003400 OBJECT-COMPUTER. IBM-AS400.
003500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003600        UPSI-0 ON STATUS IS U0-ON
003700               OFF STATUS IS U0-OFF.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT ENTMEDIA-FILE ASSIGN TO "ENTMEDIA"
004100        ORGANIZATION IS LINE SEQUENTIAL
004200        FILE STATUS IS WK-C-FILE-STATUS.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  ENTMEDIA-FILE
004700     RECORDING MODE IS F.
004800        COPY ENTMDX.
004900
005000 WORKING-STORAGE SECTION.
005100 01  FILLER                  PIC X(24) VALUE
005200        "** PROGRAM RSKMEDIA **".
005300
005400* ------------------ PROGRAM WORKING STORAGE ------------------*
005500 01  WK-C-COMMON.
005600        COPY RSKCMWS.
005700
005800 01  WK-C-SWITCHES.
005900     05  WK-C-FIRST-CALL         PIC X(01) VALUE "Y".
006000     05  FILLER                  PIC X(09).
006100
006200 01  WK-ENTMEDIA-TABLE.
006300     05  WK-EM-COUNT             PIC 9(05) COMP.
006400     05  WK-EM-ENTRY OCCURS 5000 TIMES
006500                     INDEXED BY WK-EM-IX.
006600         10  WK-EM-KEY           PIC X(80).
006700         10  WK-EM-SHA           PIC X(16).
006800 01  WK-ENTMEDIA-TABLE-ALL REDEFINES WK-ENTMEDIA-TABLE
006900                           PIC X(480005).
007000
007100 01  WK-C-SEEN-TABLE.
007200     05  WK-C-SEEN-KEY OCCURS 50 TIMES
007300                       PIC X(80).
007400 01  WK-C-SEEN-TABLE-ALL REDEFINES WK-C-SEEN-TABLE
007500                         PIC X(4000).
007600
007700 01  WK-N-WORK-AREA.
007800     05  WK-N-IX                 PIC 9(05) COMP.
007900     05  WK-N-SHA-IX             PIC 9(01) COMP.
008000     05  WK-N-SEEN-CT            PIC 9(02) COMP.
008100     05  WK-N-SEEN-IX            PIC 9(02) COMP.
008200     05  WK-N-SEEN-SCAN          PIC 9(02) COMP.
008300     05  FILLER                  PIC X(05).
008400 01  WK-N-WORK-AREA-ALL REDEFINES WK-N-WORK-AREA
008500                            PIC X(13).
008600
008700********************
008800 LINKAGE SECTION.
008900********************
009000        COPY MEDA.
009100
009200****************************************
009300 PROCEDURE DIVISION USING WK-MEDA.
009400****************************************
009500 MAIN-MODULE.
009600     PERFORM A000-START-PROGRAM-ROUTINE
009700        THRU A999-START-PROGRAM-ROUTINE-EX.
009800     PERFORM B000-MAIN-PROCESSING
009900        THRU B999-MAIN-PROCESSING-EX.
010000     PERFORM Z000-END-PROGRAM-ROUTINE
010100        THRU Z999-END-PROGRAM-ROUTINE-EX.
010200 GOBACK.
010300
010400*----------------------------------------------------------------*
010500 A000-START-PROGRAM-ROUTINE.
010600*----------------------------------------------------------------*
010700     MOVE "Y" TO WK-MEDA-O-NO-ERROR.
010800     MOVE 0 TO WK-MEDA-O-REUSE-CT WK-N-SEEN-CT.
010900     IF WK-C-FIRST-CALL = "Y"
011000        PERFORM A100-LOAD-TABLE THRU A199-LOAD-TABLE-EX
011100        MOVE "N" TO WK-C-FIRST-CALL
011200     END-IF.
011300*================================================================*
011400 A999-START-PROGRAM-ROUTINE-EX.
011500*================================================================*
011600 EXIT.
011700
011800 A100-LOAD-TABLE.
011900     MOVE 0 TO WK-EM-COUNT.
012000     OPEN INPUT ENTMEDIA-FILE.
012100     IF NOT WK-C-SUCCESSFUL
012200        GO TO A199-LOAD-TABLE-EX
012300     END-IF.
012400     PERFORM A110-READ-ONE-RECORD
012500        THRU A119-READ-ONE-RECORD-EX.
012600     PERFORM A120-STORE-ONE-RECORD
012700        THRU A129-STORE-ONE-RECORD-EX
012800        UNTIL WK-C-END-OF-FILE OR WK-EM-COUNT = 5000.
012900     CLOSE ENTMEDIA-FILE.
013000*================================================================*
013100 A199-LOAD-TABLE-EX.
013200*================================================================*
013300 EXIT.
013400
013500 A110-READ-ONE-RECORD.
013600     READ ENTMEDIA-FILE
013700        AT END
013800           CONTINUE
013900     END-READ.
014000 A119-READ-ONE-RECORD-EX.
014100 EXIT.
014200
014300 A120-STORE-ONE-RECORD.
014400     ADD 1 TO WK-EM-COUNT.
014500     MOVE EM-ENTITY-KEY TO WK-EM-KEY(WK-EM-COUNT).
014600     MOVE EM-SHA        TO WK-EM-SHA(WK-EM-COUNT).
014700     PERFORM A110-READ-ONE-RECORD
014800        THRU A119-READ-ONE-RECORD-EX.
014900 A129-STORE-ONE-RECORD-EX.
015000 EXIT.
015100
015200*----------------------------------------------------------------*
015300 B000-MAIN-PROCESSING.
015400*----------------------------------------------------------------*
015500     PERFORM B100-SCAN-ONE-HASH
015600        THRU B109-SCAN-ONE-HASH-EX
015700        VARYING WK-N-SHA-IX FROM 1 BY 1
015800        UNTIL WK-N-SHA-IX > 2.
015900     MOVE WK-N-SEEN-CT TO WK-MEDA-O-REUSE-CT.
016000*================================================================*
016100 B999-MAIN-PROCESSING-EX.
016200*================================================================*
016300 EXIT.
016400
016500 B100-SCAN-ONE-HASH.
016600     IF WK-MEDA-I-SHA(WK-N-SHA-IX) NOT = SPACES
016700        AND WK-EM-COUNT > 0
016800        PERFORM B110-SCAN-TABLE-FOR-HASH
016900           THRU B119-SCAN-TABLE-FOR-HASH-EX
017000           VARYING WK-N-IX FROM 1 BY 1
017100           UNTIL WK-N-IX > WK-EM-COUNT
017200     END-IF.
017300 B109-SCAN-ONE-HASH-EX.
017400 EXIT.
017500
017600 B110-SCAN-TABLE-FOR-HASH.
017700     IF WK-EM-SHA(WK-N-IX) = WK-MEDA-I-SHA(WK-N-SHA-IX)
017800        AND WK-EM-KEY(WK-N-IX) NOT = WK-MEDA-I-ENTITY-KEY
017900        PERFORM B120-ADD-DISTINCT-KEY
018000           THRU B129-ADD-DISTINCT-KEY-EX
018100     END-IF.
018200 B119-SCAN-TABLE-FOR-HASH-EX.
018300 EXIT.
018400
018500*----------------------------------------------------------------*
018600*ADDS WK-EM-KEY(WK-N-IX) TO THE DISTINCT-KEY LIST UNLESS IT IS
018700*ALREADY THERE.
018800*----------------------------------------------------------------*
018900 B120-ADD-DISTINCT-KEY.
019000     MOVE 0 TO WK-N-SEEN-IX.
019100     IF WK-N-SEEN-CT > 0
019200        PERFORM B130-FIND-SEEN-KEY
019300           THRU B139-FIND-SEEN-KEY-EX
019400           VARYING WK-N-SEEN-SCAN FROM 1 BY 1
019500           UNTIL WK-N-SEEN-SCAN > WK-N-SEEN-CT
019600              OR WK-N-SEEN-IX > 0
019700     END-IF.
019800     IF WK-N-SEEN-IX = 0 AND WK-N-SEEN-CT < 50
019900        ADD 1 TO WK-N-SEEN-CT
020000        MOVE WK-EM-KEY(WK-N-IX) TO WK-C-SEEN-KEY(WK-N-SEEN-CT)
020100     END-IF.
020200 B129-ADD-DISTINCT-KEY-EX.
020300 EXIT.
020400
020500 B130-FIND-SEEN-KEY.
020600     IF WK-C-SEEN-KEY(WK-N-SEEN-SCAN) = WK-EM-KEY(WK-N-IX)
020700        MOVE WK-N-SEEN-SCAN TO WK-N-SEEN-IX
020800     END-IF.
020900 B139-FIND-SEEN-KEY-EX.
021000 EXIT.
021100
021200*----------------------------------------------------------------*
021300 Z000-END-PROGRAM-ROUTINE.
021400*----------------------------------------------------------------*
021500     CONTINUE.
021600*================================================================*
021700 Z999-END-PROGRAM-ROUTINE-EX.
021800*================================================================*
021900 EXIT.
