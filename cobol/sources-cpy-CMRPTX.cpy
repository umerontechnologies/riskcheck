000100* CMRPTX.CPYBK
000200*****************************************************************
000300* COMMUNITY-REPORT RECORD - INBOUND FILE COMMRPT                *
000400* ONE RECORD PER USER-SUBMITTED SCAM/FRAUD REPORT AGAINST AN     *
000500* ENTITY, LOADED INTO AN IN-CORE TABLE FOR THE BATCH RUN         *
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RCK0004 03/09/1990 WEETL   - INITIAL VERSION                     RCK0004
001000* RCK0029 19/11/1998 ONGPY   - Y2K REVIEW - NO DATE FIELDS ON      RCK0029
001100*                    THIS RECORD, PASSED
001200* RCK0071 02/08/2016 5Q1ARV  - ADD CM-AMOUNT, REQUESTED BY THE     RCK0071
001300*                    RESTITUTION WORKING GROUP
001400* RCK0112 10/08/2026 TANBH   - CM-ENTITY-TYPE COMMENT STILL      R RCK0112
001500*                    NAMED "SELLER"/"LISTING"/"PROFILE" FROM
001600*                    THE OLD TFSSPTL BLOB LAYOUT, SAME MISTAKE
001700*                    AS CHKREQ.CPYBK - CORRECTED TO MATCH
001800*                    CR-ENTITY-TYPE'S ACTUAL VALUE LIST
001900*****************************************************************
002000 01  CMRPTX-RECORD                  PIC X(120).
002100*
002200 05  CM-RECORD REDEFINES CMRPTX-RECORD.
002300     06  CM-ENTITY-TYPE             PIC X(12).
002400*        "FACEBOOK", "INSTAGRAM", "WEBSITE", "OLX", "DARAZ",
002500*        "AMAZON", "EBAY", "ALIEXPRESS", "PAKWHEELS",
002600*        "AUTOTRADER", "CRAIGSLIST", "GUMTREE", "CAROUSELL",
002700*        "WHATSAPP", "TELEGRAM", "EMAIL" OR OTHER - MATCHES
002800*        CR-ENTITY-TYPE
002900     06  CM-ENTITY-KEY              PIC X(80).
003000*        NORMALISED ENTITY KEY, MATCHES THE KEY RSKNORM DERIVES
003100*        FOR THE CHECK-REQUEST BEING SCREENED
003200     06  CM-STATUS                  PIC X(10).
003300*        "APPROVED" OR "PENDING" - MODERATION STATE OF THE REPORT
003400     06  CM-AMOUNT                  PIC 9(09).
003500*        REPORTED LOSS AMOUNT IN WHOLE MINOR UNITS, MAY BE ZERO
003600     06  FILLER                     PIC X(09).
