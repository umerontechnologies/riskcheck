000100* HISTORY OF MODIFICATION:
000200* ================================================================
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* RCK0073 5Q1ARV 11/08/2016 - RCK0073 SUBROUTINE LINKAGE FOR THE N RCK0073
000600* ENTITY NORMALISER - CARRIES THE RAW CHECK-REQUEST
000700* SELLER FIELDS IN, THE NORMALISED ENTITY KEY AND
000800* FACEBOOK KIND CLASSIFICATION OUT
000900* RCK0110 TANBH  10/08/2026 - ADD WK-NORM-O-KEY-KIND SO A          RCK0110
001000* CALLER CAN TELL WHICH OF THE FOUR KEYING RULES FIRED - NOW
001100* THAT THE NON-URL FALLBACK (SEE RSKNORM C600) SHARES THE
001200* SAME WK-NORM-O-ENTITY-KEY FIELD AS PHONE/E-MAIL/URL
001300* ----------------------------------------------------------------
001400 01  WK-NORM.
001500     05  WK-NORM-INPUT.
001600         10  WK-NORM-I-ENTITY-TYPE  PIC X(12).
001700         10  WK-NORM-I-ENTITY-VALUE PIC X(80).
001800         10  WK-NORM-I-PHONE        PIC X(20).
001900         10  WK-NORM-I-EMAIL        PIC X(50).
002000         10  WK-NORM-I-WEBSITE      PIC X(60).
002100     05  WK-NORM-OUTPUT.
002200         10  WK-NORM-O-NO-ERROR     PIC X(01).
002300         10  WK-NORM-O-KEY-KIND     PIC X(01).
002400*            "P" PHONE, "E" E-MAIL, "U" URL-ISH HOST+PATH KEY,
002500*            "H" THE NON-URL 24-CHARACTER HASH SUBSTITUTE KEY
002600         10  WK-NORM-O-ENTITY-KEY   PIC X(80).
002700         10  WK-NORM-O-ENTITY-VALUE PIC X(80).
002800*            THE IDENTIFIER IN DISPLAY FORM - FOR URL-ISH TYPES
002900*            THIS IS THE SCHEME-QUALIFIED, CASE-PRESERVED VALUE;
003000*            FOR PHONE/E-MAIL TYPES IT IS THE SAME AS THE KEY
003100         10  WK-NORM-O-FB-KIND      PIC X(10).
003200*            "PAGE", "PROFILE", "GROUP" OR "UNKNOWN" - ONLY SET
003300*            WHEN WK-NORM-I-ENTITY-VALUE IS A FACEBOOK URL
003400         10  WK-NORM-O-PHONE-E164   PIC X(16).
003500         10  WK-NORM-O-EMAIL-NORM   PIC X(50).
003600         10  WK-NORM-O-WEBSITE-NORM PIC X(60).
