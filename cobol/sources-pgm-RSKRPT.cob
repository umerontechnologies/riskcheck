000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RSKRPT.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. RISKCHECK CONSUMER PROTECTION UNIT.
000500 DATE-WRITTEN. 22 AUG 2016.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: Risk report writer
001100*
001200* Mode "D" prints one submission's risk report (header, summary,
001300* highlights, signal detail, recommendation, disclaimer). Mode
001400* "T" prints the end-of-run control totals block and closes the
001500* print file - it is always the last call of the job step.
001600*
001700*=================================================================
001800*
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100*
002200*MOD.# INIT DATE DESCRIPTION
002300*------ ------ ---------- --------------------------------------*
002400*RCK078 5Q1ARV 22/08/2016 - RISKCHECK R1 - INITIAL VERSION          RCK078
002500*RCK090 SM0TY1 08/02/2023 - HIGHLIGHT SECTIONS WERE NOT CAPPED -    RCK090
002600*                           LIMITED EACH TO 5 LINES PER SPEC
002700*RCK099 MPIMBA 19/05/2024 - ADD RUN DATE TO THE REPORT HEADER       RCK099
002800*RCK105 TANBH  07/03/2025 - DROPPED THE UNUSED WK-C-SIG-LINE WORK   RCK105
002900*                           AREA AND PADDED RPT-LINE/WK-C-RATIONAL
003000*                           OUT TO FULL WIDTH
003100*=================================================================
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003800        UPSI-0 ON STATUS IS U0-ON
003900               OFF STATUS IS U0-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT RPTFILE-FILE ASSIGN TO "RPTFILE"
004300        ORGANIZATION IS LINE SEQUENTIAL
004400        FILE STATUS IS WK-C-FILE-STATUS.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  RPTFILE-FILE
004900     RECORDING MODE IS F.
005000 01  RPT-LINE.
005100     05  RPT-LINE-TEXT           PIC X(131).
005200     05  FILLER                  PIC X(01).
005300
005400 WORKING-STORAGE SECTION.
005500 01  FILLER                  PIC X(24) VALUE
005600        "** PROGRAM RSKRPT **".
005700
005800* ------------------ PROGRAM WORKING STORAGE ------------------*
005900 01  WK-C-COMMON.
006000        COPY RSKCMWS.
006100
006200 01  WK-C-SWITCHES.
006300     05  WK-C-FIRST-CALL         PIC X(01) VALUE "Y".
006400     05  FILLER                  PIC X(09).
006500
006600 01  WK-C-PRINT-AREA.
006700     05  WK-C-PRINT-LINE         PIC X(132).
006800 01  WK-C-PRINT-LINE-CHARS REDEFINES WK-C-PRINT-AREA.
006900     05  WK-C-PRINT-CHAR OCCURS 132 TIMES
007000                         PIC X(01).
007100
007200 01  WK-C-EDIT-AREA.
007300     05  WK-C-ID-ED              PIC Z(5)9.
007400     05  WK-C-CONF-ED            PIC ZZ9.
007500     05  WK-C-PTS-ED             PIC ZZ9.
007600     05  WK-C-TOT-ED             PIC Z(6)9.
007700     05  FILLER                  PIC X(05).
007800 01  WK-C-EDIT-AREA-ALL REDEFINES WK-C-EDIT-AREA
007900                        PIC X(24).
008000
008100 01  WK-C-RATIONALE.
008200     05  WK-C-RATIONALE-TEXT      PIC X(118).
008300     05  FILLER                   PIC X(02).
008400
008500 01  WK-N-COUNTS.
008600     05  WK-N-HIGH-CT            PIC 9(01) COMP.
008700     05  WK-N-LOW-CT             PIC 9(01) COMP.
008800     05  WK-N-UNK-CT             PIC 9(01) COMP.
008900     05  WK-N-SIG-IX             PIC 9(02) COMP.
009000     05  FILLER                  PIC X(05).
009100 01  WK-N-COUNTS-ALL REDEFINES WK-N-COUNTS
009200                     PIC X(09).
009300
009400********************
009500 LINKAGE SECTION.
009600********************
009700        COPY RPTD.
009800        COPY SIGTAB.
009900
010000****************************************
010100 PROCEDURE DIVISION USING WK-RPTD WK-SIGTAB.
010200****************************************
010300 MAIN-MODULE.
010400     PERFORM A000-START-PROGRAM-ROUTINE
010500        THRU A999-START-PROGRAM-ROUTINE-EX.
010600     PERFORM B000-MAIN-PROCESSING
010700        THRU B999-MAIN-PROCESSING-EX.
010800     PERFORM Z000-END-PROGRAM-ROUTINE
010900        THRU Z999-END-PROGRAM-ROUTINE-EX.
011000 GOBACK.
011100
011200*----------------------------------------------------------------*
011300 A000-START-PROGRAM-ROUTINE.
011400*----------------------------------------------------------------*
011500     MOVE "Y" TO WK-RPTD-O-NO-ERROR.
011600     IF WK-C-FIRST-CALL = "Y"
011700        OPEN OUTPUT RPTFILE-FILE
011800        MOVE "N" TO WK-C-FIRST-CALL
011900     END-IF.
012000*================================================================*
012100 A999-START-PROGRAM-ROUTINE-EX.
012200*================================================================*
012300 EXIT.
012400
012500*----------------------------------------------------------------*
012600 B000-MAIN-PROCESSING.
012700*----------------------------------------------------------------*
012800     EVALUATE WK-RPTD-MODE
012900        WHEN "D"
013000           PERFORM C000-PRINT-DETAIL-REPORT
013100              THRU C999-PRINT-DETAIL-REPORT-EX
013200        WHEN "T"
013300           PERFORM D000-PRINT-TOTALS
013400              THRU D999-PRINT-TOTALS-EX
013500           CLOSE RPTFILE-FILE
013600        WHEN OTHER
013700           CONTINUE
013800     END-EVALUATE.
013900*================================================================*
014000 B999-MAIN-PROCESSING-EX.
014100*================================================================*
014200 EXIT.
014300
014400*----------------------------------------------------------------*
014500 C000-PRINT-DETAIL-REPORT.
014600*----------------------------------------------------------------*
014700     PERFORM C100-PRINT-HEADER THRU C199-PRINT-HEADER-EX.
014800     PERFORM C200-PRINT-SUMMARY THRU C299-PRINT-SUMMARY-EX.
014900     PERFORM C300-PRINT-HIGHLIGHTS
015000        THRU C399-PRINT-HIGHLIGHTS-EX.
015100     PERFORM C400-PRINT-SIGNAL-DETAIL
015200        THRU C499-PRINT-SIGNAL-DETAIL-EX.
015300     PERFORM C500-PRINT-RECOMMENDATION
015400        THRU C599-PRINT-RECOMMENDATION-EX.
015500     MOVE SPACES TO WK-C-PRINT-LINE.
015600     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
015700*================================================================*
015800 C999-PRINT-DETAIL-REPORT-EX.
015900*================================================================*
016000 EXIT.
016100
016200 C100-PRINT-HEADER.
016300     MOVE WK-RPTD-I-ID TO WK-C-ID-ED.
016400     MOVE SPACES TO WK-C-PRINT-LINE.
016500     STRING "RISKCHECK -- RISK REPORT   REQUEST: " WK-C-ID-ED
016600            "   RUN DATE: " WK-RPTD-I-RUN-DATE
016700        DELIMITED BY SIZE
016800        INTO WK-C-PRINT-LINE.
016900     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
017000     MOVE SPACES TO WK-C-PRINT-LINE.
017100     STRING "ENTITY: " WK-RPTD-I-ENTITY-TYPE " "
017200            WK-RPTD-I-ENTITY-VALUE
017300        DELIMITED BY SIZE
017400        INTO WK-C-PRINT-LINE.
017500     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
017600 C199-PRINT-HEADER-EX.
017700 EXIT.
017800
017900 C200-PRINT-SUMMARY.
018000     MOVE WK-RPTD-I-CONFIDENCE  TO WK-C-CONF-ED.
018100     MOVE WK-RPTD-I-RISK-POINTS TO WK-C-PTS-ED.
018200     MOVE SPACES TO WK-C-PRINT-LINE.
018300     STRING "RISK LEVEL: " WK-RPTD-I-RISK-LEVEL
018400            "  GRADE: " WK-RPTD-I-GRADE
018500            "  CONFIDENCE: " WK-C-CONF-ED "%"
018600            "  RISK POINTS: " WK-C-PTS-ED
018700        DELIMITED BY SIZE
018800        INTO WK-C-PRINT-LINE.
018900     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
019000     MOVE SPACES TO WK-C-PRINT-LINE.
019100     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
019200 C299-PRINT-SUMMARY-EX.
019300 EXIT.
019400
019500*----------------------------------------------------------------*
019600 C300-PRINT-HIGHLIGHTS.
019700*----------------------------------------------------------------*
019800     MOVE SPACES TO WK-C-PRINT-LINE.
019900     STRING "HIGHLIGHTS (WARNINGS):" DELIMITED BY SIZE
020000        INTO WK-C-PRINT-LINE.
020100     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
020200     MOVE 0 TO WK-N-HIGH-CT.
020300     IF WK-SIG-COUNT > 0
020400        PERFORM C310-SCAN-FOR-HIGH
020500           THRU C319-SCAN-FOR-HIGH-EX
020600           VARYING WK-N-SIG-IX FROM 1 BY 1
020700           UNTIL WK-N-SIG-IX > WK-SIG-COUNT
020800     END-IF.
020900     MOVE SPACES TO WK-C-PRINT-LINE.
021000     STRING "HIGHLIGHTS (POSITIVE):" DELIMITED BY SIZE
021100        INTO WK-C-PRINT-LINE.
021200     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
021300     MOVE 0 TO WK-N-LOW-CT.
021400     IF WK-SIG-COUNT > 0
021500        PERFORM C320-SCAN-FOR-LOW
021600           THRU C329-SCAN-FOR-LOW-EX
021700           VARYING WK-N-SIG-IX FROM 1 BY 1
021800           UNTIL WK-N-SIG-IX > WK-SIG-COUNT
021900     END-IF.
022000     MOVE SPACES TO WK-C-PRINT-LINE.
022100     STRING "HIGHLIGHTS (MISSING/UNVERIFIED):" DELIMITED BY SIZE
022200        INTO WK-C-PRINT-LINE.
022300     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
022400     MOVE 0 TO WK-N-UNK-CT.
022500     IF WK-SIG-COUNT > 0
022600        PERFORM C330-SCAN-FOR-UNKNOWN
022700           THRU C339-SCAN-FOR-UNKNOWN-EX
022800           VARYING WK-N-SIG-IX FROM 1 BY 1
022900           UNTIL WK-N-SIG-IX > WK-SIG-COUNT
023000     END-IF.
023100     MOVE SPACES TO WK-C-PRINT-LINE.
023200     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
023300 C399-PRINT-HIGHLIGHTS-EX.
023400 EXIT.
023500
023600 C310-SCAN-FOR-HIGH.
023700     IF SG-STATUS(WK-N-SIG-IX) = "HIGH" AND WK-N-HIGH-CT < 5
023800        ADD 1 TO WK-N-HIGH-CT
023900        MOVE SPACES TO WK-C-PRINT-LINE
024000        STRING "  " SG-NAME(WK-N-SIG-IX) ": "
024100               SG-NOTE(WK-N-SIG-IX)
024200           DELIMITED BY SIZE
024300           INTO WK-C-PRINT-LINE
024400        WRITE RPT-LINE FROM WK-C-PRINT-LINE
024500     END-IF.
024600 C319-SCAN-FOR-HIGH-EX.
024700 EXIT.
024800
024900 C320-SCAN-FOR-LOW.
025000     IF SG-STATUS(WK-N-SIG-IX) = "LOW" AND WK-N-LOW-CT < 5
025100        ADD 1 TO WK-N-LOW-CT
025200        MOVE SPACES TO WK-C-PRINT-LINE
025300        STRING "  " SG-NAME(WK-N-SIG-IX) ": "
025400               SG-NOTE(WK-N-SIG-IX)
025500           DELIMITED BY SIZE
025600           INTO WK-C-PRINT-LINE
025700        WRITE RPT-LINE FROM WK-C-PRINT-LINE
025800     END-IF.
025900 C329-SCAN-FOR-LOW-EX.
026000 EXIT.
026100
026200 C330-SCAN-FOR-UNKNOWN.
026300     IF SG-STATUS(WK-N-SIG-IX) = "UNKNOWN" AND WK-N-UNK-CT < 5
026400        ADD 1 TO WK-N-UNK-CT
026500        MOVE SPACES TO WK-C-PRINT-LINE
026600        STRING "  " SG-NAME(WK-N-SIG-IX) ": "
026700               SG-NOTE(WK-N-SIG-IX)
026800           DELIMITED BY SIZE
026900           INTO WK-C-PRINT-LINE
027000        WRITE RPT-LINE FROM WK-C-PRINT-LINE
027100     END-IF.
027200 C339-SCAN-FOR-UNKNOWN-EX.
027300 EXIT.
027400
027500*----------------------------------------------------------------*
027600 C400-PRINT-SIGNAL-DETAIL.
027700*----------------------------------------------------------------*
027800     MOVE SPACES TO WK-C-PRINT-LINE.
027900     STRING "SIGNAL DETAIL:" DELIMITED BY SIZE
028000        INTO WK-C-PRINT-LINE.
028100     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
028200     IF WK-SIG-COUNT > 0
028300        PERFORM C410-PRINT-ONE-SIGNAL
028400           THRU C419-PRINT-ONE-SIGNAL-EX
028500           VARYING WK-N-SIG-IX FROM 1 BY 1
028600           UNTIL WK-N-SIG-IX > WK-SIG-COUNT
028700     END-IF.
028800     MOVE SPACES TO WK-C-PRINT-LINE.
028900     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
029000 C499-PRINT-SIGNAL-DETAIL-EX.
029100 EXIT.
029200
029300 C410-PRINT-ONE-SIGNAL.
029400     MOVE SPACES TO WK-C-PRINT-LINE.
029500     STRING "  " SG-NAME(WK-N-SIG-IX) " "
029600            SG-STATUS(WK-N-SIG-IX) " "
029700            SG-NOTE(WK-N-SIG-IX)
029800        DELIMITED BY SIZE
029900        INTO WK-C-PRINT-LINE.
030000     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
030100 C419-PRINT-ONE-SIGNAL-EX.
030200 EXIT.
030300
030400*----------------------------------------------------------------*
030500 C500-PRINT-RECOMMENDATION.
030600*----------------------------------------------------------------*
030700     EVALUATE WK-RPTD-I-RISK-LEVEL
030800        WHEN "HIGH"
030900           MOVE
031000           "This listing shows strong indicators of elevated ris
031100-          "k. Proceed only with extreme caution, verify the se
031200-          "ller independently, and avoid paying in advance."
031300           TO WK-C-RATIONALE
031400        WHEN "MEDIUM"
031500           MOVE
031600           "This listing shows some indicators of risk. Verify
031700-          "the seller's identity and reviews before proceeding
031800-          ", and avoid paying in advance."
031900           TO WK-C-RATIONALE
032000        WHEN OTHER
032100           MOVE
032200           "No strong risk indicators were found, but RiskCheck
032300-          " cannot guarantee a safe transaction. Use standard
032400-          "buyer precautions."
032500           TO WK-C-RATIONALE
032600     END-EVALUATE.
032700     MOVE SPACES TO WK-C-PRINT-LINE.
032800     STRING "RECOMMENDATION:" DELIMITED BY SIZE
032900        INTO WK-C-PRINT-LINE.
033000     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
033100     MOVE SPACES TO WK-C-PRINT-LINE.
033200     STRING WK-C-RATIONALE DELIMITED BY SIZE
033300        INTO WK-C-PRINT-LINE.
033400     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
033500     MOVE SPACES TO WK-C-PRINT-LINE.
033600     STRING "RISKCHECK ESTIMATES RISK FROM PUBLIC SIGNALS AND US
033700-          "ER-SUPPLIED EVIDENCE. IT DOES NOT LABEL ANYONE AS A
033800-          "SCAMMER."
033900        DELIMITED BY SIZE
034000        INTO WK-C-PRINT-LINE.
034100     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
034200 C599-PRINT-RECOMMENDATION-EX.
034300 EXIT.
034400
034500*----------------------------------------------------------------*
034600 D000-PRINT-TOTALS.
034700*----------------------------------------------------------------*
034800     MOVE SPACES TO WK-C-PRINT-LINE.
034900     STRING "END OF RUN -- RISKCHECK CONTROL TOTALS   RUN DATE: "
035000            WK-RPTD-I-RUN-DATE
035100        DELIMITED BY SIZE
035200        INTO WK-C-PRINT-LINE.
035300     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
035400     PERFORM D100-PRINT-ONE-TOTAL THRU D199-PRINT-ONE-TOTAL-EX.
035500*================================================================*
035600 D999-PRINT-TOTALS-EX.
035700*================================================================*
035800 EXIT.
035900
036000 D100-PRINT-ONE-TOTAL.
036100     MOVE WK-RPTD-I-TOT-READ TO WK-C-TOT-ED.
036200     MOVE SPACES TO WK-C-PRINT-LINE.
036300     STRING "  REQUESTS READ.............." WK-C-TOT-ED
036400        DELIMITED BY SIZE INTO WK-C-PRINT-LINE.
036500     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
036600     MOVE WK-RPTD-I-TOT-WRITTEN TO WK-C-TOT-ED.
036700     MOVE SPACES TO WK-C-PRINT-LINE.
036800     STRING "  SUBMISSIONS WRITTEN........" WK-C-TOT-ED
036900        DELIMITED BY SIZE INTO WK-C-PRINT-LINE.
037000     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
037100     MOVE WK-RPTD-I-TOT-HIGH TO WK-C-TOT-ED.
037200     MOVE SPACES TO WK-C-PRINT-LINE.
037300     STRING "  HIGH RISK.................." WK-C-TOT-ED
037400        DELIMITED BY SIZE INTO WK-C-PRINT-LINE.
037500     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
037600     MOVE WK-RPTD-I-TOT-MEDIUM TO WK-C-TOT-ED.
037700     MOVE SPACES TO WK-C-PRINT-LINE.
037800     STRING "  MEDIUM RISK................" WK-C-TOT-ED
037900        DELIMITED BY SIZE INTO WK-C-PRINT-LINE.
038000     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
038100     MOVE WK-RPTD-I-TOT-LOW TO WK-C-TOT-ED.
038200     MOVE SPACES TO WK-C-PRINT-LINE.
038300     STRING "  LOW RISK..................." WK-C-TOT-ED
038400        DELIMITED BY SIZE INTO WK-C-PRINT-LINE.
038500     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
038600     MOVE WK-RPTD-I-TOT-UNKNOWN TO WK-C-TOT-ED.
038700     MOVE SPACES TO WK-C-PRINT-LINE.
038800     STRING "  UNKNOWN RISK................" WK-C-TOT-ED
038900        DELIMITED BY SIZE INTO WK-C-PRINT-LINE.
039000     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
039100     MOVE WK-RPTD-I-TOT-APPROVED TO WK-C-TOT-ED.
039200     MOVE SPACES TO WK-C-PRINT-LINE.
039300     STRING "  APPROVED COMMUNITY MATCHES.." WK-C-TOT-ED
039400        DELIMITED BY SIZE INTO WK-C-PRINT-LINE.
039500     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
039600     MOVE WK-RPTD-I-TOT-PENDING TO WK-C-TOT-ED.
039700     MOVE SPACES TO WK-C-PRINT-LINE.
039800     STRING "  PENDING COMMUNITY MATCHES..." WK-C-TOT-ED
039900        DELIMITED BY SIZE INTO WK-C-PRINT-LINE.
040000     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
040100     MOVE WK-RPTD-I-TOT-RISK-PTS TO WK-C-TOT-ED.
040200     MOVE SPACES TO WK-C-PRINT-LINE.
040300     STRING "  TOTAL RISK POINTS.........." WK-C-TOT-ED
040400        DELIMITED BY SIZE INTO WK-C-PRINT-LINE.
040500     WRITE RPT-LINE FROM WK-C-PRINT-LINE.
040600 D199-PRINT-ONE-TOTAL-EX.
040700 EXIT.
040800
040900*----------------------------------------------------------------*
041000 Z000-END-PROGRAM-ROUTINE.
041100*----------------------------------------------------------------*
041200     CONTINUE.
041300*================================================================*
041400 Z999-END-PROGRAM-ROUTINE-EX.
041500*================================================================*
041600 EXIT.
