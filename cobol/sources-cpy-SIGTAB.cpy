000100* SIGTAB.CPYBK
000200*****************************************************************
000300* SIGNAL TABLE - WORKING STORAGE ONLY, NOT A FILE RECORD         *
000400* BUILT BY RSKSCORE AS IT WORKS THROUGH THE 14 SCORING RULES,    *
000500* READ BY RSKRPT WHEN IT PRINTS THE SIGNAL-DETAIL LINES          *
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RCK0072 09/08/2016 5Q1ARV  - INITIAL VERSION, 20 ENTRIES         RCK0072
001000* RCK0089 30/01/2023 SM0TY1  - RE-COUNTED THE RULE BATTERY AND     RCK0089
001100*                    RAISED THE TABLE TO 30 ENTRIES - 14 RULES CAN
001200*                    EACH RAISE MORE THAN ONE NAMED SIGNAL
001300* RCK0105 08/03/2025 TANBH   - DROPPED WK-CONF-POINTS, NEVER SET   RCK0105
001400*                    BY RSKSCORE - CONFIDENCE IS DERIVED STRAIGHT
001500*                    FROM WK-INFO-POINTS IN F000-FINAL-CLASSIFICAT
001600*****************************************************************
001700 01  WK-SIGTAB.
001800     05  WK-SIG-COUNT               PIC 9(02) COMP.
001900*        HOW MANY OF THE 30 SLOTS BELOW ARE IN USE THIS REQUEST
002000     05  WK-SIG-ENTRY OCCURS 30 TIMES
002100                      INDEXED BY WK-SIG-IX.
002200         10  SG-NAME                PIC X(30).
002300*            SIGNAL NAME, E.G. "URL VALIDITY"
002400         10  SG-STATUS               PIC X(07).
002500*            "HIGH", "MEDIUM", "LOW" OR "UNKNOWN"
002600         10  SG-NOTE                PIC X(70).
002700*            ONE-LINE HUMAN-READABLE EXPLANATION FOR THE REPORT
002800     05  WK-SIG-ENTRY-ALL REDEFINES WK-SIG-ENTRY
002900                          PIC X(3210).
003000     05  WK-SIG-POINTS.
003100         10  WK-RISK-POINTS          PIC S9(05) COMP.
003200*            SUM OF RISK POINTS ACROSS ALL RAISED SIGNALS
003300         10  WK-INFO-POINTS          PIC S9(05) COMP.
003400*            SUM OF INFORMATIONAL POINTS ACROSS ALL SIGNALS
003500     05  WK-SIG-POINTS-ALL REDEFINES WK-SIG-POINTS
003600                          PIC X(08).
003700     05  FILLER                     PIC X(10).
