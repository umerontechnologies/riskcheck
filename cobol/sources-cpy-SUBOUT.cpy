000100* SUBOUT.CPYBK
000200*****************************************************************
000300* SUBMISSION RECORD - OUTBOUND FILE SUBMOUT                     *
000400* ONE RECORD PER CHECK-REQUEST SCREENED, CARRYING THE FINAL      *
000500* CLASSIFICATION RSKCHK00 WRITES AFTER CALLING RSKSCORE          *
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RCK0006 03/09/1990 WEETL   - INITIAL VERSION                     RCK0006
001000* RCK0071 02/08/2016 5Q1ARV  - ADD SB-APPROVED-CT / SB-PENDING-CT  RCK0071
001100*                    WHEN THE COMMUNITY-REPORT MATCH WAS ADDED
001200* RCK0084 14/02/2022 TANBH   - ADD SB-GRADE AND SB-CONFIDENCE,     RCK0084
001300*                    RECORD LENGTH NOW 215 - PADDED TO 220
001400*****************************************************************
001500 01  SUBOUT-RECORD                  PIC X(220).
001600*
001700 05  SB-RECORD REDEFINES SUBOUT-RECORD.
001800     06  SB-ID                      PIC 9(06).
001900*        COPIED FROM CR-ID ON THE MATCHING CHECK-REQUEST
002000     06  SB-ENTITY-TYPE             PIC X(12).
002100     06  SB-ENTITY-KEY              PIC X(80).
002200*        NORMALISED ENTITY KEY DERIVED BY RSKNORM
002300     06  SB-ENTITY-VALUE            PIC X(80).
002400*        NORMALISED VALUE SCREENED, CARRIED THROUGH FOR THE REPORT
002500     06  SB-RISK-LEVEL              PIC X(07).
002600*        "HIGH", "MEDIUM", "LOW" OR "UNKNOWN"
002700     06  SB-CONFIDENCE              PIC 9(03).
002800*        INFO POINTS CLAMPED TO 10-95, PRINTED AS A PERCENT
002900     06  SB-GRADE                   PIC X(12).
003000*        "HIGH RISK", "WARNING", "GOOD" OR "UNVERIFIED"
003100     06  SB-COUNT-BLOCK.
003200         08  SB-RISK-POINTS         PIC 9(03).
003300         08  SB-SIGNAL-COUNT        PIC 9(03).
003400         08  SB-APPROVED-CT         PIC 9(03).
003500         08  SB-PENDING-CT          PIC 9(03).
003600     06  SB-COUNT-BLOCK-ALL REDEFINES SB-COUNT-BLOCK
003700                                    PIC X(12).
003800     06  FILLER                     PIC X(05).
