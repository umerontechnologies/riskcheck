000100* RSKCMWS.CPYBK
000200*****************************************************************
000300* COMMON WORKING STORAGE - FILE STATUS AND CONDITION NAMES      *
000400* COPY THIS BLOCK INTO WK-C-COMMON OF EVERY RISKCHECK PROGRAM    *
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* RCK0001 03/09/1990 WEETL   - INITIAL VERSION - LIFTED FROM THE   RCK0001
000900*                               TRF SUBSYSTEM'S ASCMWS PATTERN
001000*                               FOR THE NEW RISK-SCREENING WORK
001100* RCK0014 11/02/1996 LIMSK   - ADD WK-C-DUPLICATE-KEY, NEEDED      RCK0014
001200*                               WHEN THE IN-CORE TABLES ARE BUILT
001300*                               WITH SEARCH ALL
001400* RCK0029 19/11/1998 ONGPY   - Y2K REVIEW - NO DATE-BEARING        RCK0029
001500*                               FIELDS IN THIS COPYBOOK, PASSED
001600* RCK0058 07/06/2011 TANBH   - ADD WK-C-PERMANENT-ERROR RANGE SO   RCK0058
001700*                               CALLERS CAN TELL A BAD OPEN FROM
001800*                               A SIMPLE NOT-FOUND
001900*****************************************************************
002000 01  WK-C-FILE-STATUS            PIC X(02).
002100     88  WK-C-SUCCESSFUL                  VALUE "00" "97".
002200     88  WK-C-DUPLICATE-KEY               VALUE "22".
002300     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002400     88  WK-C-END-OF-FILE                 VALUE "10".
002500     88  WK-C-PERMANENT-ERROR             VALUE "30" THRU "49".
