000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RSKCHK00.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. RISKCHECK CONSUMER PROTECTION UNIT.
000500 DATE-WRITTEN. 23 AUG 2016.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: RiskCheck main batch driver
001100*
001200* Reads the CHECK-REQUEST file in arrival order. Loads the
001300* LOOKUP-SIGNAL extract into an in-core table once at the start
001400* of the run. For each request: calls RSKNORM to normalize the
001500* identifier and seller contact fields and derive the entity
001600* key, resolves every footprint/reachability/age/validity signal
001700* the scoring battery needs from the LOOKUP-SIGNAL table, calls
001800* RSKCMRPT and RSKMEDIA for the community-report and media-reuse
001900* counts, calls RSKSCORE to run the fourteen-rule battery, writes
002000* one SUBMISSION record, and calls RSKRPT to print the detail
002100* report. Prints the end-of-run control totals last.
002200*
002300*=================================================================
002400*
002500* HISTORY OF MODIFICATION:
002600*=================================================================
002700*
002800*MOD.# INIT DATE DESCRIPTION
002900*------ ------ ---------- --------------------------------------*
003000*RCK079 5Q1ARV 23/08/2016 - RISKCHECK R1 - INITIAL VERSION          RCK079
003100*RCK091 LIMSK  14/03/2023 - LOOKUP TABLE BOUND RAISED FROM 4000 TO  RCK091
003200*                           8000 ROWS FOR THE WEBSITE-HEAVY RUNS
003300*RCK103 TANBH  05/03/2025 - RESOLVE SELLER PHONE/EMAIL/WEBSITE AND  RCK103
003400*                           LINKED-ACCOUNT SIGNALS SEPARATELY NOW
003500*                           THAT SCOR.CPY CARRIES THEM AS THEIR
003600*                           OWN BLOCKS - SEE SCOR.CPY, RCK0102     RCK0102
003700*RCK104 TANBH  05/03/2025 - WK-SIGTAB IS NOW OWNED HERE AND PASSED  RCK104
003800*                           TO BOTH RSKSCORE AND RSKRPT
003900*RCK107 TANBH  06/03/2025 - RUN DATE IS TAKEN FROM THE UPSI-0       RCK107
004000*                           PARAMETER CARD (WK-C-RUN-DATE-PARM) -
004100*                           NO INTRINSIC DATE FUNCTION IS USED
004200*RCK0111 TANBH 10/08/2026 - B510/B540 ONLY RECOGNISED HTTPS - AN   RCK0111
004300*                           HTTP-ONLY MAIN ENTITY OR SELLER
004400*                           WEBSITE WAS SCORING AS NO-HOST SINCE
004500*                           RSKNORM LEAVES AN EXISTING HTTP
004600*                           SCHEME ALONE - BOTH SCHEMES NOW COUNT
004700*=================================================================
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005400        UPSI-0 ON STATUS IS U0-ON
005500               OFF STATUS IS U0-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CHECKREQ-FILE ASSIGN TO "CHECKREQ"
005900        ORGANIZATION IS LINE SEQUENTIAL
006000        FILE STATUS IS WK-C-CHECKREQ-STATUS.
006100     SELECT LOOKUPS-FILE ASSIGN TO "LOOKUPS"
006200        ORGANIZATION IS LINE SEQUENTIAL
006300        FILE STATUS IS WK-C-LOOKUPS-STATUS.
006400     SELECT SUBOUT-FILE ASSIGN TO "SUBOUT"
006500        ORGANIZATION IS LINE SEQUENTIAL
006600        FILE STATUS IS WK-C-SUBOUT-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  CHECKREQ-FILE
007100     RECORDING MODE IS F.
007200        COPY CHKREQ.
007300
007400 FD  LOOKUPS-FILE
007500     RECORDING MODE IS F.
007600        COPY LKSIGX.
007700
007800 FD  SUBOUT-FILE
007900     RECORDING MODE IS F.
008000        COPY SUBOUT.
008100
008200 WORKING-STORAGE SECTION.
008300 01  FILLER                  PIC X(24) VALUE
008400        "** PROGRAM RSKCHK00 **".
008500
008600* ------------------ PROGRAM WORKING STORAGE ------------------*
008700 01  WK-C-FILE-STATUSES.
008800     05  WK-C-CHECKREQ-STATUS    PIC X(02).
008900         88  WK-C-CHECKREQ-OK            VALUE "00" "97".
009000         88  WK-C-CHECKREQ-EOF           VALUE "10".
009100     05  WK-C-LOOKUPS-STATUS     PIC X(02).
009200         88  WK-C-LOOKUPS-OK             VALUE "00" "97".
009300         88  WK-C-LOOKUPS-EOF            VALUE "10".
009400     05  WK-C-SUBOUT-STATUS      PIC X(02).
009500         88  WK-C-SUBOUT-OK               VALUE "00" "97".
009600
009700 01  WK-C-SWITCHES.
009800     05  WK-C-MORE-REQUESTS      PIC X(01) VALUE "Y".
009900     05  WK-C-LOOKUP-FOUND       PIC X(01).
010000     05  FILLER                  PIC X(08).
010100
010200 01  WK-C-RUN-PARM.
010300     05  WK-C-RUN-DATE-PARM      PIC 9(06) VALUE 000000.
010400*        SET BY OPERATIONS ON THE UPSI PARAMETER CARD BEFORE THE
010500*        JOB STEP IS SUBMITTED - YYMMDD. NOT DERIVED FROM AN
010600*        INTRINSIC FUNCTION.
010700     05  FILLER                  PIC X(10).
010800
010900*----------------------------------------------------------------*
011000*HOLDS THE RESULTS OF THE TWO RSKNORM CALLS MADE FOR EACH REQUEST
011100*(MAIN IDENTIFIER, THEN SELLER PHONE/EMAIL/WEBSITE) SO THE SAME
011200*WK-NORM LINKAGE WORK AREA CAN BE REUSED FOR BOTH CALLS.
011300*----------------------------------------------------------------*
011400 01  WK-C-NORM-RESULTS.
011500     05  WK-C-MAIN-ENTITY-KEY     PIC X(80).
011600     05  WK-C-MAIN-ENTITY-VALUE   PIC X(80).
011700     05  WK-C-MAIN-FB-KIND        PIC X(10).
011800     05  WK-C-SELLER-PHONE-E164   PIC X(16).
011900     05  WK-C-SELLER-EMAIL-NORM   PIC X(50).
012000     05  WK-C-SELLER-WEBSITE-NORM PIC X(60).
012100     05  FILLER                   PIC X(10).
012200
012300 01  WK-LOOKUP-TABLE.
012400     05  WK-LK-COUNT             PIC 9(04) COMP.
012500     05  WK-LK-ENTRY OCCURS 8000 TIMES
012600                     INDEXED BY WK-LK-IX.
012700         10  WK-LK-VALUE         PIC X(80).
012800         10  WK-LK-KIND          PIC X(01).
012900         10  WK-LK-ENABLED       PIC X(01).
013000         10  WK-LK-TOTAL         PIC 9(07).
013100         10  WK-LK-NEG-HITS      PIC 9(03).
013200         10  WK-LK-HTTP-STATUS   PIC 9(03).
013300         10  WK-LK-HTTPS-FLAG    PIC X(01).
013400         10  WK-LK-AGE-DAYS      PIC 9(05).
013500         10  WK-LK-VALID-FLAG    PIC X(01).
013600         10  WK-LK-E164          PIC X(16).
013700 01  WK-LOOKUP-TABLE-ALL REDEFINES WK-LOOKUP-TABLE
013800                         PIC X(960004).
013900
014000 01  WK-C-WORK-AREA.
014100     05  WK-C-SEARCH-VALUE       PIC X(80).
014200     05  WK-C-SEARCH-KIND        PIC X(01).
014300     05  FILLER                  PIC X(19).
014400
014500 01  WK-N-WORK-AREA.
014600     05  WK-N-LK-IX              PIC 9(04) COMP.
014700     05  WK-N-ACCT-IX            PIC 9(01) COMP.
014800     05  WK-N-TOT-READ           PIC 9(07) COMP VALUE 0.
014900     05  WK-N-TOT-WRITTEN        PIC 9(07) COMP VALUE 0.
015000     05  WK-N-TOT-HIGH           PIC 9(07) COMP VALUE 0.
015100     05  WK-N-TOT-MEDIUM         PIC 9(07) COMP VALUE 0.
015200     05  WK-N-TOT-LOW            PIC 9(07) COMP VALUE 0.
015300     05  WK-N-TOT-UNKNOWN        PIC 9(07) COMP VALUE 0.
015400     05  WK-N-TOT-APPROVED       PIC 9(07) COMP VALUE 0.
015500     05  WK-N-TOT-PENDING        PIC 9(07) COMP VALUE 0.
015600     05  WK-N-TOT-RISK-PTS       PIC 9(07) COMP VALUE 0.
015700 01  WK-N-WORK-AREA-ALL REDEFINES WK-N-WORK-AREA
015800                            PIC X(40).
015900
016000* ------------------ SUBROUTINE LINKAGE WORK COPIES ------------*
016100        COPY NORM.
016200        COPY CMRP.
016300        COPY MEDA.
016400        COPY SCOR.
016500        COPY SIGTAB.
016600        COPY RPTD.
016700
016800 PROCEDURE DIVISION.
016900****************************************
017000 MAIN-MODULE.
017100     PERFORM A000-START-PROGRAM-ROUTINE
017200        THRU A999-START-PROGRAM-ROUTINE-EX.
017300     PERFORM B000-MAIN-PROCESSING
017400        THRU B999-MAIN-PROCESSING-EX
017500        UNTIL WK-C-MORE-REQUESTS = "N".
017600     PERFORM C000-END-OF-RUN-ROUTINE
017700        THRU C999-END-OF-RUN-ROUTINE-EX.
017800     PERFORM Z000-END-PROGRAM-ROUTINE
017900        THRU Z999-END-PROGRAM-ROUTINE-EX.
018000 GOBACK.
018100
018200*----------------------------------------------------------------*
018300 A000-START-PROGRAM-ROUTINE.
018400*----------------------------------------------------------------*
018500     OPEN INPUT  CHECKREQ-FILE.
018600     OPEN INPUT  LOOKUPS-FILE.
018700     OPEN OUTPUT SUBOUT-FILE.
018800     IF U0-ON
018900        MOVE LOCAL-DATA-AREA(1:6) TO WK-C-RUN-DATE-PARM
019000     END-IF.
019100     PERFORM A100-LOAD-LOOKUP-TABLE
019200        THRU A199-LOAD-LOOKUP-TABLE-EX.
019300     PERFORM A900-READ-ONE-REQUEST
019400        THRU A909-READ-ONE-REQUEST-EX.
019500*================================================================*
019600 A999-START-PROGRAM-ROUTINE-EX.
019700*================================================================*
019800 EXIT.
019900
020000*----------------------------------------------------------------*
020100*LOADS THE LOOKUP-SIGNAL EXTRACT ONCE, FOR THE LIFE OF THE RUN. A
020200*BOUNDED LINEAR TABLE IS USED IN PLACE OF A SORTED SEARCH ALL
020300*TABLE HERE TOO - SEE RSKCMRPT FOR THE SAME TRADE-OFF.
020400*----------------------------------------------------------------*
020500 A100-LOAD-LOOKUP-TABLE.
020600     MOVE 0 TO WK-LK-COUNT.
020700     PERFORM A110-READ-ONE-LOOKUP
020800        THRU A119-READ-ONE-LOOKUP-EX.
020900     PERFORM A120-STORE-ONE-LOOKUP
021000        THRU A129-STORE-ONE-LOOKUP-EX
021100        UNTIL WK-C-LOOKUPS-EOF OR WK-LK-COUNT = 8000.
021200 A199-LOAD-LOOKUP-TABLE-EX.
021300 EXIT.
021400
021500 A110-READ-ONE-LOOKUP.
021600     READ LOOKUPS-FILE
021700        AT END
021800           CONTINUE
021900     END-READ.
022000 A119-READ-ONE-LOOKUP-EX.
022100 EXIT.
022200
022300 A120-STORE-ONE-LOOKUP.
022400     ADD 1 TO WK-LK-COUNT.
022500     MOVE LK-VALUE       TO WK-LK-VALUE(WK-LK-COUNT).
022600     MOVE LK-KIND        TO WK-LK-KIND(WK-LK-COUNT).
022700     MOVE LK-ENABLED     TO WK-LK-ENABLED(WK-LK-COUNT).
022800     MOVE LK-TOTAL       TO WK-LK-TOTAL(WK-LK-COUNT).
022900     MOVE LK-NEG-HITS    TO WK-LK-NEG-HITS(WK-LK-COUNT).
023000     MOVE LK-HTTP-STATUS TO WK-LK-HTTP-STATUS(WK-LK-COUNT).
023100     MOVE LK-HTTPS-FLAG  TO WK-LK-HTTPS-FLAG(WK-LK-COUNT).
023200     MOVE LK-AGE-DAYS    TO WK-LK-AGE-DAYS(WK-LK-COUNT).
023300     MOVE LK-VALID-FLAG  TO WK-LK-VALID-FLAG(WK-LK-COUNT).
023400     MOVE LK-E164        TO WK-LK-E164(WK-LK-COUNT).
023500     PERFORM A110-READ-ONE-LOOKUP
023600        THRU A119-READ-ONE-LOOKUP-EX.
023700 A129-STORE-ONE-LOOKUP-EX.
023800 EXIT.
023900
024000 A900-READ-ONE-REQUEST.
024100     READ CHECKREQ-FILE
024200        AT END
024300           MOVE "N" TO WK-C-MORE-REQUESTS
024400     END-READ.
024500     IF WK-C-MORE-REQUESTS = "Y"
024600        ADD 1 TO WK-N-TOT-READ
024700     END-IF.
024800 A909-READ-ONE-REQUEST-EX.
024900 EXIT.
025000
025100*----------------------------------------------------------------*
025200 B000-MAIN-PROCESSING.
025300*----------------------------------------------------------------*
025400     PERFORM B100-NORMALIZE-REQUEST
025500        THRU B199-NORMALIZE-REQUEST-EX.
025600     PERFORM B200-APPLY-PHONE-KEY-OVERRIDE
025700        THRU B299-APPLY-PHONE-KEY-OVERRIDE-EX.
025800     PERFORM B300-GET-COMMUNITY-COUNTS
025900        THRU B399-GET-COMMUNITY-COUNTS-EX.
026000     PERFORM B400-GET-MEDIA-REUSE-COUNT
026100        THRU B499-GET-MEDIA-REUSE-COUNT-EX.
026200     PERFORM B500-BUILD-SCORE-INPUT
026300        THRU B599-BUILD-SCORE-INPUT-EX.
026400     PERFORM B600-RUN-SCORING-BATTERY
026500        THRU B699-RUN-SCORING-BATTERY-EX.
026600     PERFORM B700-WRITE-SUBMISSION
026700        THRU B799-WRITE-SUBMISSION-EX.
026800     PERFORM B800-PRINT-DETAIL-REPORT
026900        THRU B899-PRINT-DETAIL-REPORT-EX.
027000     PERFORM A900-READ-ONE-REQUEST
027100        THRU A909-READ-ONE-REQUEST-EX.
027200*================================================================*
027300 B999-MAIN-PROCESSING-EX.
027400*================================================================*
027500 EXIT.
027600
027700*----------------------------------------------------------------*
027800*CALLS RSKNORM TWICE, REUSING THE SAME WK-NORM LINKAGE WORK AREA -
027900*ONCE FOR THE MAIN IDENTIFIER, ONCE FOR THE SELLER CONTACT FIELDS
028000*- AND STASHES EACH CALL'S OUTPUT BEFORE THE AREA IS REUSED.
028100*----------------------------------------------------------------*
028200 B100-NORMALIZE-REQUEST.
028300     MOVE SPACES TO WK-NORM.
028400     MOVE CR-ENTITY-TYPE  TO WK-NORM-I-ENTITY-TYPE.
028500     MOVE CR-ENTITY-VALUE TO WK-NORM-I-ENTITY-VALUE.
028600     CALL "RSKNORM" USING WK-NORM.
028700     MOVE WK-NORM-O-ENTITY-KEY   TO WK-C-MAIN-ENTITY-KEY.
028800     MOVE WK-NORM-O-ENTITY-VALUE TO WK-C-MAIN-ENTITY-VALUE.
028900     MOVE WK-NORM-O-FB-KIND      TO WK-C-MAIN-FB-KIND.
029000
029100     MOVE SPACES TO WK-NORM.
029200     MOVE "OTHER"           TO WK-NORM-I-ENTITY-TYPE.
029300     MOVE CR-SELLER-PHONE   TO WK-NORM-I-PHONE.
029400     MOVE CR-SELLER-EMAIL   TO WK-NORM-I-EMAIL.
029500     MOVE CR-SELLER-WEBSITE TO WK-NORM-I-WEBSITE.
029600     CALL "RSKNORM" USING WK-NORM.
029700     MOVE WK-NORM-O-PHONE-E164   TO WK-C-SELLER-PHONE-E164.
029800     MOVE WK-NORM-O-EMAIL-NORM   TO WK-C-SELLER-EMAIL-NORM.
029900     MOVE WK-NORM-O-WEBSITE-NORM TO WK-C-SELLER-WEBSITE-NORM.
030000 B199-NORMALIZE-REQUEST-EX.
030100 EXIT.
030200
030300*----------------------------------------------------------------*
030400*WHATSAPP/TELEGRAM ONLY - THE ENTITY KEY IS THE LOOKUP TABLE'S
030500*VALIDATED E.164 FORM WHEN THE PHONE VALIDATOR SAYS IT IS VALID,
030600*OTHERWISE IT STAYS THE NORMALIZED PHONE STRING RSKNORM RETURNED.
030700*THE PHONE VALIDATOR'S LOOKUP ROWS ARE KEYED BY THAT SAME
030800*NORMALIZED PHONE STRING.
030900*----------------------------------------------------------------*
031000 B200-APPLY-PHONE-KEY-OVERRIDE.
031100     IF CR-ENTITY-TYPE = "WHATSAPP" OR CR-ENTITY-TYPE = "TELEGRAM"
031200        MOVE WK-C-MAIN-ENTITY-KEY TO WK-C-SEARCH-VALUE
031300        MOVE "P" TO WK-C-SEARCH-KIND
031400        PERFORM D100-FIND-LOOKUP-ENTRY
031500           THRU D199-FIND-LOOKUP-ENTRY-EX
031600        IF WK-C-LOOKUP-FOUND = "Y"
031700              AND WK-LK-VALID-FLAG(WK-N-LK-IX) = "Y"
031800           MOVE WK-LK-E164(WK-N-LK-IX) TO WK-C-MAIN-ENTITY-KEY
031900        END-IF
032000     END-IF.
032100 B299-APPLY-PHONE-KEY-OVERRIDE-EX.
032200 EXIT.
032300
032400 B300-GET-COMMUNITY-COUNTS.
032500     MOVE SPACES TO WK-CMRP.
032600     MOVE CR-ENTITY-TYPE       TO WK-CMRP-I-ENTITY-TYPE.
032700     MOVE WK-C-MAIN-ENTITY-KEY TO WK-CMRP-I-ENTITY-KEY.
032800     CALL "RSKCMRPT" USING WK-CMRP.
032900 B399-GET-COMMUNITY-COUNTS-EX.
033000 EXIT.
033100
033200 B400-GET-MEDIA-REUSE-COUNT.
033300     MOVE SPACES TO WK-MEDA.
033400     MOVE WK-C-MAIN-ENTITY-KEY TO WK-MEDA-I-ENTITY-KEY.
033500     MOVE CR-ATTACH-SHA(1)    TO WK-MEDA-I-SHA(1).
033600     MOVE CR-ATTACH-SHA(2)    TO WK-MEDA-I-SHA(2).
033700     CALL "RSKMEDIA" USING WK-MEDA.
033800 B499-GET-MEDIA-REUSE-COUNT-EX.
033900 EXIT.
034000
034100*----------------------------------------------------------------*
034200*RESOLVES EVERY LOOKUP-SIGNAL FIELD THE SCORING BATTERY NEEDS AND
034300*BUILDS WK-SCOR FOR THE CALL TO RSKSCORE.
034400*----------------------------------------------------------------*
034500 B500-BUILD-SCORE-INPUT.
034600     MOVE SPACES TO WK-SCOR.
034700     MOVE CR-ENTITY-TYPE        TO WK-SCOR-I-ENTITY-TYPE.
034800     MOVE WK-C-MAIN-ENTITY-KEY   TO WK-SCOR-I-ENTITY-KEY.
034900     MOVE WK-C-MAIN-ENTITY-VALUE TO WK-SCOR-I-ENTITY-VALUE.
035000     MOVE WK-C-MAIN-FB-KIND      TO WK-SCOR-I-FB-KIND.
035100     MOVE CR-EV-ALL              TO WK-SCOR-I-EVIDENCE-ALL.
035200     MOVE CR-PRICE               TO WK-SCOR-I-PRICE.
035300
035400     PERFORM B510-RESOLVE-MAIN-SIGNALS
035500        THRU B519-RESOLVE-MAIN-SIGNALS-EX.
035600     PERFORM B520-RESOLVE-SELLER-PHONE
035700        THRU B529-RESOLVE-SELLER-PHONE-EX.
035800     PERFORM B530-RESOLVE-SELLER-EMAIL
035900        THRU B539-RESOLVE-SELLER-EMAIL-EX.
036000     PERFORM B540-RESOLVE-SELLER-WEBSITE
036100        THRU B549-RESOLVE-SELLER-WEBSITE-EX.
036200     PERFORM B550-RESOLVE-LINKED-ACCOUNTS
036300        THRU B559-RESOLVE-LINKED-ACCOUNTS-EX.
036400
036500     MOVE WK-CMRP-O-APPROVED-CT TO WK-SCOR-I-APPROVED-CT.
036600     MOVE WK-CMRP-O-PENDING-CT  TO WK-SCOR-I-PENDING-CT.
036700     MOVE WK-MEDA-O-REUSE-CT    TO WK-SCOR-I-MEDIA-REUSE-CT.
036800     MOVE "N" TO WK-SCOR-I-HAS-ATTACH.
036900     IF CR-ATTACH-SHA(1) NOT = SPACES
037000           OR CR-ATTACH-SHA(2) NOT = SPACES
037100        MOVE "Y" TO WK-SCOR-I-HAS-ATTACH
037200     END-IF.
037300 B599-BUILD-SCORE-INPUT-EX.
037400 EXIT.
037500
037600*----------------------------------------------------------------*
037700*MAIN ENTITY HOST CHECK IS A SIMPLE SCHEME TEST - RSKNORM ALWAYS
037800*ADDS AN HTTPS SCHEME WHEN THE RAW VALUE LOOKED LIKE A HOST BUT
037900*HAD NO SCHEME OF ITS OWN, AND LEAVES AN EXISTING HTTP SCHEME
038000*ALONE RATHER THAN UPGRADING IT - SO BOTH SCHEMES COUNT AS A
038100*HOST FOUND. A NORMALIZED VALUE WITH NEITHER MEANS NO HOST.
038200*----------------------------------------------------------------*
038300 B510-RESOLVE-MAIN-SIGNALS.
038400     MOVE "N" TO WK-SCOR-I-MAIN-HAS-HOST.
038500     IF WK-C-MAIN-ENTITY-VALUE(1:7) = "http://"
038600        OR WK-C-MAIN-ENTITY-VALUE(1:7) = "HTTP://"
038700        OR WK-C-MAIN-ENTITY-VALUE(1:8) = "https://"
038800        OR WK-C-MAIN-ENTITY-VALUE(1:8) = "HTTPS://"
038900        MOVE "Y" TO WK-SCOR-I-MAIN-HAS-HOST
039000     END-IF.
039100
039200     MOVE WK-C-MAIN-ENTITY-KEY TO WK-C-SEARCH-VALUE.
039300     MOVE "P" TO WK-C-SEARCH-KIND.
039400     PERFORM D100-FIND-LOOKUP-ENTRY THRU D199-FIND-LOOKUP-ENTRY-EX
039500     MOVE "N" TO WK-SCOR-I-MAIN-PHONE-VALID.
039600     IF WK-C-LOOKUP-FOUND = "Y"
039700           AND WK-LK-VALID-FLAG(WK-N-LK-IX) = "Y"
039800        MOVE "Y" TO WK-SCOR-I-MAIN-PHONE-VALID
039900     END-IF.
040000
040100     IF WK-SCOR-I-MAIN-HAS-HOST = "Y"
040200        MOVE WK-C-MAIN-ENTITY-VALUE TO WK-C-SEARCH-VALUE
040300        MOVE "R" TO WK-C-SEARCH-KIND
040400        PERFORM D100-FIND-LOOKUP-ENTRY
040500           THRU D199-FIND-LOOKUP-ENTRY-EX
040600        MOVE "N" TO WK-SCOR-I-MAIN-REACH-ENAB
040700        MOVE 0   TO WK-SCOR-I-MAIN-HTTP-STATUS
040800        MOVE "N" TO WK-SCOR-I-MAIN-HTTPS-FLAG
040900        IF WK-C-LOOKUP-FOUND = "Y"
041000           MOVE WK-LK-ENABLED(WK-N-LK-IX)
041100              TO WK-SCOR-I-MAIN-REACH-ENAB
041200           MOVE WK-LK-HTTP-STATUS(WK-N-LK-IX)
041300              TO WK-SCOR-I-MAIN-HTTP-STATUS
041400           MOVE WK-LK-HTTPS-FLAG(WK-N-LK-IX)
041500              TO WK-SCOR-I-MAIN-HTTPS-FLAG
041600        END-IF
041700     END-IF.
041800
041900     IF CR-ENTITY-TYPE = "WEBSITE"
042000        MOVE WK-C-MAIN-ENTITY-VALUE TO WK-C-SEARCH-VALUE
042100        MOVE "A" TO WK-C-SEARCH-KIND
042200        PERFORM D100-FIND-LOOKUP-ENTRY
042300           THRU D199-FIND-LOOKUP-ENTRY-EX
042400        MOVE "N" TO WK-SCOR-I-MAIN-AGE-ENAB
042500        MOVE 0   TO WK-SCOR-I-MAIN-AGE-DAYS
042600        IF WK-C-LOOKUP-FOUND = "Y"
042700           MOVE WK-LK-ENABLED(WK-N-LK-IX)
042800              TO WK-SCOR-I-MAIN-AGE-ENAB
042900           MOVE WK-LK-AGE-DAYS(WK-N-LK-IX)
043000              TO WK-SCOR-I-MAIN-AGE-DAYS
043100        END-IF
043200     END-IF.
043300
043400     MOVE WK-C-MAIN-ENTITY-VALUE TO WK-C-SEARCH-VALUE.
043500     MOVE "F" TO WK-C-SEARCH-KIND.
043600     PERFORM D100-FIND-LOOKUP-ENTRY THRU D199-FIND-LOOKUP-ENTRY-EX
043700     MOVE "N" TO WK-SCOR-I-MAIN-FOOT-ENAB.
043800     MOVE 0   TO WK-SCOR-I-MAIN-FOOT-TOTAL WK-SCOR-I-MAIN-FOOT-NEG
043900     IF WK-C-LOOKUP-FOUND = "Y"
044000        MOVE WK-LK-ENABLED(WK-N-LK-IX)
044100           TO WK-SCOR-I-MAIN-FOOT-ENAB
044200        MOVE WK-LK-TOTAL(WK-N-LK-IX)
044300           TO WK-SCOR-I-MAIN-FOOT-TOTAL
044400        MOVE WK-LK-NEG-HITS(WK-N-LK-IX)
044500           TO WK-SCOR-I-MAIN-FOOT-NEG
044600     END-IF.
044700 B519-RESOLVE-MAIN-SIGNALS-EX.
044800 EXIT.
044900
045000 B520-RESOLVE-SELLER-PHONE.
045100     MOVE "N" TO WK-SCOR-I-SPHONE-PRESENT.
045200     IF CR-SELLER-PHONE NOT = SPACES
045300        MOVE "Y" TO WK-SCOR-I-SPHONE-PRESENT
045400        MOVE WK-C-SELLER-PHONE-E164 TO WK-C-SEARCH-VALUE
045500        MOVE "P" TO WK-C-SEARCH-KIND
045600        PERFORM D100-FIND-LOOKUP-ENTRY
045700           THRU D199-FIND-LOOKUP-ENTRY-EX
045800        MOVE "N" TO WK-SCOR-I-SPHONE-VALID
045900        IF WK-C-LOOKUP-FOUND = "Y"
046000              AND WK-LK-VALID-FLAG(WK-N-LK-IX) = "Y"
046100           MOVE "Y" TO WK-SCOR-I-SPHONE-VALID
046200        END-IF
046300        MOVE WK-C-SELLER-PHONE-E164 TO WK-C-SEARCH-VALUE
046400        MOVE "F" TO WK-C-SEARCH-KIND
046500        PERFORM D100-FIND-LOOKUP-ENTRY
046600           THRU D199-FIND-LOOKUP-ENTRY-EX
046700        MOVE "N" TO WK-SCOR-I-SPHONE-FOOT-ENAB
046800        MOVE 0   TO WK-SCOR-I-SPHONE-FOOT-TOTAL
046900                    WK-SCOR-I-SPHONE-FOOT-NEG
047000        IF WK-C-LOOKUP-FOUND = "Y"
047100           MOVE WK-LK-ENABLED(WK-N-LK-IX)
047200              TO WK-SCOR-I-SPHONE-FOOT-ENAB
047300           MOVE WK-LK-TOTAL(WK-N-LK-IX)
047400              TO WK-SCOR-I-SPHONE-FOOT-TOTAL
047500           MOVE WK-LK-NEG-HITS(WK-N-LK-IX)
047600              TO WK-SCOR-I-SPHONE-FOOT-NEG
047700        END-IF
047800     END-IF.
047900 B529-RESOLVE-SELLER-PHONE-EX.
048000 EXIT.
048100
048200 B530-RESOLVE-SELLER-EMAIL.
048300     MOVE "N" TO WK-SCOR-I-SEMAIL-PRESENT.
048400     IF CR-SELLER-EMAIL NOT = SPACES
048500        MOVE "Y" TO WK-SCOR-I-SEMAIL-PRESENT
048600        MOVE WK-C-SELLER-EMAIL-NORM TO WK-C-SEARCH-VALUE
048700        MOVE "M" TO WK-C-SEARCH-KIND
048800        PERFORM D100-FIND-LOOKUP-ENTRY
048900           THRU D199-FIND-LOOKUP-ENTRY-EX
049000        MOVE "N" TO WK-SCOR-I-SEMAIL-MX-ENAB
049100        MOVE "N" TO WK-SCOR-I-SEMAIL-MX-VALID
049200        IF WK-C-LOOKUP-FOUND = "Y"
049300           MOVE WK-LK-ENABLED(WK-N-LK-IX)
049400              TO WK-SCOR-I-SEMAIL-MX-ENAB
049500           IF WK-LK-VALID-FLAG(WK-N-LK-IX) = "Y"
049600              MOVE "Y" TO WK-SCOR-I-SEMAIL-MX-VALID
049700           END-IF
049800        END-IF
049900        MOVE WK-C-SELLER-EMAIL-NORM TO WK-C-SEARCH-VALUE
050000        MOVE "F" TO WK-C-SEARCH-KIND
050100        PERFORM D100-FIND-LOOKUP-ENTRY
050200           THRU D199-FIND-LOOKUP-ENTRY-EX
050300        MOVE "N" TO WK-SCOR-I-SEMAIL-FOOT-ENAB
050400        MOVE 0   TO WK-SCOR-I-SEMAIL-FOOT-TOTAL
050500                    WK-SCOR-I-SEMAIL-FOOT-NEG
050600        IF WK-C-LOOKUP-FOUND = "Y"
050700           MOVE WK-LK-ENABLED(WK-N-LK-IX)
050800              TO WK-SCOR-I-SEMAIL-FOOT-ENAB
050900           MOVE WK-LK-TOTAL(WK-N-LK-IX)
051000              TO WK-SCOR-I-SEMAIL-FOOT-TOTAL
051100           MOVE WK-LK-NEG-HITS(WK-N-LK-IX)
051200              TO WK-SCOR-I-SEMAIL-FOOT-NEG
051300        END-IF
051400     END-IF.
051500 B539-RESOLVE-SELLER-EMAIL-EX.
051600 EXIT.
051700
051800 B540-RESOLVE-SELLER-WEBSITE.
051900     MOVE "N" TO WK-SCOR-I-SWEB-PRESENT.
052000     IF CR-SELLER-WEBSITE NOT = SPACES
052100        MOVE "Y" TO WK-SCOR-I-SWEB-PRESENT
052200        MOVE "N" TO WK-SCOR-I-SWEB-HAS-HOST
052300        IF WK-C-SELLER-WEBSITE-NORM(1:7) = "http://"
052400           OR WK-C-SELLER-WEBSITE-NORM(1:7) = "HTTP://"
052500           OR WK-C-SELLER-WEBSITE-NORM(1:8) = "https://"
052600           OR WK-C-SELLER-WEBSITE-NORM(1:8) = "HTTPS://"
052700           MOVE "Y" TO WK-SCOR-I-SWEB-HAS-HOST
052800        END-IF
052900        IF WK-SCOR-I-SWEB-HAS-HOST = "Y"
053000           MOVE WK-C-SELLER-WEBSITE-NORM TO WK-C-SEARCH-VALUE
053100           MOVE "R" TO WK-C-SEARCH-KIND
053200           PERFORM D100-FIND-LOOKUP-ENTRY
053300              THRU D199-FIND-LOOKUP-ENTRY-EX
053400           MOVE "N" TO WK-SCOR-I-SWEB-REACH-ENAB
053500           MOVE 0   TO WK-SCOR-I-SWEB-HTTP-STATUS
053600           MOVE "N" TO WK-SCOR-I-SWEB-HTTPS-FLAG
053700           IF WK-C-LOOKUP-FOUND = "Y"
053800              MOVE WK-LK-ENABLED(WK-N-LK-IX)
053900                 TO WK-SCOR-I-SWEB-REACH-ENAB
054000              MOVE WK-LK-HTTP-STATUS(WK-N-LK-IX)
054100                 TO WK-SCOR-I-SWEB-HTTP-STATUS
054200              MOVE WK-LK-HTTPS-FLAG(WK-N-LK-IX)
054300                 TO WK-SCOR-I-SWEB-HTTPS-FLAG
054400           END-IF
054500        END-IF
054600        MOVE WK-C-SELLER-WEBSITE-NORM TO WK-C-SEARCH-VALUE
054700        MOVE "F" TO WK-C-SEARCH-KIND
054800        PERFORM D100-FIND-LOOKUP-ENTRY
054900           THRU D199-FIND-LOOKUP-ENTRY-EX
055000        MOVE "N" TO WK-SCOR-I-SWEB-FOOT-ENAB
055100        MOVE 0   TO WK-SCOR-I-SWEB-FOOT-TOTAL
055200                    WK-SCOR-I-SWEB-FOOT-NEG
055300        IF WK-C-LOOKUP-FOUND = "Y"
055400           MOVE WK-LK-ENABLED(WK-N-LK-IX)
055500              TO WK-SCOR-I-SWEB-FOOT-ENAB
055600           MOVE WK-LK-TOTAL(WK-N-LK-IX)
055700              TO WK-SCOR-I-SWEB-FOOT-TOTAL
055800           MOVE WK-LK-NEG-HITS(WK-N-LK-IX)
055900              TO WK-SCOR-I-SWEB-FOOT-NEG
056000        END-IF
056100     END-IF.
056200 B549-RESOLVE-SELLER-WEBSITE-EX.
056300 EXIT.
056400
056500*----------------------------------------------------------------*
056600*LINKED ACCOUNTS ARE LOOKED UP ON THE RAW DECLARED VALUE - THE
056700*INTAKE FEED THAT BUILDS THE FOOTPRINT EXTRACT KEYS THEM THE SAME
056800*WAY IT KEYS A PLAIN HANDLE, SO NO URL NORMALIZATION IS NEEDED.
056900*----------------------------------------------------------------*
057000 B550-RESOLVE-LINKED-ACCOUNTS.
057100     MOVE 0 TO WK-SCOR-I-ACCT-CT.
057200     PERFORM B560-RESOLVE-ONE-ACCOUNT
057300        THRU B569-RESOLVE-ONE-ACCOUNT-EX
057400        VARYING WK-N-ACCT-IX FROM 1 BY 1
057500        UNTIL WK-N-ACCT-IX > 3.
057600 B559-RESOLVE-LINKED-ACCOUNTS-EX.
057700 EXIT.
057800
057900 B560-RESOLVE-ONE-ACCOUNT.
058000     IF CR-LKACCT-VALUE(WK-N-ACCT-IX) NOT = SPACES
058100        ADD 1 TO WK-SCOR-I-ACCT-CT
058200        MOVE CR-LKACCT-VALUE(WK-N-ACCT-IX) TO WK-C-SEARCH-VALUE
058300        MOVE "F" TO WK-C-SEARCH-KIND
058400        PERFORM D100-FIND-LOOKUP-ENTRY
058500           THRU D199-FIND-LOOKUP-ENTRY-EX
058600        MOVE "N" TO WK-SCOR-I-ACCT-FOOT-ENAB(WK-SCOR-I-ACCT-CT)
058700        MOVE 0   TO WK-SCOR-I-ACCT-FOOT-NEG(WK-SCOR-I-ACCT-CT)
058800        IF WK-C-LOOKUP-FOUND = "Y"
058900           MOVE WK-LK-ENABLED(WK-N-LK-IX)
059000              TO WK-SCOR-I-ACCT-FOOT-ENAB(WK-SCOR-I-ACCT-CT)
059100           MOVE WK-LK-NEG-HITS(WK-N-LK-IX)
059200              TO WK-SCOR-I-ACCT-FOOT-NEG(WK-SCOR-I-ACCT-CT)
059300        END-IF
059400     END-IF.
059500 B569-RESOLVE-ONE-ACCOUNT-EX.
059600 EXIT.
059700
059800 B600-RUN-SCORING-BATTERY.
059900     CALL "RSKSCORE" USING WK-SCOR WK-SIGTAB.
060000     EVALUATE WK-SCOR-O-RISK-LEVEL
060100        WHEN "HIGH"
060200           ADD 1 TO WK-N-TOT-HIGH
060300        WHEN "MEDIUM"
060400           ADD 1 TO WK-N-TOT-MEDIUM
060500        WHEN "LOW"
060600           ADD 1 TO WK-N-TOT-LOW
060700        WHEN OTHER
060800           ADD 1 TO WK-N-TOT-UNKNOWN
060900     END-EVALUATE.
061000     ADD WK-SCOR-O-RISK-POINTS TO WK-N-TOT-RISK-PTS.
061100     ADD WK-CMRP-O-APPROVED-CT TO WK-N-TOT-APPROVED.
061200     ADD WK-CMRP-O-PENDING-CT  TO WK-N-TOT-PENDING.
061300 B699-RUN-SCORING-BATTERY-EX.
061400 EXIT.
061500
061600 B700-WRITE-SUBMISSION.
061700     MOVE SPACES         TO SUBOUT-RECORD.
061800     MOVE CR-ID           TO SB-ID.
061900     MOVE CR-ENTITY-TYPE  TO SB-ENTITY-TYPE.
062000     MOVE WK-C-MAIN-ENTITY-KEY   TO SB-ENTITY-KEY.
062100     MOVE WK-C-MAIN-ENTITY-VALUE TO SB-ENTITY-VALUE.
062200     MOVE WK-SCOR-O-RISK-LEVEL   TO SB-RISK-LEVEL.
062300     MOVE WK-SCOR-O-CONFIDENCE   TO SB-CONFIDENCE.
062400     MOVE WK-SCOR-O-GRADE        TO SB-GRADE.
062500     MOVE WK-SCOR-O-RISK-POINTS  TO SB-RISK-POINTS.
062600     MOVE WK-SCOR-O-SIGNAL-COUNT TO SB-SIGNAL-COUNT.
062700     MOVE WK-CMRP-O-APPROVED-CT  TO SB-APPROVED-CT.
062800     MOVE WK-CMRP-O-PENDING-CT   TO SB-PENDING-CT.
062900     WRITE SUBOUT-RECORD.
063000     ADD 1 TO WK-N-TOT-WRITTEN.
063100 B799-WRITE-SUBMISSION-EX.
063200 EXIT.
063300
063400 B800-PRINT-DETAIL-REPORT.
063500     MOVE SPACES             TO WK-RPTD.
063600     MOVE "D"                TO WK-RPTD-MODE.
063700     MOVE WK-C-RUN-DATE-PARM  TO WK-RPTD-I-RUN-DATE.
063800     MOVE CR-ID               TO WK-RPTD-I-ID.
063900     MOVE CR-ENTITY-TYPE      TO WK-RPTD-I-ENTITY-TYPE.
064000     MOVE WK-C-MAIN-ENTITY-KEY   TO WK-RPTD-I-ENTITY-KEY.
064100     MOVE WK-C-MAIN-ENTITY-VALUE TO WK-RPTD-I-ENTITY-VALUE.
064200     MOVE WK-SCOR-O-RISK-LEVEL   TO WK-RPTD-I-RISK-LEVEL.
064300     MOVE WK-SCOR-O-CONFIDENCE   TO WK-RPTD-I-CONFIDENCE.
064400     MOVE WK-SCOR-O-GRADE        TO WK-RPTD-I-GRADE.
064500     MOVE WK-SCOR-O-RISK-POINTS  TO WK-RPTD-I-RISK-POINTS.
064600     MOVE WK-CMRP-O-APPROVED-CT  TO WK-RPTD-I-APPROVED-CT.
064700     MOVE WK-CMRP-O-PENDING-CT   TO WK-RPTD-I-PENDING-CT.
064800     CALL "RSKRPT" USING WK-RPTD WK-SIGTAB.
064900 B899-PRINT-DETAIL-REPORT-EX.
065000 EXIT.
065100
065200*----------------------------------------------------------------*
065300*BOUNDED LINEAR SCAN OF THE IN-CORE LOOKUP TABLE FOR ONE
065400*(VALUE, KIND) PAIR. SETS WK-C-LOOKUP-FOUND AND, WHEN FOUND,
065500*WK-N-LK-IX POINTS AT THE MATCHING ENTRY.
065600*----------------------------------------------------------------*
065700 D100-FIND-LOOKUP-ENTRY.
065800     MOVE "N" TO WK-C-LOOKUP-FOUND.
065900     IF WK-LK-COUNT > 0 AND WK-C-SEARCH-VALUE NOT = SPACES
066000        PERFORM D110-SCAN-ONE-LOOKUP
066100           THRU D119-SCAN-ONE-LOOKUP-EX
066200           VARYING WK-N-LK-IX FROM 1 BY 1
066300           UNTIL WK-N-LK-IX > WK-LK-COUNT
066400              OR WK-C-LOOKUP-FOUND = "Y"
066500     END-IF.
066600 D199-FIND-LOOKUP-ENTRY-EX.
066700 EXIT.
066800
066900 D110-SCAN-ONE-LOOKUP.
067000     IF WK-LK-VALUE(WK-N-LK-IX) = WK-C-SEARCH-VALUE
067100           AND WK-LK-KIND(WK-N-LK-IX) = WK-C-SEARCH-KIND
067200        MOVE "Y" TO WK-C-LOOKUP-FOUND
067300     END-IF.
067400 D119-SCAN-ONE-LOOKUP-EX.
067500 EXIT.
067600
067700*----------------------------------------------------------------*
067800 C000-END-OF-RUN-ROUTINE.
067900*----------------------------------------------------------------*
068000     MOVE SPACES            TO WK-RPTD.
068100     MOVE "T"               TO WK-RPTD-MODE.
068200     MOVE WK-C-RUN-DATE-PARM TO WK-RPTD-I-RUN-DATE.
068300     MOVE WK-N-TOT-READ      TO WK-RPTD-I-TOT-READ.
068400     MOVE WK-N-TOT-WRITTEN   TO WK-RPTD-I-TOT-WRITTEN.
068500     MOVE WK-N-TOT-HIGH      TO WK-RPTD-I-TOT-HIGH.
068600     MOVE WK-N-TOT-MEDIUM    TO WK-RPTD-I-TOT-MEDIUM.
068700     MOVE WK-N-TOT-LOW       TO WK-RPTD-I-TOT-LOW.
068800     MOVE WK-N-TOT-UNKNOWN   TO WK-RPTD-I-TOT-UNKNOWN.
068900     MOVE WK-N-TOT-APPROVED  TO WK-RPTD-I-TOT-APPROVED.
069000     MOVE WK-N-TOT-PENDING   TO WK-RPTD-I-TOT-PENDING.
069100     MOVE WK-N-TOT-RISK-PTS  TO WK-RPTD-I-TOT-RISK-PTS.
069200     CALL "RSKRPT" USING WK-RPTD WK-SIGTAB.
069300     CLOSE CHECKREQ-FILE LOOKUPS-FILE SUBOUT-FILE.
069400*================================================================*
069500 C999-END-OF-RUN-ROUTINE-EX.
069600*================================================================*
069700 EXIT.
069800
069900*----------------------------------------------------------------*
070000 Z000-END-PROGRAM-ROUTINE.
070100*----------------------------------------------------------------*
070200     CONTINUE.
070300*================================================================*
070400 Z999-END-PROGRAM-ROUTINE-EX.
070500*================================================================*
070600 EXIT.
