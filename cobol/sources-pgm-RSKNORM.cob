000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RSKNORM.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. RISKCHECK CONSUMER PROTECTION UNIT.
000500 DATE-WRITTEN. 11 AUG 2016.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*----------------------------------------------------------------*
000900*DESCRIPTION : COMMON MODULE - NORMALISES THE RAW IDENTIFIER,    *
001000*               SELLER PHONE/EMAIL/WEBSITE ON A CHECK REQUEST    *
001100*               AND DERIVES THE CANONICAL ENTITY KEY.            *
001200*----------------------------------------------------------------*
001300* HISTORY OF MODIFICATION:                                      *
001400*----------------------------------------------------------------*
001500* MOD.#  INIT   DATE        DESCRIPTION                         *
001600* ------ ------ ----------  ----------------------------------- *
001700* RCK0073 5Q1ARV 11/08/2016 - RISKCHECK R1 - INITIAL VERSION    *  RCK0073
001800* RCK0089 SM0TY1 30/01/2023 - ADD FACEBOOK PROFILE-ID SPECIAL   *  RCK0089
001900*                 CASE KEYING PER LEGAL REVIEW                 *
002000* RCK0098 MPIMBA 04/05/2024 - CORRECT TRAILING-SLASH STRIP SO   *  RCK0098
002100*                 IT NO LONGER EATS A BARE HOST'S ONLY SLASH    *
002200* RCK0110 TANBH  10/08/2026 - C300 WAS PREFIXING HTTPS:// ONTO  *  RCK0110
002300*                 ANY NON-BLANK, UNSCHEMED "OTHER" VALUE, EVEN *
002400*                 BARE TOKENS WITH NO DOT OR SLASH - NOW ONLY  *
002500*                 PREFIXES WHEN THE VALUE LOOKS LIKE A HOST.   *
002600*                 VALUES THAT STILL DO NOT LOOK LIKE A HOST    *
002700*                 NO LONGER GET A FAKE URL KEY - THEY NOW GET  *
002800*                 A 24-CHARACTER CHECKSUM SUBSTITUTE KEY FROM  *
002900*                 THE NEW C600-DERIVE-FALLBACK-KEY             *
003000*----------------------------------------------------------------*
003100        EJECT
003200********************
003300 ENVIRONMENT DIVISION.
003400********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003900        UPSI-0 ON STATUS IS U0-ON
004000               OFF STATUS IS U0-OFF.
004100***************
004200 DATA DIVISION.
004300***************
004400 WORKING-STORAGE SECTION.
004500************************
004600 01 FILLER               PIC X(24) VALUE
004700        "** PROGRAM RSKNORM **".
004800
004900* ---------------- PROGRAM WORKING STORAGE -----------------*
005000 01 WK-C-COMMON.
005100        COPY RSKCMWS.
005200
005300 01 WK-C-CASE-TABLE.
005400     05 WK-C-UPPER        PIC X(26) VALUE
005500        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005600     05 WK-C-LOWER        PIC X(26) VALUE
005700        "abcdefghijklmnopqrstuvwxyz".
005800     05 FILLER             PIC X(04).
005900
006000 01 WK-C-LITERALS.
006100     05 WK-C-FB-HOST1     PIC X(20) VALUE
006200        "https://facebook.com".
006300     05 WK-C-FB-HOST2     PIC X(24) VALUE
006400        "https://www.facebook.co".
006500     05 WK-C-GROUPS-TAG   PIC X(08) VALUE "/groups/".
006600     05 WK-C-PROFILE-TAG  PIC X(11) VALUE "profile.php".
006700     05 WK-C-ID-TAG       PIC X(03) VALUE "id=".
006800     05 FILLER            PIC X(04).
006900
007000 01 WK-C-WORK-AREA.
007100     05 WK-C-URL              PIC X(80).
007200     05 WK-C-URL-LC           PIC X(80).
007300     05 WK-C-KEY-WORK         PIC X(80).
007400     05 WK-C-PHONE-WORK       PIC X(20).
007500     05 WK-C-HAS-SCHEME       PIC X(01) VALUE "N".
007600     05 WK-C-LOOKS-LIKE-URL   PIC X(01) VALUE "N".
007700     05 WK-C-IS-FACEBOOK      PIC X(01) VALUE "N".
007800     05 WK-C-FOUND-FLAG       PIC X(01) VALUE "N".
007900     05 WK-C-CHAR             PIC X(01).
008000     05 FILLER                PIC X(03).
008100
008200 01 WK-C-URL-TABLE REDEFINES WK-C-URL.
008300     05 WK-C-URL-CHAR OCCURS 80 TIMES PIC X(01).
008400
008500 01 WK-C-PHONE-TABLE REDEFINES WK-C-PHONE-WORK.
008600     05 WK-C-PHONE-CHAR OCCURS 20 TIMES PIC X(01).
008700
008800 01 WK-N-WORK-AREA.
008900     05 WK-N-LEN              PIC 9(03) COMP.
009000     05 WK-N-IX               PIC 9(03) COMP.
009100     05 WK-N-OUT-IX           PIC 9(03) COMP.
009200     05 WK-N-SCHEME-END       PIC 9(03) COMP.
009300     05 WK-N-HOST-END         PIC 9(03) COMP.
009400     05 WK-N-ID-START         PIC 9(03) COMP.
009500     05 WK-N-DOT-CT           PIC 9(03) COMP.
009600     05 WK-N-SLASH-CT         PIC 9(03) COMP.
009700     05 FILLER                PIC X(08).
009800
009900 01 WK-N-WORK-AREA-ALL REDEFINES WK-N-WORK-AREA
010000                          PIC X(24).
010100*        FLAT VIEW OF THE SCAN COUNTERS FOR ABEND DUMP READING
010200*        (WIDENED RCK0110 FOR THE URL-LOOKS-LIKE-A-HOST TEST)      RCK0110
010300
010400 01 WK-N-HASH-AREA.
010500     05 WK-N-HASH-ACCUM       PIC 9(14) COMP.
010600     05 WK-N-HASH-QUOT        PIC 9(04) COMP.
010700     05 WK-N-CHAR-CODE        PIC 9(02) COMP.
010800     05 WK-N-SCAN-IX          PIC 9(02) COMP.
010900     05 WK-N-HASH-DIGITS      PIC 9(12).
011000     05 FILLER                PIC X(02).
011100
011200 01 WK-N-HASH-AREA-ALL REDEFINES WK-N-HASH-AREA
011300                          PIC X(28).
011400*        FLAT VIEW OF THE FALLBACK-KEY CHECKSUM FOR ABEND
011500*        DUMP READING (SEE C600-DERIVE-FALLBACK-KEY)
011600********************
011700 LINKAGE SECTION.
011800********************
011900        COPY NORM.
012000
012100****************************************
012200 PROCEDURE DIVISION USING WK-NORM.
012300****************************************
012400 MAIN-MODULE.
012500     PERFORM A000-START-PROGRAM-ROUTINE
012600        THRU A999-START-PROGRAM-ROUTINE-EX.
012700     PERFORM B000-MAIN-PROCESSING
012800        THRU B999-MAIN-PROCESSING-EX.
012900     PERFORM Z000-END-PROGRAM-ROUTINE
013000        THRU Z999-END-PROGRAM-ROUTINE-EX.
013100 GOBACK.
013200
013300*----------------------------------------------------------------*
013400 A000-START-PROGRAM-ROUTINE.
013500*----------------------------------------------------------------*
013600     INITIALIZE WK-NORM-OUTPUT.
013700     MOVE "Y"              TO WK-NORM-O-NO-ERROR.
013800     MOVE "UNKNOWN"        TO WK-NORM-O-FB-KIND.
013900*================================================================*
014000 A999-START-PROGRAM-ROUTINE-EX.
014100*================================================================*
014200 EXIT.
014300
014400*----------------------------------------------------------------*
014500 B000-MAIN-PROCESSING.
014600*----------------------------------------------------------------*
014700     EVALUATE WK-NORM-I-ENTITY-TYPE
014800        WHEN "WHATSAPP"
014900        WHEN "TELEGRAM"
015000           PERFORM C100-NORMALIZE-PHONE
015100              THRU C199-NORMALIZE-PHONE-EX
015200           MOVE WK-C-PHONE-WORK TO WK-NORM-O-ENTITY-KEY
015300                                   WK-NORM-O-ENTITY-VALUE
015400           MOVE "P" TO WK-NORM-O-KEY-KIND
015500        WHEN "EMAIL"
015600           PERFORM C200-NORMALIZE-EMAIL
015700              THRU C299-NORMALIZE-EMAIL-EX
015800           MOVE WK-C-KEY-WORK   TO WK-NORM-O-ENTITY-KEY
015900                                   WK-NORM-O-ENTITY-VALUE
016000           MOVE "E" TO WK-NORM-O-KEY-KIND
016100        WHEN OTHER
016200           MOVE WK-NORM-I-ENTITY-VALUE TO WK-C-URL
016300           PERFORM C300-NORMALIZE-URL
016400              THRU C399-NORMALIZE-URL-EX
016500           IF WK-C-LOOKS-LIKE-URL = "Y"
016600              PERFORM C400-DERIVE-URL-KEY
016700                 THRU C499-DERIVE-URL-KEY-EX
016800              MOVE "U" TO WK-NORM-O-KEY-KIND
016900           ELSE
017000              PERFORM C600-DERIVE-FALLBACK-KEY
017100                 THRU C699-DERIVE-FALLBACK-KEY-EX
017200              MOVE "H" TO WK-NORM-O-KEY-KIND
017300           END-IF
017400     END-EVALUATE.
017500
017600     IF WK-NORM-I-PHONE NOT = SPACES
017700        MOVE WK-NORM-I-PHONE TO WK-C-PHONE-WORK
017800        PERFORM D100-STRIP-PHONE-PUNCT
017900           THRU D199-STRIP-PHONE-PUNCT-EX
018000        MOVE WK-C-PHONE-WORK TO WK-NORM-O-PHONE-E164
018100     END-IF.
018200
018300     IF WK-NORM-I-EMAIL NOT = SPACES
018400        MOVE WK-NORM-I-EMAIL TO WK-C-KEY-WORK
018500        INSPECT WK-C-KEY-WORK
018600           CONVERTING WK-C-UPPER TO WK-C-LOWER
018700        MOVE WK-C-KEY-WORK TO WK-NORM-O-EMAIL-NORM
018800     END-IF.
018900
019000     IF WK-NORM-I-WEBSITE NOT = SPACES
019100        MOVE WK-NORM-I-WEBSITE TO WK-C-URL
019200        PERFORM C300-NORMALIZE-URL
019300           THRU C399-NORMALIZE-URL-EX
019400        MOVE WK-C-URL TO WK-NORM-O-WEBSITE-NORM
019500     END-IF.
019600
019700*================================================================*
019800 B999-MAIN-PROCESSING-EX.
019900*================================================================*
020000 EXIT.
020100
020200*----------------------------------------------------------------*
020300 C100-NORMALIZE-PHONE.
020400*----------------------------------------------------------------*
020500     MOVE WK-NORM-I-ENTITY-VALUE TO WK-C-PHONE-WORK.
020600     PERFORM D100-STRIP-PHONE-PUNCT
020700        THRU D199-STRIP-PHONE-PUNCT-EX.
020800 C199-NORMALIZE-PHONE-EX.
020900 EXIT.
021000
021100*----------------------------------------------------------------*
021200 C200-NORMALIZE-EMAIL.
021300*----------------------------------------------------------------*
021400     MOVE WK-NORM-I-ENTITY-VALUE TO WK-C-KEY-WORK.
021500     INSPECT WK-C-KEY-WORK
021600        CONVERTING WK-C-UPPER TO WK-C-LOWER.
021700 C299-NORMALIZE-EMAIL-EX.
021800 EXIT.
021900
022000*----------------------------------------------------------------*
022100 C300-NORMALIZE-URL.
022200*----------------------------------------------------------------*
022300*    ADD THE HTTPS SCHEME WHEN IT IS MISSING AND THE VALUE LOOKS
022400*    LIKE A HOST (CONTAINS A DOT OR A SLASH), THEN LOWERCASE THE
022500*    SCHEME AND HOST PORTION ONLY - THE PATH KEEPS ITS CASE.
022600     MOVE "N" TO WK-C-HAS-SCHEME.
022700     IF WK-C-URL(1:7) = "http://" OR WK-C-URL(1:7) = "HTTP://"
022800        MOVE "Y" TO WK-C-HAS-SCHEME
022900     END-IF.
023000     IF WK-C-URL(1:8) = "https://" OR WK-C-URL(1:8) = "HTTPS://"
023100        MOVE "Y" TO WK-C-HAS-SCHEME
023200     END-IF.
023300     MOVE 0 TO WK-N-DOT-CT.
023400     INSPECT WK-C-URL TALLYING WK-N-DOT-CT FOR ALL ".".
023500     MOVE 0 TO WK-N-SLASH-CT.
023600     INSPECT WK-C-URL TALLYING WK-N-SLASH-CT FOR ALL "/".
023700     MOVE "N" TO WK-C-LOOKS-LIKE-URL.
023800     IF WK-C-HAS-SCHEME = "Y" OR WK-N-DOT-CT > 0
023900                              OR WK-N-SLASH-CT > 0
024000        MOVE "Y" TO WK-C-LOOKS-LIKE-URL
024100     END-IF.
024200     IF WK-C-HAS-SCHEME = "N" AND WK-C-URL(1:1) NOT = SPACE
024300        AND WK-C-LOOKS-LIKE-URL = "Y"
024400        INSPECT WK-C-URL TALLYING WK-N-LEN
024500           FOR CHARACTERS BEFORE SPACE
024600        MOVE SPACES TO WK-C-KEY-WORK
024700        STRING "https://" DELIMITED BY SIZE
024800           WK-C-URL(1:WK-N-LEN) DELIMITED BY SIZE
024900           INTO WK-C-KEY-WORK
025000        MOVE WK-C-KEY-WORK TO WK-C-URL
025100     END-IF.
025200     MOVE 0 TO WK-N-LEN.
025300     INSPECT WK-C-URL TALLYING WK-N-LEN
025400        FOR CHARACTERS BEFORE SPACE.
025500     IF WK-C-URL(1:8) = "https://" OR WK-C-URL(1:8) = "HTTPS://"
025600        MOVE 9 TO WK-N-SCHEME-END
025700     ELSE
025800        MOVE 8 TO WK-N-SCHEME-END
025900     END-IF.
026000     MOVE WK-N-LEN TO WK-N-HOST-END.
026100     MOVE WK-N-SCHEME-END TO WK-N-IX.
026200     MOVE "N" TO WK-C-FOUND-FLAG.
026300     PERFORM C310-SCAN-FOR-SLASH THRU C310-SCAN-FOR-SLASH-EX
026400        UNTIL WK-N-IX > WK-N-LEN OR WK-C-FOUND-FLAG = "Y".
026500     INSPECT WK-C-URL(1:WK-N-HOST-END)
026600        CONVERTING WK-C-UPPER TO WK-C-LOWER.
026700     IF WK-C-URL(WK-N-LEN:1) = "/" AND WK-N-LEN > WK-N-HOST-END
026800        MOVE SPACE TO WK-C-URL(WK-N-LEN:1)
026900        SUBTRACT 1 FROM WK-N-LEN
027000     END-IF.
027100 C399-NORMALIZE-URL-EX.
027200 EXIT.
027300
027400*----------------------------------------------------------------*
027500 C310-SCAN-FOR-SLASH.
027600*----------------------------------------------------------------*
027700     IF WK-C-URL(WK-N-IX:1) = "/"
027800        MOVE WK-N-IX TO WK-N-HOST-END
027900        MOVE "Y" TO WK-C-FOUND-FLAG
028000     ELSE
028100        ADD 1 TO WK-N-IX
028200     END-IF.
028300 C310-SCAN-FOR-SLASH-EX.
028400 EXIT.
028500
028600*----------------------------------------------------------------*
028700 C400-DERIVE-URL-KEY.
028800*----------------------------------------------------------------*
028900*    ENTITY KEY FOR URL-ISH TYPES IS LOWERCASE(HOST+PATH), I.E.
029000*    THE WHOLE VALUE WITH THE SCHEME STRIPPED OFF AND FULLY
029100*    LOWERCASED - EXCEPT THE FACEBOOK PROFILE.PHP SPECIAL CASE.
029200     MOVE SPACES TO WK-C-URL-LC.
029300     MOVE WK-C-URL TO WK-C-URL-LC.
029400     INSPECT WK-C-URL-LC
029500        CONVERTING WK-C-UPPER TO WK-C-LOWER.
029600     MOVE 0 TO WK-N-LEN.
029700     INSPECT WK-C-URL-LC TALLYING WK-N-LEN
029800        FOR CHARACTERS BEFORE SPACE.
029900
030000     MOVE "N" TO WK-C-IS-FACEBOOK.
030100     IF WK-C-URL-LC(1:20) = WK-C-FB-HOST1
030200        MOVE "Y" TO WK-C-IS-FACEBOOK
030300     END-IF.
030400     IF WK-C-URL-LC(1:23) = WK-C-FB-HOST2
030500        MOVE "Y" TO WK-C-IS-FACEBOOK
030600     END-IF.
030700     IF WK-C-IS-FACEBOOK = "Y"
030800        PERFORM C500-CLASSIFY-FACEBOOK
030900           THRU C599-CLASSIFY-FACEBOOK-EX
031000     END-IF.
031100
031200*    STRIP THE SCHEME - LOCATE "://" AND TAKE EVERYTHING AFTER IT
031300     MOVE 1 TO WK-N-IX.
031400     MOVE "N" TO WK-C-FOUND-FLAG.
031500     PERFORM C410-SCAN-FOR-SCHEME-END
031600        THRU C410-SCAN-FOR-SCHEME-END-EX
031700        UNTIL WK-N-IX > WK-N-LEN OR WK-C-FOUND-FLAG = "Y".
031800     IF WK-C-FOUND-FLAG = "Y"
031900        MOVE WK-C-URL-LC(WK-N-IX:WK-N-LEN - WK-N-IX + 1)
032000           TO WK-C-KEY-WORK
032100     ELSE
032200        MOVE WK-C-URL-LC TO WK-C-KEY-WORK
032300     END-IF.
032400
032500     IF WK-NORM-O-FB-KIND = "PROFILE"
032600        MOVE 1 TO WK-N-IX
032700        MOVE "N" TO WK-C-FOUND-FLAG
032800        PERFORM C420-SCAN-FOR-ID-TAG
032900           THRU C420-SCAN-FOR-ID-TAG-EX
033000           UNTIL WK-N-IX > WK-N-LEN OR WK-C-FOUND-FLAG = "Y"
033100        IF WK-C-FOUND-FLAG = "Y"
033200           ADD 3 TO WK-N-IX GIVING WK-N-ID-START
033300           MOVE SPACES TO WK-C-KEY-WORK
033400           STRING "FACEBOOK_PROFILE_ID:" DELIMITED BY SIZE
033500              WK-C-URL-LC(WK-N-ID-START:WK-N-LEN -
033600                 WK-N-ID-START + 1) DELIMITED BY SIZE
033700              INTO WK-C-KEY-WORK
033800        END-IF
033900     END-IF.
034000
034100     MOVE WK-C-URL TO WK-NORM-O-ENTITY-VALUE.
034200     MOVE WK-C-KEY-WORK TO WK-NORM-O-ENTITY-KEY.
034300 C499-DERIVE-URL-KEY-EX.
034400 EXIT.
034500
034600*----------------------------------------------------------------*
034700 C410-SCAN-FOR-SCHEME-END.
034800*----------------------------------------------------------------*
034900     IF WK-C-URL-LC(WK-N-IX:3) = "://"
035000        ADD 3 TO WK-N-IX
035100        MOVE "Y" TO WK-C-FOUND-FLAG
035200     ELSE
035300        ADD 1 TO WK-N-IX
035400     END-IF.
035500 C410-SCAN-FOR-SCHEME-END-EX.
035600 EXIT.
035700
035800*----------------------------------------------------------------*
035900 C420-SCAN-FOR-ID-TAG.
036000*----------------------------------------------------------------*
036100     IF WK-C-URL-LC(WK-N-IX:3) = WK-C-ID-TAG
036200        MOVE "Y" TO WK-C-FOUND-FLAG
036300     ELSE
036400        ADD 1 TO WK-N-IX
036500     END-IF.
036600 C420-SCAN-FOR-ID-TAG-EX.
036700 EXIT.
036800
036900*----------------------------------------------------------------*
037000 C500-CLASSIFY-FACEBOOK.
037100*----------------------------------------------------------------*
037200     MOVE "PAGE" TO WK-NORM-O-FB-KIND.
037300     MOVE 1 TO WK-N-IX.
037400     MOVE "N" TO WK-C-FOUND-FLAG.
037500     PERFORM C510-SCAN-FOR-FB-KIND
037600        THRU C510-SCAN-FOR-FB-KIND-EX
037700        UNTIL WK-N-IX > WK-N-LEN OR WK-C-FOUND-FLAG = "Y".
037800 C599-CLASSIFY-FACEBOOK-EX.
037900 EXIT.
038000
038100*----------------------------------------------------------------*
038200 C510-SCAN-FOR-FB-KIND.
038300*----------------------------------------------------------------*
038400     IF WK-C-URL-LC(WK-N-IX:8) = WK-C-GROUPS-TAG
038500        MOVE "GROUP" TO WK-NORM-O-FB-KIND
038600        MOVE "Y" TO WK-C-FOUND-FLAG
038700     ELSE
038800        IF WK-C-URL-LC(WK-N-IX:11) = WK-C-PROFILE-TAG
038900           MOVE "PROFILE" TO WK-NORM-O-FB-KIND
039000           MOVE "Y" TO WK-C-FOUND-FLAG
039100        ELSE
039200           ADD 1 TO WK-N-IX
039300        END-IF
039400     END-IF.
039500 C510-SCAN-FOR-FB-KIND-EX.
039600 EXIT.
039700
039800*----------------------------------------------------------------*
039900 C600-DERIVE-FALLBACK-KEY.
040000*----------------------------------------------------------------*
040100*    SPEC HAS NO HOST OR PATH TO KEY BY WHEN THE "OTHER" VALUE
040200*    DOES NOT LOOK LIKE A URL (NO DOT, NO SLASH, NO SCHEME) -
040300*    BUILD A STABLE 24-CHARACTER SUBSTITUTE KEY FROM A ROLLING
040400*    CHECKSUM OF THE RAW VALUE'S CHARACTERS INSTEAD. DOCUMENTED
040500*    SUBSTITUTE FOR A TRUE HASH PER RCK0110 - ANY STABLE HASH      RCK0110
040600*    IS ACCEPTABLE AS LONG AS THE SAME RAW VALUE ALWAYS COMES
040700*    BACK OUT TO THE SAME KEY.
040800     MOVE WK-NORM-I-ENTITY-VALUE TO WK-C-URL.
040900     MOVE 0 TO WK-N-LEN.
041000     INSPECT WK-C-URL TALLYING WK-N-LEN
041100        FOR CHARACTERS BEFORE SPACE.
041200     MOVE 0 TO WK-N-HASH-ACCUM.
041300     MOVE 1 TO WK-N-IX.
041400     PERFORM C610-ROLL-HASH-CHAR
041500        THRU C619-ROLL-HASH-CHAR-EX
041600        UNTIL WK-N-IX > WK-N-LEN.
041700     MOVE WK-N-HASH-ACCUM TO WK-N-HASH-DIGITS.
041800     MOVE SPACES TO WK-C-KEY-WORK.
041900     STRING "NONURL-HASH:" DELIMITED BY SIZE
042000        WK-N-HASH-DIGITS DELIMITED BY SIZE
042100        INTO WK-C-KEY-WORK.
042200     MOVE WK-C-KEY-WORK TO WK-NORM-O-ENTITY-KEY.
042300     MOVE WK-NORM-I-ENTITY-VALUE TO WK-NORM-O-ENTITY-VALUE.
042400 C699-DERIVE-FALLBACK-KEY-EX.
042500 EXIT.
042600
042700*----------------------------------------------------------------*
042800 C610-ROLL-HASH-CHAR.
042900*----------------------------------------------------------------*
043000     MOVE WK-C-URL-CHAR(WK-N-IX) TO WK-C-CHAR.
043100     MOVE 0 TO WK-N-CHAR-CODE.
043200     IF WK-C-CHAR >= "0" AND WK-C-CHAR <= "9"
043300        MOVE WK-C-CHAR TO WK-N-CHAR-CODE
043400     ELSE
043500        MOVE "N" TO WK-C-FOUND-FLAG
043600        MOVE 1 TO WK-N-SCAN-IX
043700        PERFORM C620-SCAN-LETTER-TABLE
043800           THRU C629-SCAN-LETTER-TABLE-EX
043900           UNTIL WK-N-SCAN-IX > 26 OR WK-C-FOUND-FLAG = "Y"
044000     END-IF.
044100     COMPUTE WK-N-HASH-ACCUM =
044200        WK-N-HASH-ACCUM * 31 + WK-N-CHAR-CODE.
044300     DIVIDE WK-N-HASH-ACCUM BY 999999999989
044400        GIVING WK-N-HASH-QUOT REMAINDER WK-N-HASH-ACCUM.
044500     ADD 1 TO WK-N-IX.
044600 C619-ROLL-HASH-CHAR-EX.
044700 EXIT.
044800
044900*----------------------------------------------------------------*
045000 C620-SCAN-LETTER-TABLE.
045100*----------------------------------------------------------------*
045200     IF WK-C-UPPER(WK-N-SCAN-IX:1) = WK-C-CHAR
045300        OR WK-C-LOWER(WK-N-SCAN-IX:1) = WK-C-CHAR
045400        COMPUTE WK-N-CHAR-CODE = WK-N-SCAN-IX + 9
045500        MOVE "Y" TO WK-C-FOUND-FLAG
045600     ELSE
045700        ADD 1 TO WK-N-SCAN-IX
045800     END-IF.
045900 C629-SCAN-LETTER-TABLE-EX.
046000 EXIT.
046100
046200*----------------------------------------------------------------*
046300 D100-STRIP-PHONE-PUNCT.
046400*----------------------------------------------------------------*
046500*    KEEP A LEADING + AND DIGITS ONLY - DROP SPACES, HYPHENS AND
046600*    PARENTHESES WHEREVER THEY FALL IN THE NUMBER.
046700     MOVE WK-C-PHONE-WORK TO WK-C-PHONE-TABLE.
046800     MOVE SPACES TO WK-C-PHONE-WORK.
046900     MOVE 0 TO WK-N-OUT-IX.
047000     MOVE 1 TO WK-N-IX.
047100     PERFORM D110-COPY-PHONE-CHAR
047200        THRU D110-COPY-PHONE-CHAR-EX
047300        UNTIL WK-N-IX > 20.
047400 D199-STRIP-PHONE-PUNCT-EX.
047500 EXIT.
047600
047700*----------------------------------------------------------------*
047800 D110-COPY-PHONE-CHAR.
047900*----------------------------------------------------------------*
048000     MOVE WK-C-PHONE-CHAR(WK-N-IX) TO WK-C-CHAR.
048100     IF (WK-C-CHAR >= "0" AND WK-C-CHAR <= "9")
048200           OR (WK-C-CHAR = "+" AND WK-N-IX = 1)
048300        ADD 1 TO WK-N-OUT-IX
048400        MOVE WK-C-CHAR TO WK-C-PHONE-WORK(WK-N-OUT-IX:1)
048500     END-IF.
048600     ADD 1 TO WK-N-IX.
048700 D110-COPY-PHONE-CHAR-EX.
048800 EXIT.
048900
049000*----------------------------------------------------------------*
049100 Z000-END-PROGRAM-ROUTINE.
049200*----------------------------------------------------------------*
049300     CONTINUE.
049400*================================================================*
049500 Z999-END-PROGRAM-ROUTINE-EX.
049600*================================================================*
049700 EXIT.
