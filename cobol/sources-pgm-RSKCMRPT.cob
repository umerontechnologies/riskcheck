000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RSKCMRPT.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. RISKCHECK CONSUMER PROTECTION UNIT.
000500 DATE-WRITTEN. 18 AUG 2016.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: Community-report matcher
001100*
001200* Loads the community-reports extract into an in-core table on
001300* its first call and keeps the table in working storage for the
001400* life of the job step. Every subsequent call counts the
001500* APPROVED and PENDING reports filed against one entity key.
001600*
001700*=================================================================
001800*
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100*
002200*MOD.# INIT DATE DESCRIPTION
002300*------ ------ ---------- --------------------------------------*
002400*RCK076 5Q1ARV 18/08/2016 - RISKCHECK R1 - INITIAL VERSION          RCK076
002500*RCK095 ONGPY  14/01/2024 - TABLE BOUND RAISED FROM 1000 TO 3000    RCK095
002600*                           ROWS - VOLUME GREW PAST THE ORIGINAL
002700*                           ESTIMATE IN THE 2023 PILOT
002800*=================================================================
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-AS400.
003300 OBJECT-COMPUTER. IBM-AS400.
003400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003500        UPSI-0 ON STATUS IS U0-ON
003600               OFF STATUS IS U0-OFF.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT COMMRPT-FILE ASSIGN TO "COMMRPT"
004000        ORGANIZATION IS LINE SEQUENTIAL
004100        FILE STATUS IS WK-C-FILE-STATUS.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  COMMRPT-FILE
004600     RECORDING MODE IS F.
004700        COPY CMRPTX.
004800
004900 WORKING-STORAGE SECTION.
005000 01  FILLER                  PIC X(24) VALUE
005100        "** PROGRAM RSKCMRPT **".
005200
005300* ------------------ PROGRAM WORKING STORAGE ------------------*
005400 01  WK-C-COMMON.
005500        COPY RSKCMWS.
005600
005700 01  WK-C-SWITCHES.
005800     05  WK-C-FIRST-CALL         PIC X(01) VALUE "Y".
005900     05  FILLER                  PIC X(09).
006000
006100 01  WK-COMMRPT-TABLE.
006200     05  WK-CM-COUNT             PIC 9(04) COMP.
006300     05  WK-CM-ENTRY OCCURS 3000 TIMES
006400                     INDEXED BY WK-CM-IX.
006500         10  WK-CM-TYPE          PIC X(12).
006600         10  WK-CM-KEY           PIC X(80).
006700         10  WK-CM-STATUS        PIC X(10).
006800 01  WK-COMMRPT-TABLE-ALL REDEFINES WK-COMMRPT-TABLE
006900                          PIC X(306002).
007000
007100 01  WK-N-WORK-AREA.
007200     05  WK-N-IX                 PIC 9(04) COMP.
007300     05  WK-N-APPROVED-CT        PIC 9(03) COMP.
007400     05  WK-N-PENDING-CT         PIC 9(03) COMP.
007500     05  FILLER                  PIC X(04).
007600 01  WK-N-WORK-AREA-ALL REDEFINES WK-N-WORK-AREA
007700                            PIC X(10).
007800
007900********************
008000 LINKAGE SECTION.
008100********************
008200        COPY CMRP.
008300
008400****************************************
008500 PROCEDURE DIVISION USING WK-CMRP.
008600****************************************
008700 MAIN-MODULE.
008800     PERFORM A000-START-PROGRAM-ROUTINE
008900        THRU A999-START-PROGRAM-ROUTINE-EX.
009000     PERFORM B000-MAIN-PROCESSING
009100        THRU B999-MAIN-PROCESSING-EX.
009200     PERFORM Z000-END-PROGRAM-ROUTINE
009300        THRU Z999-END-PROGRAM-ROUTINE-EX.
009400 GOBACK.
009500
009600*----------------------------------------------------------------*
009700 A000-START-PROGRAM-ROUTINE.
009800*----------------------------------------------------------------*
009900     MOVE "Y" TO WK-CMRP-O-NO-ERROR.
010000     MOVE 0 TO WK-N-APPROVED-CT WK-N-PENDING-CT.
010100     IF WK-C-FIRST-CALL = "Y"
010200        PERFORM A100-LOAD-TABLE THRU A199-LOAD-TABLE-EX
010300        MOVE "N" TO WK-C-FIRST-CALL
010400     END-IF.
010500*================================================================*
010600 A999-START-PROGRAM-ROUTINE-EX.
010700*================================================================*
010800 EXIT.
010900
011000*----------------------------------------------------------------*
011100*LOADS THE COMMUNITY-REPORTS EXTRACT ONCE PER JOB STEP. A BOUNDED
011200*LINEAR TABLE IS USED HERE IN PLACE OF A SORTED SEARCH ALL TABLE
011300*- VOLUMES SEEN TO DATE DO NOT JUSTIFY THE EXTRA SORT-ON-LOAD PASS
011400*----------------------------------------------------------------*
011500 A100-LOAD-TABLE.
011600     MOVE 0 TO WK-CM-COUNT.
011700     OPEN INPUT COMMRPT-FILE.
011800     IF NOT WK-C-SUCCESSFUL
011900        GO TO A199-LOAD-TABLE-EX
012000     END-IF.
012100     PERFORM A110-READ-ONE-RECORD
012200        THRU A119-READ-ONE-RECORD-EX.
012300     PERFORM A120-STORE-ONE-RECORD
012400        THRU A129-STORE-ONE-RECORD-EX
012500        UNTIL WK-C-END-OF-FILE OR WK-CM-COUNT = 3000.
012600     CLOSE COMMRPT-FILE.
012700*================================================================*
012800 A199-LOAD-TABLE-EX.
012900*================================================================*
013000 EXIT.
013100
013200 A110-READ-ONE-RECORD.
013300     READ COMMRPT-FILE
013400        AT END
013500           CONTINUE
013600     END-READ.
013700 A119-READ-ONE-RECORD-EX.
013800 EXIT.
013900
014000 A120-STORE-ONE-RECORD.
014100     ADD 1 TO WK-CM-COUNT.
014200     MOVE CM-ENTITY-TYPE TO WK-CM-TYPE(WK-CM-COUNT).
014300     MOVE CM-ENTITY-KEY  TO WK-CM-KEY(WK-CM-COUNT).
014400     MOVE CM-STATUS      TO WK-CM-STATUS(WK-CM-COUNT).
014500     PERFORM A110-READ-ONE-RECORD
014600        THRU A119-READ-ONE-RECORD-EX.
014700 A129-STORE-ONE-RECORD-EX.
014800 EXIT.
014900
015000*----------------------------------------------------------------*
015100 B000-MAIN-PROCESSING.
015200*----------------------------------------------------------------*
015300     IF WK-CM-COUNT > 0
015400        PERFORM B100-CHECK-ONE-REPORT
015500           THRU B109-CHECK-ONE-REPORT-EX
015600           VARYING WK-N-IX FROM 1 BY 1
015700           UNTIL WK-N-IX > WK-CM-COUNT
015800     END-IF.
015900     MOVE WK-N-APPROVED-CT TO WK-CMRP-O-APPROVED-CT.
016000     MOVE WK-N-PENDING-CT  TO WK-CMRP-O-PENDING-CT.
016100*================================================================*
016200 B999-MAIN-PROCESSING-EX.
016300*================================================================*
016400 EXIT.
016500
016600 B100-CHECK-ONE-REPORT.
016700     IF WK-CM-TYPE(WK-N-IX) = WK-CMRP-I-ENTITY-TYPE
016800        AND WK-CM-KEY(WK-N-IX) = WK-CMRP-I-ENTITY-KEY
016900        EVALUATE WK-CM-STATUS(WK-N-IX)
017000           WHEN "APPROVED"
017100              ADD 1 TO WK-N-APPROVED-CT
017200           WHEN "PENDING"
017300              ADD 1 TO WK-N-PENDING-CT
017400           WHEN OTHER
017500              CONTINUE
017600        END-EVALUATE
017700     END-IF.
017800 B109-CHECK-ONE-REPORT-EX.
017900 EXIT.
018000
018100*----------------------------------------------------------------*
018200 Z000-END-PROGRAM-ROUTINE.
018300*----------------------------------------------------------------*
018400     CONTINUE.
018500*================================================================*
018600 Z999-END-PROGRAM-ROUTINE-EX.
018700*================================================================*
018800 EXIT.
